000100******************************************************************
000200*                 T A B L A   D E   M E S E S                    *
000300*  USADA POR EL PARRAFO 0480-CALCULA-DIA-ABSOLUTO DE NUDB1C04    *
000400*  (UNICO PROGRAMA DEL CICLO QUE HACE COPY DE ESTE LAYOUT, YA    *
000500*  QUE ES EL UNICO QUE NECESITA DIFERENCIA DE DIAS ENTRE         *
000600*  FECHAS).  FILOSOFIA TOMADA DEL TLMORH/CIERRES1: TABLA-DIAS /  *
000700*  DIA-FIN-MES, AMPLIADA A DIAS ACUMULADOS PARA PODER OBTENER UN *
000800*  NUMERO DE DIA JULIANO SIN USAR FUNCIONES INTRINSECAS (NO SE   *
000900*  PERMITE FUNCTION EN ESTE SHOP PARA PROGRAMAS DE CIERRE).      *
001000******************************************************************
001100 01  TABLA-DIAS-MES.
001200     02 FILLER        PIC X(24) VALUE '312831303130313130313031'.
001300 01  F-DIAS REDEFINES TABLA-DIAS-MES.
001400     02 DIA-FIN-MES       PIC 99 OCCURS 12 TIMES.
001500 01  TABLA-DIAS-ACUM.
001600     02 FILLER     PIC X(36) VALUE
001700        '000031059090120151181212243273304334'(1:36).
001800 01  F-DIAS-ACUM REDEFINES TABLA-DIAS-ACUM.
001900     02 DIA-ACUM-MES      PIC 999 OCCURS 12 TIMES.
