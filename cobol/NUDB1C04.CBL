000100******************************************************************
000200* FECHA       : 05/02/1992                                       *
000300* PROGRAMADOR : M. GIL (MGIL)                                    *
000400* APLICACION  : EDUCACION FINANCIERA / INVERSIONISTA PRINCIPIANTE*
000500* PROGRAMA    : NUDB1C04                                         *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : ANALIZA LA BITACORA DE COMPORTAMIENTO Y EL       *
000800*             : PERFIL DE CADA USUARIO PARA MEDIR TOLERANCIA AL  *
000900*             : RIESGO, ENGAGEMENT Y RIESGO DE ABANDONO, DETECTAR*
001000*             : SESGOS COGNITIVOS, SEGMENTAR AL USUARIO Y        *
001100*             : SELECCIONAR EL MENSAJE DE RECORDATORIO (NUDGE)   *
001200*             : MAS ADECUADO.                                    *
001300* ARCHIVOS    : BEHAVEVT=E, USERPROF=E, NUDGEOUT=S, RUNRPT=S,    *
001400*             : BIHCTOT=S                                        *
001500* ACCION (ES) : P=PROCESA                                        *
001600* INSTALADO   : 20/02/1992                                       *
001700* BPM/RATIONAL: 118202                                           *
001800* NOMBRE      : ANALISIS DE COMPORTAMIENTO Y NUDGES              *
001900* DESCRIPCION : CUARTA UNIDAD DEL CICLO NOCTURNO DEL             *
002000*             : INVERSIONISTA PRINCIPIANTE                       *
002100******************************************************************
002200*               H I S T O R I A L   D E   C A M B I O S          *
002300******************************************************************
002400* 05/02/1992  MGIL  118202  VERSION ORIGINAL DEL PROGRAMA.       *CR118202
002500* 11/09/1992  MGIL  118202  SE AGREGA LA PRIMERA PASADA DE       *CR118202
002600*                           EFECTIVIDAD GLOBAL DE NUDGES ANTES   *
002700*                           DE PROCESAR LOS USUARIOS, YA QUE LA  *
002800*                           EFECTIVIDAD DEBE SER LA DEL CIERRE   *
002900*                           DE TODO EL ARCHIVO DE EVENTOS.       *
003000* 23/03/1994  PQUI  122410  SE AGREGA RUTINA PROPIA DE DIAS      *CR122410
003100*                           ENTRE FECHAS (COPY BIHDIAS) PARA EL  *
003200*                           ENGAGEMENT Y EL RIESGO DE ABANDONO,  *
003300*                           SIN USAR FUNCTION INTEGER-OF-DATE.   *
003400* 14/11/1995  PQUI  125077  SE AGREGA DETECCION DE SESGOS Y      *CR125077
003500*                           SEGMENTACION DEL USUARIO.             *
003600* 26/08/1998  PQUI  128878  REVISION DE CAMPOS DE FECHA PARA     *CR128878
003700*                           SOPORTAR EL CAMBIO DE SIGLO (Y2K).   *
003800* 19/01/1999  PQUI  129005  SE CORRIGE EL CALCULO DE ANIO        *CR129005
003900*                           BISIESTO EN LA RUTINA DE DIAS PARA   *
004000*                           QUE SIGA SIRVIENDO DESPUES DEL 2000. *
004100* 08/07/2001  LROS  132008  SE AGREGA ARCHIVO PUENTE BIHCTOT     *CR132008
004200*                           PARA EL TOTAL GENERAL DEL CICLO.     *
004300* 02/12/2004  LROS  136230  SE AGREGA CONTEO DE EVENTOS SIN      *CR136230
004400*                           PERFIL Y DE USUARIOS SIN EVENTOS EN  *
004500*                           LOS TOTALES DEL REPORTE.              *
004600* 17/06/2005  LROS  136944  SE DETECTO QUE LOS EVENTOS DE        *CR136944
004700*                           BEHAVEVT POSTERIORES AL ULTIMO       *
004800*                           USUARIO DE USERPROF NO SE LEIAN NI   *
004900*                           SE CONTABAN COMO SIN PERFIL.  SE     *
005000*                           AGREGA EL DRENAJE FINAL DE BEHAVEVT. *
005100******************************************************************
005200 IDENTIFICATION DIVISION.
005300 PROGRAM-ID.               NUDB1C04.
005400 AUTHOR.                   M. GIL.
005500 INSTALLATION.             EDUCACION FINANCIERA - DESARROLLO.
005600 DATE-WRITTEN.             05/02/1992.
005700 DATE-COMPILED.
005800 SECURITY.                 USO INTERNO UNICAMENTE.
005900 ENVIRONMENT DIVISION.
006000 CONFIGURATION SECTION.
006100 SPECIAL-NAMES.
006200     C01 IS TOP-OF-FORM.
006300 INPUT-OUTPUT SECTION.
006400 FILE-CONTROL.
006500     SELECT BEHAVEVT ASSIGN  TO BEHAVEVT
006600            ORGANIZATION     IS SEQUENTIAL
006700            FILE STATUS      IS FS-BEHAVEVT.
006800     SELECT USERPROF ASSIGN  TO USERPROF
006900            ORGANIZATION     IS SEQUENTIAL
007000            FILE STATUS      IS FS-USERPROF.
007100     SELECT NUDGEOUT ASSIGN  TO NUDGEOUT
007200            ORGANIZATION     IS SEQUENTIAL
007300            FILE STATUS      IS FS-NUDGEOUT.
007400     SELECT RUNRPT   ASSIGN  TO RUNRPT
007500            ORGANIZATION     IS SEQUENTIAL
007600            FILE STATUS      IS FS-RUNRPT.
007700     SELECT BIHCTOT  ASSIGN  TO BIHCTOT
007800            ORGANIZATION     IS SEQUENTIAL
007900            FILE STATUS      IS FS-BIHCTOT.
008000
008100 DATA DIVISION.
008200 FILE SECTION.
008300*1 -->BITACORA DE EVENTOS DE COMPORTAMIENTO, POR USUARIO/FECHA
008400 FD  BEHAVEVT
008500     RECORDING MODE IS F.
008600     COPY BIHBEVT.
008700*2 -->PERFIL DE COMPORTAMIENTO DEL USUARIO, POR USUARIO
008800 FD  USERPROF
008900     RECORDING MODE IS F.
009000     COPY BIHUPRF.
009100*3 -->SALIDA DE NUDGE POR USUARIO
009200 FD  NUDGEOUT
009300     RECORDING MODE IS F.
009400     COPY BIHNOUT.
009500*4 -->REPORTE IMPRESO DEL CICLO NOCTURNO
009600 FD  RUNRPT
009700     RECORDING MODE IS F.
009800     COPY BIHPRTL.
009900*5 -->PUENTE DE TOTALES DE CONTROL DEL CICLO
010000 FD  BIHCTOT
010100     RECORDING MODE IS F.
010200     COPY BIHCTOT.
010300
010400 WORKING-STORAGE SECTION.
010500 COPY BIHDIAS.
010600
010700 01  WKS-FS-STATUS.
010800     02 FS-BEHAVEVT               PIC 9(02) VALUE ZEROES.
010900     02 FS-USERPROF               PIC 9(02) VALUE ZEROES.
011000     02 FS-NUDGEOUT               PIC 9(02) VALUE ZEROES.
011100     02 FS-RUNRPT                 PIC 9(02) VALUE ZEROES.
011200     02 FS-BIHCTOT                PIC 9(02) VALUE ZEROES.
011300
011400     02 FILLER                    PIC X(02) VALUE SPACES.
011500 01  WKS-FLAGS.
011600     02 WKS-FIN-BEHAVEVT          PIC 9(01) VALUE ZEROES.
011700        88 FIN-BEHAVEVT                      VALUE 1.
011800     02 WKS-FIN-USERPROF          PIC 9(01) VALUE ZEROES.
011900        88 FIN-USERPROF                      VALUE 1.
012000     02 WKS-DIA-ENCONTRADO        PIC 9(01) VALUE ZEROES.
012100        88 DIA-ENCONTRADO                    VALUE 1.
012200
012300     02 FILLER                    PIC X(02) VALUE SPACES.
012400 01  WKS-FECHA-CORRIDA            PIC 9(08) VALUE ZEROES.
012500 01  WKS-FECHA-CORRIDA-R REDEFINES WKS-FECHA-CORRIDA.
012600     02 WKS-ANI-CORRIDA           PIC 9(04).
012700     02 WKS-MES-CORRIDA           PIC 9(02).
012800     02 WKS-DIA-CORRIDA           PIC 9(02).
012900     02 FILLER                    PIC X(02) VALUE SPACES.
013000 01  WKS-FECHA-EDITADA            PIC X(10) VALUE SPACES.
013100
013200 77  WKS-USUARIOS-PROCESADOS      PIC 9(07) COMP VALUE ZERO.
013300 77  WKS-USUARIOS-SIN-EVENTOS     PIC 9(07) COMP VALUE ZERO.
013400 77  WKS-EVENTOS-SIN-PERFIL       PIC 9(07) COMP VALUE ZERO.
013500 77  WKS-EVENTOS-LEIDOS           PIC 9(07) COMP VALUE ZERO.
013600 77  WKS-I                        PIC 9(04) COMP VALUE ZERO.
013700 77  WKS-J                        PIC 9(04) COMP VALUE ZERO.
013800
013900******************************************************************
014000*   TABLA DE EFECTIVIDAD GLOBAL DE NUDGES (R-19), CALCULADA EN   *
014100*   LA PRIMERA PASADA SOBRE TODA LA BITACORA DE EVENTOS.         *
014200*   EL ORDEN SP/LA/GR/EP ES EL ORDEN DE DESEMPATE DE LA R-22.    *
014300******************************************************************
014400 01  WKS-NUDGE-CODS-LIT.
014500     02 FILLER                    PIC X(02) VALUE 'SP'.
014600     02 FILLER                    PIC X(02) VALUE 'LA'.
014700     02 FILLER                    PIC X(02) VALUE 'GR'.
014800     02 FILLER                    PIC X(02) VALUE 'EP'.
014900 01  WKS-NUDGE-CODS REDEFINES WKS-NUDGE-CODS-LIT.
015000     02 WKS-NUDGE-COD-INIC        PIC X(02) OCCURS 4 TIMES.
015100
015200     02 FILLER                    PIC X(02) VALUE SPACES.
015300 01  WKS-TABLA-NUDGE.
015400     02 WKS-NUDGE-STAT OCCURS 4 TIMES.
015500        03 WKS-NUDGE-COD          PIC X(02).
015600        03 WKS-NUDGE-POSITIVOS    PIC 9(07) COMP.
015700        03 WKS-NUDGE-RESPUESTAS   PIC 9(07) COMP.
015800        03 WKS-NUDGE-EFECTIVIDAD  PIC S9V9(04) COMP.
015900        03 WKS-NUDGE-TOTAL-USO    PIC 9(07) COMP.
016000
016100     02 FILLER                    PIC X(02) VALUE SPACES.
016200 77  WKS-MEJOR-EFECTIVIDAD        PIC S9V9(04) COMP VALUE 0.
016300 77  WKS-TIPO-NUDGE-SEL           PIC X(02) VALUE SPACES.
016400 77  WKS-EFECTIVIDAD-SEL          PIC S9V9(04) COMP VALUE 0.
016500
016600******************************************************************
016700*   BIAS DETECTADOS DEL USUARIO ACTUAL (R-20), EN ORDEN FIJO     *
016800*   DE PRUEBA: OC, LA, SQ, CB.  TOTALES POR TIPO PARA EL REPORTE.*
016900******************************************************************
017000 01  WKS-SESGOS-USUARIO.
017100     02 WKS-SESGO OCCURS 4 TIMES  PIC X(02) VALUE SPACES.
017200     02 FILLER                    PIC X(02) VALUE SPACES.
017300 77  WKS-CANT-SESGOS              PIC 9(01) COMP VALUE ZERO.
017400
017500 01  WKS-TOTAL-SESGO.
017600     02 WKS-TOT-SESGO-OC          PIC 9(07) COMP VALUE ZERO.
017700     02 WKS-TOT-SESGO-LA          PIC 9(07) COMP VALUE ZERO.
017800     02 WKS-TOT-SESGO-SQ          PIC 9(07) COMP VALUE ZERO.
017900     02 WKS-TOT-SESGO-CB          PIC 9(07) COMP VALUE ZERO.
018000
018100******************************************************************
018200*   ACUMULADORES POR USUARIO (SE REINICIAN AL COMENZAR CADA      *
018300*   USUARIO EN LA SEGUNDA PASADA)                                *
018400******************************************************************
018500     02 FILLER                    PIC X(02) VALUE SPACES.
018600 77  WKS-SUMA-RIESGO              PIC S9(05)V99 COMP VALUE 0.
018700 77  WKS-CONT-RIESGO              PIC 9(05) COMP VALUE ZERO.
018800 77  WKS-RISK-SCORE               PIC S9V9(04) COMP VALUE 0.
018900 77  WKS-RISK-CONF                PIC S9V9(04) COMP VALUE 0.
019000
019100 77  WKS-SESSION-COUNT            PIC 9(05) COMP VALUE ZERO.
019200 77  WKS-CANT-DIAS-VISTOS         PIC 9(02) COMP VALUE ZERO.
019300 01  WKS-TABLA-DIAS-VISTOS.
019400     02 WKS-DIA-VISTO OCCURS 31 TIMES PIC 9(08).
019500     02 FILLER                    PIC X(02) VALUE SPACES.
019600 77  WKS-LC-COUNT-30D             PIC 9(05) COMP VALUE ZERO.
019700 77  WKS-PARTE-DIAS               PIC S9V9(04) COMP VALUE 0.
019800 77  WKS-PARTE-SESION             PIC S9V9(04) COMP VALUE 0.
019900 77  WKS-ENGAGEMENT               PIC S9V9(04) COMP VALUE 0.
020000
020100 77  WKS-FECHA-ULTIMO-EVENTO      PIC 9(08) VALUE ZERO.
020200 77  WKS-CONT-EVENTOS-USUARIO     PIC 9(05) COMP VALUE ZERO.
020300 77  WKS-DIAS-DESDE-ULTIMO        PIC S9(07) COMP VALUE 0.
020400 77  WKS-CHURN                    PIC S9V99 COMP VALUE 0.
020500
020600 77  WKS-C-COMPLETION             PIC S9V9(04) COMP VALUE 0.
020700 77  WKS-V-VELOCIDAD              PIC S9V9(04) COMP VALUE 0.
020800 77  WKS-SEGMENTO                 PIC X(02) VALUE SPACES.
020900
021000******************************************************************
021100*   RUTINA DE DIAS ABSOLUTOS A PARTIR DE UNA FECHA CCYYMMDD,     *
021200*   SIN USAR FUNCTION INTEGER-OF-DATE (NO PERMITIDA EN ESTE      *
021300*   SHOP) - VER COPY BIHDIAS PARA LA TABLA DE DIAS ACUMULADOS.   *
021400******************************************************************
021500 77  WKS-FECHA-CALC               PIC 9(08) VALUE ZERO.
021600 01  WKS-FECHA-CALC-R REDEFINES WKS-FECHA-CALC.
021700     02 WKS-ANIO-CALC             PIC 9(04).
021800     02 WKS-MES-CALC              PIC 9(02).
021900     02 WKS-DIA-CALC              PIC 9(02).
022000     02 FILLER                    PIC X(02) VALUE SPACES.
022100 77  WKS-DIA-ABSOLUTO             PIC 9(07) COMP VALUE ZERO.
022200 77  WKS-ANIO-DIV4                PIC 9(04) COMP VALUE ZERO.
022300 77  WKS-RESTO-BISIESTO           PIC 9(02) COMP VALUE ZERO.
022400 77  WKS-DIA-ABS-CORRIDA          PIC 9(07) COMP VALUE ZERO.
022500 77  WKS-DIA-ABS-EVENTO           PIC 9(07) COMP VALUE ZERO.
022600
022700 01  WKS-MENSAJE-TXT              PIC X(70) VALUE SPACES.
022800
022900 01  WKS-DETALLE-1.
023000     02 FILLER              PIC X(08) VALUE SPACES.
023100     02 FILLER              PIC X(24) VALUE
023200        'USUARIOS PROCESADOS    :'.
023300     02 WKS-DET-USUARIOS    PIC ZZZ,ZZ9.
023400     02 FILLER              PIC X(93) VALUE SPACES.
023500 01  WKS-DETALLE-2.
023600     02 FILLER              PIC X(08) VALUE SPACES.
023700     02 FILLER              PIC X(24) VALUE
023800        'USUARIOS SIN EVENTOS   :'.
023900     02 WKS-DET-SINEVENTOS  PIC ZZZ,ZZ9.
024000     02 FILLER              PIC X(93) VALUE SPACES.
024100 01  WKS-DETALLE-3.
024200     02 FILLER              PIC X(08) VALUE SPACES.
024300     02 FILLER              PIC X(24) VALUE
024400        'EVENTOS SIN PERFIL     :'.
024500     02 WKS-DET-SINPERFIL   PIC ZZZ,ZZ9.
024600     02 FILLER              PIC X(93) VALUE SPACES.
024700 01  WKS-DETALLE-4.
024800     02 FILLER              PIC X(08) VALUE SPACES.
024900     02 FILLER              PIC X(24) VALUE
025000        'SESGOS OC/LA/SQ/CB     :'.
025100     02 WKS-DET-OC          PIC ZZ9.
025200     02 FILLER              PIC X(01) VALUE '/'.
025300     02 WKS-DET-LA          PIC ZZ9.
025400     02 FILLER              PIC X(01) VALUE '/'.
025500     02 WKS-DET-SQ          PIC ZZ9.
025600     02 FILLER              PIC X(01) VALUE '/'.
025700     02 WKS-DET-CB          PIC ZZ9.
025800     02 FILLER              PIC X(82) VALUE SPACES.
025900 01  WKS-DETALLE-5.
026000     02 FILLER              PIC X(08) VALUE SPACES.
026100     02 FILLER              PIC X(24) VALUE
026200        'NUDGES SP/LA/GR/EP     :'.
026300     02 WKS-DET-NU-SP       PIC ZZZ,ZZ9.
026400     02 FILLER              PIC X(01) VALUE '/'.
026500     02 WKS-DET-NU-LA       PIC ZZZ,ZZ9.
026600     02 FILLER              PIC X(01) VALUE '/'.
026700     02 WKS-DET-NU-GR       PIC ZZZ,ZZ9.
026800     02 FILLER              PIC X(01) VALUE '/'.
026900     02 WKS-DET-NU-EP       PIC ZZZ,ZZ9.
027000     02 FILLER              PIC X(70) VALUE SPACES.
027100
027200 01  REG-BIHCTOT-SAL.
027300     02 CTO-UNIDAD-SAL            PIC X(08) VALUE 'UNIDAD 4'.
027400     02 CTO-LEIDOS-SAL            PIC 9(07).
027500     02 CTO-ESCRITOS-SAL          PIC 9(07).
027600     02 CTO-RECHAZADOS-SAL        PIC 9(07).
027700     02 FILLER                    PIC X(11) VALUE SPACES.
027800
027900******************************************************************
028000 PROCEDURE DIVISION.
028100******************************************************************
028200 0000-MAIN SECTION.
028300     PERFORM 0100-ABRIR-ARCHIVOS
028400     PERFORM 0900-ENCABEZADO
028500     PERFORM 0150-INICIA-TABLA-NUDGE
028600     PERFORM 0200-PRIMERA-PASADA UNTIL FIN-BEHAVEVT
028700     PERFORM 0250-CIERRA-PRIMERA-PASADA
028800     PERFORM 0300-SEGUNDA-PASADA UNTIL FIN-USERPROF
028900     PERFORM 0380-DRENA-BEHAVEVT-HUERFANOS
029000     PERFORM 0800-TOTALES
029100     PERFORM 0999-CERRAR-ARCHIVOS
029200     STOP RUN.
029300 0000-MAIN-E. EXIT.
029400
029500*    RUNRPT Y BIHCTOT YA VIENEN CREADOS POR LA UNIDAD 1 DEL
029600*    CICLO, POR ESO SE ABREN EN EXTEND (ESTA UNIDAD SOLO AGREGA
029700*    SU SECCION AL FINAL, NO RECREA EL REPORTE DESDE CERO).
029800 0100-ABRIR-ARCHIVOS SECTION.
029900     ACCEPT WKS-FECHA-CORRIDA FROM SYSIN
030000     OPEN INPUT  BEHAVEVT USERPROF
030100          OUTPUT NUDGEOUT
030200          EXTEND RUNRPT BIHCTOT
030300     IF FS-BEHAVEVT NOT = 0 AND 97
030400        OR FS-USERPROF NOT = 0 AND 97
030500        DISPLAY '>>> ERROR AL ABRIR ARCHIVOS DE ENTRADA'
030600                UPON CONSOLE
030700        MOVE 91 TO RETURN-CODE
030800        PERFORM 0999-CERRAR-ARCHIVOS
030900        STOP RUN
031000     END-IF
031100     IF FS-NUDGEOUT NOT = 0 OR FS-RUNRPT NOT = 0
031200                         OR FS-BIHCTOT NOT = 0
031300        DISPLAY '>>> ERROR AL ABRIR ARCHIVOS DE SALIDA'
031400                UPON CONSOLE
031500        MOVE 91 TO RETURN-CODE
031600        PERFORM 0999-CERRAR-ARCHIVOS
031700        STOP RUN
031800     END-IF.
031900 0100-ABRIR-ARCHIVOS-E. EXIT.
032000
032100 0150-INICIA-TABLA-NUDGE SECTION.
032200     PERFORM 0152-INICIA-UN-NUDGE VARYING WKS-I
032300             FROM 1 BY 1 UNTIL WKS-I > 4.
032400 0150-INICIA-TABLA-NUDGE-E. EXIT.
032500
032600 0152-INICIA-UN-NUDGE SECTION.
032700     MOVE WKS-NUDGE-COD-INIC (WKS-I) TO WKS-NUDGE-COD (WKS-I)
032800     MOVE 0 TO WKS-NUDGE-POSITIVOS  (WKS-I)
032900     MOVE 0 TO WKS-NUDGE-RESPUESTAS (WKS-I)
033000     MOVE 0 TO WKS-NUDGE-EFECTIVIDAD (WKS-I)
033100     MOVE 0 TO WKS-NUDGE-TOTAL-USO  (WKS-I).
033200 0152-INICIA-UN-NUDGE-E. EXIT.
033300
033400******************************************************************
033500*   PRIMERA PASADA: EFECTIVIDAD GLOBAL DE NUDGES (R-19), SOBRE   *
033600*   TODA LA BITACORA DE EVENTOS ANTES DE PROCESAR LOS USUARIOS.  *
033700******************************************************************
033800 0200-PRIMERA-PASADA SECTION.
033900     READ BEHAVEVT
034000       AT END
034100          MOVE 1 TO WKS-FIN-BEHAVEVT
034200       NOT AT END
034300          ADD 1 TO WKS-EVENTOS-LEIDOS
034400          IF BEV-RESPUESTA NOT = SPACE
034500             PERFORM 0210-ACUMULA-NUDGE-GLOBAL VARYING WKS-I
034600                     FROM 1 BY 1 UNTIL WKS-I > 4
034700          END-IF
034800     END-READ.
034900 0200-PRIMERA-PASADA-E. EXIT.
035000
035100 0210-ACUMULA-NUDGE-GLOBAL SECTION.
035200     IF BEV-TIPO-NUDGE = WKS-NUDGE-COD (WKS-I)
035300        ADD 1 TO WKS-NUDGE-RESPUESTAS (WKS-I)
035400        IF BEV-RESP-POSITIVA
035500           ADD 1 TO WKS-NUDGE-POSITIVOS (WKS-I)
035600        END-IF
035700     END-IF.
035800 0210-ACUMULA-NUDGE-GLOBAL-E. EXIT.
035900
036000 0250-CIERRA-PRIMERA-PASADA SECTION.
036100     PERFORM 0252-CALCULA-EFECTIVIDAD VARYING WKS-I
036200             FROM 1 BY 1 UNTIL WKS-I > 4
036300     CLOSE BEHAVEVT
036400     MOVE 0 TO WKS-FIN-BEHAVEVT
036500     OPEN INPUT BEHAVEVT
036600     IF FS-BEHAVEVT NOT = 0 AND 97
036700        DISPLAY '>>> ERROR AL REABRIR BEHAVEVT, STATUS: '
036800                FS-BEHAVEVT UPON CONSOLE
036900        MOVE 91 TO RETURN-CODE
037000        PERFORM 0999-CERRAR-ARCHIVOS
037100        STOP RUN
037200     END-IF
037300     READ BEHAVEVT
037400       AT END MOVE 1 TO WKS-FIN-BEHAVEVT
037500     END-READ.
037600 0250-CIERRA-PRIMERA-PASADA-E. EXIT.
037700
037800 0252-CALCULA-EFECTIVIDAD SECTION.
037900     IF WKS-NUDGE-RESPUESTAS (WKS-I) = 0
038000        MOVE .5 TO WKS-NUDGE-EFECTIVIDAD (WKS-I)
038100     ELSE
038200        COMPUTE WKS-NUDGE-EFECTIVIDAD (WKS-I) ROUNDED =
038300                WKS-NUDGE-POSITIVOS (WKS-I) /
038400                WKS-NUDGE-RESPUESTAS (WKS-I)
038500     END-IF.
038600 0252-CALCULA-EFECTIVIDAD-E. EXIT.
038700
038800******************************************************************
038900*   SEGUNDA PASADA: ENTRELAZA USERPROF (MAESTRO) CON BEHAVEVT    *
039000*   (DETALLE), AMBOS ORDENADOS POR USUARIO, Y ARMA UN NUDGEOUT   *
039100*   POR CADA USUARIO DE USERPROF.                                *
039200******************************************************************
039300 0300-SEGUNDA-PASADA SECTION.
039400     READ USERPROF
039500       AT END
039600          MOVE 1 TO WKS-FIN-USERPROF
039700       NOT AT END
039800          PERFORM 0310-REINICIA-ACUMULADORES
039900          PERFORM 0320-ACUMULA-EVENTOS-USUARIO
040000             UNTIL FIN-BEHAVEVT
040100                  OR BEV-USUARIO-ID > UPF-USUARIO-ID
040200          IF WKS-CONT-EVENTOS-USUARIO = 0
040300             PERFORM 0750-USUARIOS-SIN-EVENTOS
040400          END-IF
040500          PERFORM 0400-TOLERANCIA-RIESGO
040600          PERFORM 0450-ENGAGEMENT
040700          PERFORM 0470-CHURN
040800          PERFORM 0500-DETECTA-SESGOS
040900          PERFORM 0600-SEGMENTA-USUARIO
041000          PERFORM 0650-SELECCIONA-NUDGE
041100          PERFORM 0680-CONSTRUYE-MENSAJE
041200          PERFORM 0700-ESCRIBE-NUDGEOUT
041300          ADD 1 TO WKS-USUARIOS-PROCESADOS
041400     END-READ.
041500 0300-SEGUNDA-PASADA-E. EXIT.
041600
041700 0310-REINICIA-ACUMULADORES SECTION.
041800     MOVE 0 TO WKS-SUMA-RIESGO
041900     MOVE 0 TO WKS-CONT-RIESGO
042000     MOVE 0 TO WKS-SESSION-COUNT
042100     MOVE 0 TO WKS-CANT-DIAS-VISTOS
042200     MOVE 0 TO WKS-LC-COUNT-30D
042300     MOVE ZERO TO WKS-FECHA-ULTIMO-EVENTO
042400     MOVE 0 TO WKS-CONT-EVENTOS-USUARIO
042500     MOVE SPACES TO WKS-SESGO (1) WKS-SESGO (2)
042600                     WKS-SESGO (3) WKS-SESGO (4)
042700     MOVE 0 TO WKS-CANT-SESGOS.
042800 0310-REINICIA-ACUMULADORES-E. EXIT.
042900
043000 0320-ACUMULA-EVENTOS-USUARIO SECTION.
043100     IF BEV-USUARIO-ID < UPF-USUARIO-ID
043200        ADD 1 TO WKS-EVENTOS-SIN-PERFIL
043300     ELSE
043400        ADD 1 TO WKS-CONT-EVENTOS-USUARIO
043500        IF BEV-EVT-SIMULACION OR BEV-EVT-EVAL-RIESGO
043600           ADD BEV-NIVEL-RIESGO TO WKS-SUMA-RIESGO
043700           ADD 1 TO WKS-CONT-RIESGO
043800        END-IF
043900        IF BEV-FECHA-EVENTO > WKS-FECHA-ULTIMO-EVENTO
044000           MOVE BEV-FECHA-EVENTO TO WKS-FECHA-ULTIMO-EVENTO
044100        END-IF
044200        PERFORM 0330-VERIFICA-VENTANA-30D
044300     END-IF
044400     READ BEHAVEVT
044500       AT END MOVE 1 TO WKS-FIN-BEHAVEVT
044600     END-READ.
044700 0320-ACUMULA-EVENTOS-USUARIO-E. EXIT.
044800
044900 0330-VERIFICA-VENTANA-30D SECTION.
045000     MOVE WKS-FECHA-CORRIDA TO WKS-FECHA-CALC
045100     PERFORM 0480-CALCULA-DIA-ABSOLUTO
045200     MOVE WKS-DIA-ABSOLUTO TO WKS-DIA-ABS-CORRIDA
045300     MOVE BEV-FECHA-EVENTO TO WKS-FECHA-CALC
045400     PERFORM 0480-CALCULA-DIA-ABSOLUTO
045500     MOVE WKS-DIA-ABSOLUTO TO WKS-DIA-ABS-EVENTO
045600     COMPUTE WKS-DIAS-DESDE-ULTIMO =
045700             WKS-DIA-ABS-CORRIDA - WKS-DIA-ABS-EVENTO
045800     IF WKS-DIAS-DESDE-ULTIMO >= 0
045900        AND WKS-DIAS-DESDE-ULTIMO <= 30
046000        ADD 1 TO WKS-SESSION-COUNT
046100        PERFORM 0335-REGISTRA-DIA-UNICO
046200        IF BEV-EVT-LECCION
046300           ADD 1 TO WKS-LC-COUNT-30D
046400        END-IF
046500     END-IF.
046600 0330-VERIFICA-VENTANA-30D-E. EXIT.
046700
046800 0335-REGISTRA-DIA-UNICO SECTION.
046900     MOVE 0 TO WKS-DIA-ENCONTRADO
047000     PERFORM 0336-BUSCA-DIA VARYING WKS-J
047100             FROM 1 BY 1 UNTIL WKS-J > WKS-CANT-DIAS-VISTOS
047200                            OR DIA-ENCONTRADO
047300     IF NOT DIA-ENCONTRADO AND WKS-CANT-DIAS-VISTOS < 31
047400        ADD 1 TO WKS-CANT-DIAS-VISTOS
047500        MOVE BEV-FECHA-EVENTO TO
047600             WKS-DIA-VISTO (WKS-CANT-DIAS-VISTOS)
047700     END-IF.
047800 0335-REGISTRA-DIA-UNICO-E. EXIT.
047900
048000 0336-BUSCA-DIA SECTION.
048100     IF WKS-DIA-VISTO (WKS-J) = BEV-FECHA-EVENTO
048200        MOVE 1 TO WKS-DIA-ENCONTRADO
048300     END-IF.
048400 0336-BUSCA-DIA-E. EXIT.
048500
048600******************************************************************
048700*   CR136944 (17/06/2005): LA SEGUNDA PASADA CORTA SU LECTURA DE  *
048800*   BEHAVEVT APENAS BEV-USUARIO-ID SUPERA AL DEL USUARIO DE       *
048900*   USERPROF EN CURSO; SI ESE USUARIO ES EL ULTIMO DE USERPROF,   *
049000*   QUEDAN EVENTOS DE USUARIOS POSTERIORES SIN LEER Y SIN CONTAR. *
049100*   ESTE PARRAFO DRENA BEHAVEVT HASTA EL FINAL, CONTANDO CADA     *
049200*   REGISTRO REMANENTE COMO EVENTO SIN PERFIL.                    *
049300******************************************************************
049400 0380-DRENA-BEHAVEVT-HUERFANOS SECTION.
049500     PERFORM 0385-CUENTA-UN-HUERFANO UNTIL FIN-BEHAVEVT.
049600 0380-DRENA-BEHAVEVT-HUERFANOS-E. EXIT.
049700
049800 0385-CUENTA-UN-HUERFANO SECTION.
049900     ADD 1 TO WKS-EVENTOS-SIN-PERFIL
050000     READ BEHAVEVT
050100       AT END MOVE 1 TO WKS-FIN-BEHAVEVT
050200     END-READ.
050300 0385-CUENTA-UN-HUERFANO-E. EXIT.
050400
050500******************************************************************
050600*   DIA ABSOLUTO DE UNA FECHA CCYYMMDD (ENTRADA WKS-FECHA-CALC,  *
050700*   SALIDA WKS-DIA-ABSOLUTO).  NO ES UN CALENDARIO JULIANO       *
050800*   EXACTO, ALCANZA PARA MEDIR DIFERENCIA DE DIAS ENTRE FECHAS.  *
050900******************************************************************
051000 0480-CALCULA-DIA-ABSOLUTO SECTION.
051100     COMPUTE WKS-DIA-ABSOLUTO =
051200             (WKS-ANIO-CALC - 1) * 365 + (WKS-ANIO-CALC - 1) / 4
051300     ADD DIA-ACUM-MES (WKS-MES-CALC) TO WKS-DIA-ABSOLUTO
051400     ADD WKS-DIA-CALC TO WKS-DIA-ABSOLUTO
051500     COMPUTE WKS-ANIO-DIV4 = WKS-ANIO-CALC / 4
051600     COMPUTE WKS-RESTO-BISIESTO =
051700             WKS-ANIO-CALC - (WKS-ANIO-DIV4 * 4)
051800     IF WKS-RESTO-BISIESTO = 0 AND WKS-MES-CALC > 2
051900        ADD 1 TO WKS-DIA-ABSOLUTO
052000     END-IF.
052100 0480-CALCULA-DIA-ABSOLUTO-E. EXIT.
052200
052300******************************************************************
052400*   R-16  TOLERANCIA AL RIESGO                                   *
052500******************************************************************
052600 0400-TOLERANCIA-RIESGO SECTION.
052700     IF WKS-CONT-RIESGO = 0
052800        MOVE .5 TO WKS-RISK-SCORE
052900        MOVE 0  TO WKS-RISK-CONF
053000     ELSE
053100        COMPUTE WKS-RISK-SCORE ROUNDED =
053200                WKS-SUMA-RIESGO / WKS-CONT-RIESGO
053300        COMPUTE WKS-RISK-CONF = WKS-CONT-RIESGO / 10
053400        IF WKS-RISK-CONF > 1
053500           MOVE 1 TO WKS-RISK-CONF
053600        END-IF
053700     END-IF.
053800 0400-TOLERANCIA-RIESGO-E. EXIT.
053900
054000******************************************************************
054100*   R-17  ENGAGEMENT SOBRE LA VENTANA DE 30 DIAS                 *
054200******************************************************************
054300 0450-ENGAGEMENT SECTION.
054400     COMPUTE WKS-PARTE-DIAS = WKS-CANT-DIAS-VISTOS / 30
054500     IF WKS-PARTE-DIAS > 1
054600        MOVE 1 TO WKS-PARTE-DIAS
054700     END-IF
054800     COMPUTE WKS-PARTE-SESION = WKS-SESSION-COUNT / 50
054900     IF WKS-PARTE-SESION > 1
055000        MOVE 1 TO WKS-PARTE-SESION
055100     END-IF
055200     COMPUTE WKS-ENGAGEMENT ROUNDED =
055300             (WKS-PARTE-DIAS * .7) + (WKS-PARTE-SESION * .3).
055400 0450-ENGAGEMENT-E. EXIT.
055500
055600******************************************************************
055700*   R-18  RIESGO DE ABANDONO (CHURN)                             *
055800******************************************************************
055900 0470-CHURN SECTION.
056000     IF WKS-CONT-EVENTOS-USUARIO = 0
056100        MOVE 1.00 TO WKS-CHURN
056200     ELSE
056300        MOVE WKS-FECHA-CORRIDA TO WKS-FECHA-CALC
056400        PERFORM 0480-CALCULA-DIA-ABSOLUTO
056500        MOVE WKS-DIA-ABSOLUTO TO WKS-DIA-ABS-CORRIDA
056600        MOVE WKS-FECHA-ULTIMO-EVENTO TO WKS-FECHA-CALC
056700        PERFORM 0480-CALCULA-DIA-ABSOLUTO
056800        MOVE WKS-DIA-ABSOLUTO TO WKS-DIA-ABS-EVENTO
056900        COMPUTE WKS-DIAS-DESDE-ULTIMO =
057000                WKS-DIA-ABS-CORRIDA - WKS-DIA-ABS-EVENTO
057100        EVALUATE TRUE
057200           WHEN WKS-DIAS-DESDE-ULTIMO > 30 MOVE .90 TO WKS-CHURN
057300           WHEN WKS-DIAS-DESDE-ULTIMO > 14 MOVE .60 TO WKS-CHURN
057400           WHEN WKS-DIAS-DESDE-ULTIMO > 7  MOVE .30 TO WKS-CHURN
057500           WHEN OTHER                      MOVE .10 TO WKS-CHURN
057600        END-EVALUATE
057700     END-IF.
057800 0470-CHURN-E. EXIT.
057900
058000******************************************************************
058100*   R-20  DETECCION DE SESGOS, EN ORDEN FIJO OC/LA/SQ/CB         *
058200******************************************************************
058300 0500-DETECTA-SESGOS SECTION.
058400     IF UPF-ANIOS-EXPERIENCIA > 3
058500        AND UPF-DECISIONES-MES > 2
058600        AND UPF-CAMBIO-PORTAF-PCT < -10
058700        AND UPF-SCORE-EVAL-RIESGO > 70
058800        PERFORM 0510-AGREGA-SESGO-OC
058900     END-IF
059000     IF UPF-CAMBIO-PORTAF-PCT < -10 AND UPF-OPERAC-IMPULSIVAS > 0
059100        PERFORM 0520-AGREGA-SESGO-LA
059200     END-IF
059300     IF UPF-DECISIONES-MES < 1 AND NOT UPF-TIENE-FONDO-EMERG
059400        PERFORM 0530-AGREGA-SESGO-SQ
059500     END-IF
059600     IF UPF-FUENTES-NOTICIAS <= 1
059700        PERFORM 0540-AGREGA-SESGO-CB
059800     END-IF.
059900 0500-DETECTA-SESGOS-E. EXIT.
060000
060100 0510-AGREGA-SESGO-OC SECTION.
060200     ADD 1 TO WKS-CANT-SESGOS
060300     MOVE 'OC' TO WKS-SESGO (WKS-CANT-SESGOS)
060400     ADD 1 TO WKS-TOT-SESGO-OC.
060500 0510-AGREGA-SESGO-OC-E. EXIT.
060600
060700 0520-AGREGA-SESGO-LA SECTION.
060800     ADD 1 TO WKS-CANT-SESGOS
060900     MOVE 'LA' TO WKS-SESGO (WKS-CANT-SESGOS)
061000     ADD 1 TO WKS-TOT-SESGO-LA.
061100 0520-AGREGA-SESGO-LA-E. EXIT.
061200
061300 0530-AGREGA-SESGO-SQ SECTION.
061400     ADD 1 TO WKS-CANT-SESGOS
061500     MOVE 'SQ' TO WKS-SESGO (WKS-CANT-SESGOS)
061600     ADD 1 TO WKS-TOT-SESGO-SQ.
061700 0530-AGREGA-SESGO-SQ-E. EXIT.
061800
061900 0540-AGREGA-SESGO-CB SECTION.
062000     ADD 1 TO WKS-CANT-SESGOS
062100     MOVE 'CB' TO WKS-SESGO (WKS-CANT-SESGOS)
062200     ADD 1 TO WKS-TOT-SESGO-CB.
062300 0540-AGREGA-SESGO-CB-E. EXIT.
062400
062500******************************************************************
062600*   R-21  SEGMENTACION DEL USUARIO                               *
062700******************************************************************
062800 0600-SEGMENTA-USUARIO SECTION.
062900     COMPUTE WKS-C-COMPLETION = UPF-LECCIONES-COMPLETAS / 10
063000     IF WKS-C-COMPLETION > 1
063100        MOVE 1 TO WKS-C-COMPLETION
063200     END-IF
063300     COMPUTE WKS-V-VELOCIDAD ROUNDED = WKS-LC-COUNT-30D / 4.2857
063400     EVALUATE TRUE
063500        WHEN WKS-ENGAGEMENT > .7 AND WKS-C-COMPLETION > .8
063600           MOVE 'HP' TO WKS-SEGMENTO
063700        WHEN WKS-ENGAGEMENT < .3 OR WKS-C-COMPLETION < .3
063800           MOVE 'AR' TO WKS-SEGMENTO
063900        WHEN WKS-V-VELOCIDAD > 2
064000           MOVE 'FL' TO WKS-SEGMENTO
064100        WHEN OTHER
064200           MOVE 'SL' TO WKS-SEGMENTO
064300     END-EVALUATE.
064400 0600-SEGMENTA-USUARIO-E. EXIT.
064500
064600******************************************************************
064700*   R-22  SELECCION DEL TIPO DE NUDGE POR MEJOR EFECTIVIDAD      *
064800*   GLOBAL, CON DESEMPATE EN EL ORDEN SP/LA/GR/EP (EL ORDEN EN   *
064900*   QUE ESTA ARMADA LA TABLA WKS-TABLA-NUDGE)                    *
065000******************************************************************
065100 0650-SELECCIONA-NUDGE SECTION.
065200     MOVE -1 TO WKS-MEJOR-EFECTIVIDAD
065300     PERFORM 0655-COMPARA-NUDGE VARYING WKS-I
065400             FROM 1 BY 1 UNTIL WKS-I > 4
065500     MOVE WKS-MEJOR-EFECTIVIDAD TO WKS-EFECTIVIDAD-SEL
065600     PERFORM 0660-CUENTA-USO-NUDGE VARYING WKS-I
065700             FROM 1 BY 1 UNTIL WKS-I > 4.
065800 0650-SELECCIONA-NUDGE-E. EXIT.
065900
066000 0655-COMPARA-NUDGE SECTION.
066100     IF WKS-NUDGE-EFECTIVIDAD (WKS-I) > WKS-MEJOR-EFECTIVIDAD
066200        MOVE WKS-NUDGE-EFECTIVIDAD (WKS-I) TO
066300             WKS-MEJOR-EFECTIVIDAD
066400        MOVE WKS-NUDGE-COD (WKS-I) TO WKS-TIPO-NUDGE-SEL
066500     END-IF.
066600 0655-COMPARA-NUDGE-E. EXIT.
066700
066800 0660-CUENTA-USO-NUDGE SECTION.
066900     IF WKS-NUDGE-COD (WKS-I) = WKS-TIPO-NUDGE-SEL
067000        ADD 1 TO WKS-NUDGE-TOTAL-USO (WKS-I)
067100     END-IF.
067200 0660-CUENTA-USO-NUDGE-E. EXIT.
067300
067400******************************************************************
067500*   R-23  CONSTRUCCION DEL MENSAJE, POR SESGO O POR NUDGE        *
067600******************************************************************
067700 0680-CONSTRUYE-MENSAJE SECTION.
067800     IF WKS-CANT-SESGOS > 0
067900        EVALUATE WKS-SESGO (1)
068000           WHEN 'OC'
068100              STRING 'CONDUCT A PRE-MORTEM: WHAT COULD GO WRONG '
068200                     'WITH THIS TRADE?' DELIMITED BY SIZE
068300                     INTO WKS-MENSAJE-TXT
068400           WHEN 'LA'
068500              STRING 'FOCUS ON LONG-TERM GOALS, NOT SHORT-TERM '
068600                     'LOSSES.' DELIMITED BY SIZE
068700                     INTO WKS-MENSAJE-TXT
068800           WHEN 'SQ'
068900              MOVE 'AUTOMATE YOUR SAVINGS TO OVERCOME INERTIA.'
069000                   TO WKS-MENSAJE-TXT
069100           WHEN 'CB'
069200              MOVE 'DIVERSIFY YOUR INFORMATION SOURCES.'
069300                   TO WKS-MENSAJE-TXT
069400        END-EVALUATE
069500     ELSE
069600        EVALUATE WKS-TIPO-NUDGE-SEL
069700           WHEN 'SP'
069800              STRING '85 PCT OF SIMILAR INVESTORS DIVERSIFIED '
069900                     'THIS MONTH.' DELIMITED BY SIZE
070000                     INTO WKS-MENSAJE-TXT
070100           WHEN 'LA'
070200              STRING 'REVIEW YOUR ALLOCATION - DO NOT MISS '
070300                     'POTENTIAL GAINS.' DELIMITED BY SIZE
070400                     INTO WKS-MENSAJE-TXT
070500           WHEN 'GR'
070600              STRING 'YOU ARE ' DELIMITED BY SIZE
070700                     UPF-AVANCE-META-PCT DELIMITED BY SIZE
070800                     ' PCT TOWARD YOUR INVESTMENT GOAL.'
070900                     DELIMITED BY SIZE
071000                     INTO WKS-MENSAJE-TXT
071100           WHEN 'EP'
071200              STRING 'LEARN PORTFOLIO DIVERSIFICATION TO '
071300                     'IMPROVE YOUR STRATEGY.' DELIMITED BY SIZE
071400                     INTO WKS-MENSAJE-TXT
071500        END-EVALUATE
071600     END-IF.
071700 0680-CONSTRUYE-MENSAJE-E. EXIT.
071800
071900******************************************************************
072000*   ARMA Y ESCRIBE EL REGISTRO DE SALIDA NUDGEOUT                *
072100******************************************************************
072200 0700-ESCRIBE-NUDGEOUT SECTION.
072300     INITIALIZE REG-BIHNOUT
072400     MOVE UPF-USUARIO-ID         TO NOU-USUARIO-ID
072500     MOVE WKS-SESGO (1)          TO NOU-SESGO-1
072600     MOVE WKS-SESGO (2)          TO NOU-SESGO-2
072700     MOVE WKS-SESGO (3)          TO NOU-SESGO-3
072800     MOVE WKS-SESGO (4)          TO NOU-SESGO-4
072900     MOVE WKS-TIPO-NUDGE-SEL     TO NOU-TIPO-NUDGE
073000     MOVE WKS-EFECTIVIDAD-SEL    TO NOU-EFECTIVIDAD
073100     MOVE WKS-ENGAGEMENT         TO NOU-ENGAGEMENT
073200     MOVE WKS-CHURN              TO NOU-RIESGO-ABANDONO
073300     MOVE WKS-RISK-SCORE         TO NOU-TOLERANCIA-SCORE
073400     MOVE WKS-RISK-CONF          TO NOU-TOLERANCIA-CONF
073500     MOVE WKS-SEGMENTO           TO NOU-SEGMENTO
073600     MOVE WKS-MENSAJE-TXT        TO NOU-MENSAJE
073700     WRITE REG-BIHNOUT
073800     IF FS-NUDGEOUT NOT = 0
073900        DISPLAY '>>> ERROR AL ESCRIBIR NUDGEOUT, STATUS: '
074000                FS-NUDGEOUT UPON CONSOLE
074100     END-IF.
074200 0700-ESCRIBE-NUDGEOUT-E. EXIT.
074300
074400 0750-USUARIOS-SIN-EVENTOS SECTION.
074500     ADD 1 TO WKS-USUARIOS-SIN-EVENTOS.
074600 0750-USUARIOS-SIN-EVENTOS-E. EXIT.
074700
074800 0900-ENCABEZADO SECTION.
074900     STRING WKS-DIA-CORRIDA DELIMITED BY SIZE
075000            '/'             DELIMITED BY SIZE
075100            WKS-MES-CORRIDA DELIMITED BY SIZE
075200            '/'             DELIMITED BY SIZE
075300            WKS-ANI-CORRIDA DELIMITED BY SIZE
075400            INTO WKS-FECHA-EDITADA
075500     INITIALIZE REG-BIHPRTL
075600     STRING 'UNIDAD 4 - ANALISIS DE COMPORTAMIENTO Y NUDGES'
075700            DELIMITED BY SIZE INTO PRT-ENC-TITULO
075800     MOVE 'FECHA CORRIDA:' TO PRT-ENC-FECHA-LIT
075900     MOVE WKS-FECHA-EDITADA TO PRT-ENC-FECHA
076000     WRITE REG-BIHPRTL.
076100 0900-ENCABEZADO-E. EXIT.
076200
076300 0800-TOTALES SECTION.
076400     MOVE WKS-USUARIOS-PROCESADOS  TO WKS-DET-USUARIOS
076500     MOVE WKS-USUARIOS-SIN-EVENTOS TO WKS-DET-SINEVENTOS
076600     MOVE WKS-EVENTOS-SIN-PERFIL   TO WKS-DET-SINPERFIL
076700     MOVE WKS-TOT-SESGO-OC TO WKS-DET-OC
076800     MOVE WKS-TOT-SESGO-LA TO WKS-DET-LA
076900     MOVE WKS-TOT-SESGO-SQ TO WKS-DET-SQ
077000     MOVE WKS-TOT-SESGO-CB TO WKS-DET-CB
077100     MOVE WKS-NUDGE-TOTAL-USO (1) TO WKS-DET-NU-SP
077200     MOVE WKS-NUDGE-TOTAL-USO (2) TO WKS-DET-NU-LA
077300     MOVE WKS-NUDGE-TOTAL-USO (3) TO WKS-DET-NU-GR
077400     MOVE WKS-NUDGE-TOTAL-USO (4) TO WKS-DET-NU-EP
077500
077600     MOVE WKS-DETALLE-1 TO PRT-LINEA
077700     WRITE REG-BIHPRTL
077800     MOVE WKS-DETALLE-2 TO PRT-LINEA
077900     WRITE REG-BIHPRTL
078000     MOVE WKS-DETALLE-3 TO PRT-LINEA
078100     WRITE REG-BIHPRTL
078200     MOVE WKS-DETALLE-4 TO PRT-LINEA
078300     WRITE REG-BIHPRTL
078400     MOVE WKS-DETALLE-5 TO PRT-LINEA
078500     WRITE REG-BIHPRTL
078600
078700     MOVE WKS-EVENTOS-LEIDOS       TO CTO-LEIDOS-SAL
078800     MOVE WKS-USUARIOS-PROCESADOS  TO CTO-ESCRITOS-SAL
078900     MOVE WKS-EVENTOS-SIN-PERFIL   TO CTO-RECHAZADOS-SAL
079000     WRITE REG-BIHCTOT FROM REG-BIHCTOT-SAL
079100     IF FS-BIHCTOT NOT = 0
079200        DISPLAY '>>> ERROR AL ESCRIBIR BIHCTOT, STATUS: '
079300                FS-BIHCTOT UPON CONSOLE
079400     END-IF.
079500 0800-TOTALES-E. EXIT.
079600
079700 0999-CERRAR-ARCHIVOS SECTION.
079800     CLOSE BEHAVEVT USERPROF NUDGEOUT RUNRPT BIHCTOT.
079900 0999-CERRAR-ARCHIVOS-E. EXIT.
080000
