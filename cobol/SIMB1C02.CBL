000100******************************************************************
000200* FECHA       : 02/05/1989                                       *
000300* PROGRAMADOR : J. VELASQUEZ (JVEL)                              *
000400* APLICACION  : EDUCACION FINANCIERA / INVERSIONISTA PRINCIPIANTE*
000500* PROGRAMA    : SIMB1C02                                         *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : SIMULA POR EL METODO DE MONTECARLO LA EVOLUCION  *
000800*             : MENSUAL DEL PORTAFOLIO DE CADA CLIENTE, SOBRE    *
000900*             : N TRAYECTORIAS, Y OBTIENE LAS ESTADISTICAS DEL   *
001000*             : VALOR FINAL (MEDIA, MEDIANA, DESVIACION Y        *
001100*             : PERCENTILES 10 Y 90).                            *
001200* ARCHIVOS    : SIMPARM=E, SIMRSLT=S, RUNRPT=S, BIHCTOT=S        *
001300* ACCION (ES) : P=PROCESA                                        *
001400* INSTALADO   : 09/05/1989                                       *
001500* BPM/RATIONAL: 114403                                           *
001600* NOMBRE      : SIMULADOR DE PORTAFOLIO MONTECARLO               *
001700* DESCRIPCION : SEGUNDA UNIDAD DEL CICLO NOCTURNO DEL            *
001800*             : INVERSIONISTA PRINCIPIANTE                       *
001900******************************************************************
002000*               H I S T O R I A L   D E   C A M B I O S          *
002100******************************************************************
002200* 02/05/1989  JVEL  114403  VERSION ORIGINAL DEL PROGRAMA.       *CR114403
002300* 21/11/1989  JVEL  114403  SE AGREGA SEMILLA FIJA AL GENERADOR  *CR114403
002400*                           PARA QUE LA CORRIDA SEA REPRODUCIBLE.*
002500* 04/06/1991  RCAB  117310  SE REEMPLAZA LA RUTINA DE NUMERO     *CR117310
002600*                           ALEATORIO POR UN GENERADOR           *
002700*                           CONGRUENCIAL LINEAL PROPIO, YA QUE   *
002800*                           EL COMPILADOR DE ESTE SHOP NO TRAE   *
002900*                           GENERADOR ALEATORIO ESTANDAR.        *
003000* 15/02/1993  MGIL  119870  SE AGREGA CALCULO DE PERCENTILES 10  *CR119870
003100*                           Y 90 POR INTERPOLACION LINEAL SOBRE  *
003200*                           LA TABLA ORDENADA DE VALORES FINALES.*
003300* 03/02/1995  MGIL  123981  SE ELIMINA USO DE FUNCTION PARA RAIZ *CR123981
003400*                           CUADRADA; SE AGREGA RUTINA PROPIA    *
003500*                           POR EL METODO DE NEWTON-RAPHSON.     *
003600* 18/11/1996  PQUI  126211  SE AGREGA ARCHIVO PUENTE BIHCTOT     *CR126211
003700*                           PARA EL TOTAL GENERAL DEL CICLO.     *
003800* 26/08/1998  PQUI  128876  REVISION DE CAMPOS DE FECHA PARA     *CR128876
003900*                           SOPORTAR EL CAMBIO DE SIGLO (Y2K).   *
004000* 09/10/2001  LROS  132291  SE AGREGA RECHAZO DE PARAMETROS CON  *CR132291
004100*                           NUMERO DE SIMULACIONES U HORIZONTE   *
004200*                           EN CERO.                             *
004300* 15/04/2004  LROS  135761  SE AGREGA LINEA DE DETALLE POR       *CR135761
004400*                           CLIENTE EN LA SECCION 2 DEL REPORTE. *
004500******************************************************************
004600 IDENTIFICATION DIVISION.
004700 PROGRAM-ID.               SIMB1C02.
004800 AUTHOR.                   J. VELASQUEZ.
004900 INSTALLATION.             EDUCACION FINANCIERA - DESARROLLO.
005000 DATE-WRITTEN.             02/05/1989.
005100 DATE-COMPILED.
005200 SECURITY.                 USO INTERNO UNICAMENTE.
005300 ENVIRONMENT DIVISION.
005400 CONFIGURATION SECTION.
005500 SPECIAL-NAMES.
005600     C01 IS TOP-OF-FORM.
005700 INPUT-OUTPUT SECTION.
005800 FILE-CONTROL.
005900     SELECT SIMPARM  ASSIGN  TO SIMPARM
006000            ORGANIZATION     IS SEQUENTIAL
006100            FILE STATUS      IS FS-SIMPARM.
006200     SELECT SIMRSLT  ASSIGN  TO SIMRSLT
006300            ORGANIZATION     IS SEQUENTIAL
006400            FILE STATUS      IS FS-SIMRSLT.
006500     SELECT RUNRPT   ASSIGN  TO RUNRPT
006600            ORGANIZATION     IS SEQUENTIAL
006700            FILE STATUS      IS FS-RUNRPT.
006800     SELECT BIHCTOT  ASSIGN  TO BIHCTOT
006900            ORGANIZATION     IS SEQUENTIAL
007000            FILE STATUS      IS FS-BIHCTOT.
007100
007200 DATA DIVISION.
007300 FILE SECTION.
007400*1 -->PARAMETROS DE SIMULACION POR CLIENTE
007500 FD  SIMPARM
007600     RECORDING MODE IS F.
007700     COPY BIHSPRM.
007800*2 -->RESULTADO DE LA SIMULACION POR CLIENTE
007900 FD  SIMRSLT
008000     RECORDING MODE IS F.
008100     COPY BIHSRES.
008200*3 -->REPORTE IMPRESO DEL CICLO NOCTURNO
008300 FD  RUNRPT
008400     RECORDING MODE IS F.
008500     COPY BIHPRTL.
008600*4 -->PUENTE DE TOTALES DE CONTROL DEL CICLO
008700 FD  BIHCTOT
008800     RECORDING MODE IS F.
008900     COPY BIHCTOT.
009000
009100 WORKING-STORAGE SECTION.
009200 01  WKS-FS-STATUS.
009300     02 FS-SIMPARM                PIC 9(02) VALUE ZEROES.
009400     02 FS-SIMRSLT                PIC 9(02) VALUE ZEROES.
009500     02 FS-RUNRPT                 PIC 9(02) VALUE ZEROES.
009600     02 FS-BIHCTOT                PIC 9(02) VALUE ZEROES.
009700
009800     02 FILLER                    PIC X(02) VALUE SPACES.
009900 01  WKS-FLAGS.
010000     02 WKS-FIN-SIMPARM           PIC 9(01) VALUE ZEROES.
010100        88 FIN-SIMPARM                       VALUE 1.
010200     02 WKS-PARAMETRO-VALIDO      PIC 9(01) VALUE ZEROES.
010300        88 PARAMETRO-OK                      VALUE 1.
010400
010500     02 FILLER                    PIC X(02) VALUE SPACES.
010600 01  WKS-FECHA-CORRIDA            PIC 9(08) VALUE ZEROES.
010700 01  WKS-FECHA-CORRIDA-R REDEFINES WKS-FECHA-CORRIDA.
010800     02 WKS-ANI-CORRIDA           PIC 9(04).
010900     02 WKS-MES-CORRIDA           PIC 9(02).
011000     02 WKS-DIA-CORRIDA           PIC 9(02).
011100     02 FILLER                    PIC X(02) VALUE SPACES.
011200 01  WKS-FECHA-EDITADA            PIC X(10) VALUE SPACES.
011300
011400 77  WKS-LEIDOS                   PIC 9(07) COMP VALUE ZERO.
011500 77  WKS-RECHAZADOS               PIC 9(07) COMP VALUE ZERO.
011600 77  WKS-SIMULADOS                PIC 9(07) COMP VALUE ZERO.
011700
011800******************************************************************
011900*   GENERADOR CONGRUENCIAL LINEAL (LCG) PROPIO, SEMILLA FIJA     *
012000*   PARA QUE LA SIMULACION SEA REPRODUCIBLE DE CORRIDA EN CORRIDA*
012100******************************************************************
012200 77  WKS-SEMILLA                  PIC S9(10) COMP VALUE 123456789.
012300 77  WKS-SEMILLA-PROD             PIC S9(18) COMP VALUE ZERO.
012400 77  WKS-SEMILLA-DIV              PIC S9(05) COMP VALUE ZERO.
012500 77  WKS-UNIFORME                 PIC S9V9(06) COMP VALUE 0.
012600 77  WKS-SUMA-UNIFORMES           PIC S9(02)V9(06) COMP VALUE 0.
012700 77  WKS-DESVIO-NORMAL            PIC S9(02)V9(06) COMP VALUE 0.
012800 77  WKS-J                        PIC 9(02) COMP VALUE ZERO.
012900
013000******************************************************************
013100*   RAIZ CUADRADA POR EL METODO DE NEWTON-RAPHSON (20 ITER.)     *
013200******************************************************************
013300 77  WKS-RAIZ-ENTRADA             PIC S9(11)V9(06) COMP VALUE 0.
013400 77  WKS-RAIZ-APROX               PIC S9(11)V9(06) COMP VALUE 0.
013500 77  WKS-RAIZ-RESULTADO           PIC S9(11)V9(06) COMP VALUE 0.
013600 77  WKS-K                        PIC 9(02) COMP VALUE ZERO.
013700
013800******************************************************************
013900*   CAMPOS DE TRABAJO DE LA TRAYECTORIA SIMULADA (R-9)           *
014000******************************************************************
014100 77  WKS-MU-MENSUAL               PIC S9(02)V9(06) COMP VALUE 0.
014200 77  WKS-SIGMA-MENSUAL            PIC S9(02)V9(06) COMP VALUE 0.
014300 77  WKS-SIGMA-ANUAL              PIC S9(02)V9(06) COMP VALUE 0.
014400 77  WKS-RENDIMIENTO-MES          PIC S9(02)V9(06) COMP VALUE 0.
014500 77  WKS-MESES-HORIZONTE          PIC 9(04) COMP VALUE ZERO.
014600 77  WKS-SIM                      PIC 9(04) COMP VALUE ZERO.
014700 77  WKS-MES-SIM                  PIC 9(04) COMP VALUE ZERO.
014800 01  WKS-VALOR-TRAYECTORIA        PIC S9(11)V99 VALUE ZERO.
014900
015000******************************************************************
015100*   TABLA DE VALORES FINALES DE LAS N TRAYECTORIAS (ORDENABLE    *
015200*   PARA OBTENER MEDIANA Y PERCENTILES - R-10).  TAMANO VARIABLE *
015300*   SEGUN EL NUMERO DE SIMULACIONES PEDIDO EN EL PARAMETRO.      *
015400******************************************************************
015500 01  WKS-TABLA-FINALES.
015600     02 WKS-VALOR-FINAL OCCURS 1 TO 9999 TIMES
015700                         DEPENDING ON SPM-NUM-SIMULACIONES
015800                         PIC 9(11)V99.
015900
016000     02 FILLER                    PIC X(02) VALUE SPACES.
016100 77  WKS-N                        PIC 9(04) COMP VALUE ZERO.
016200 77  WKS-IDX1                     PIC 9(04) COMP VALUE ZERO.
016300 77  WKS-IDX2                     PIC 9(04) COMP VALUE ZERO.
016400 01  WKS-TEMP-SWAP                PIC 9(11)V99 VALUE ZERO.
016500
016600 01  WKS-SUMA-FINALES             PIC 9(15)V99 VALUE ZERO.
016700 01  WKS-MEDIA-FINAL              PIC 9(11)V99 VALUE ZERO.
016800 01  WKS-MEDIANA-FINAL            PIC 9(11)V99 VALUE ZERO.
016900 01  WKS-DESVEST-FINAL            PIC 9(11)V99 VALUE ZERO.
017000 01  WKS-PCTL-10-FINAL            PIC 9(11)V99 VALUE ZERO.
017100 01  WKS-PCTL-90-FINAL            PIC 9(11)V99 VALUE ZERO.
017200 77  WKS-SUMA-CUADRADOS           PIC S9(18)V9(06) COMP VALUE 0.
017300 77  WKS-DESVIACION               PIC S9(11)V9(06) COMP VALUE 0.
017400 77  WKS-VARIANZA                 PIC S9(18)V9(06) COMP VALUE 0.
017500
017600******************************************************************
017700*   CAMPOS DE TRABAJO DEL PERCENTIL POR INTERPOLACION LINEAL     *
017800******************************************************************
017900 77  WKS-PCT-BUSCADO              PIC 9(03) COMP VALUE ZERO.
018000 77  WKS-RANGO                    PIC S9(04)V9(06) COMP VALUE 0.
018100 77  WKS-RANGO-ENTERO             PIC 9(04) COMP VALUE ZERO.
018200 77  WKS-RANGO-FRACCION           PIC S9V9(06) COMP VALUE 0.
018300 77  WKS-PCT-RESULTADO            PIC S9(11)V9(06) COMP VALUE 0.
018400 01  WKS-VAL-INFERIOR             PIC 9(11)V99 VALUE ZERO.
018500 01  WKS-VAL-SUPERIOR             PIC 9(11)V99 VALUE ZERO.
018600
018700******************************************************************
018800*   LISTA DE PERCENTILES QUE SE CALCULAN SOBRE LOS VALORES       *
018900*   FINALES DE LA CORRIDA (MEDIANA, P10, P90), EN TABLA PARA     *
019000*   NO REPETIR TRES VECES LA MISMA LLAMADA A 0540.               *
019100******************************************************************
019200 01  WKS-PERCENTILES-BUSCADOS.
019300     02 FILLER                    PIC 9(03) VALUE 050.
019400     02 FILLER                    PIC 9(03) VALUE 010.
019500     02 FILLER                    PIC 9(03) VALUE 090.
019600 01  WKS-TABLA-PERCENTILES REDEFINES WKS-PERCENTILES-BUSCADOS.
019700     02 WKS-PCT-OBJETIVO          PIC 9(03) OCCURS 3 TIMES.
019800
019900******************************************************************
020000*   ETIQUETAS DE TRAZA PARA EL LOG DE CONSOLA DE CADA PERCENTIL  *
020100*   CALCULADO (PEDIDO DE OPERACIONES PARA RASTREAR CORRIDAS QUE  *
020200*   TARDAN CUANDO LA MUESTRA ES GRANDE).                         *
020300******************************************************************
020400     02 FILLER                    PIC X(02) VALUE SPACES.
020500 01  WKS-ETIQUETAS-PERCENTIL-LIT.
020600     02 FILLER                    PIC X(12) VALUE 'MEDIANA P50 '.
020700     02 FILLER                    PIC X(12) VALUE 'PERCENTIL10 '.
020800     02 FILLER                    PIC X(12) VALUE 'PERCENTIL90 '.
020900 01  WKS-TABLA-ETIQUETAS-PCT REDEFINES WKS-ETIQUETAS-PERCENTIL-LIT.
021000     02 WKS-ETIQUETA-PCT          PIC X(12) OCCURS 3 TIMES.
021100
021200     02 FILLER                    PIC X(02) VALUE SPACES.
021300 01  WKS-DETALLE-1.
021400     02 FILLER              PIC X(08) VALUE SPACES.
021500     02 FILLER              PIC X(24) VALUE
021600        'PARAMETROS LEIDOS      :'.
021700     02 WKS-DET-LEIDOS      PIC ZZZ,ZZ9.
021800     02 FILLER              PIC X(93) VALUE SPACES.
021900 01  WKS-DETALLE-2.
022000     02 FILLER              PIC X(08) VALUE SPACES.
022100     02 FILLER              PIC X(24) VALUE
022200        'PARAMETROS RECHAZADOS  :'.
022300     02 WKS-DET-RECHAZADOS  PIC ZZZ,ZZ9.
022400     02 FILLER              PIC X(93) VALUE SPACES.
022500 01  WKS-DETALLE-3.
022600     02 FILLER              PIC X(08) VALUE SPACES.
022700     02 FILLER              PIC X(24) VALUE
022800        'CLIENTES SIMULADOS     :'.
022900     02 WKS-DET-SIMULADOS   PIC ZZZ,ZZ9.
023000     02 FILLER              PIC X(93) VALUE SPACES.
023100 01  WKS-DETALLE-CLIENTE.
023200     02 FILLER              PIC X(08) VALUE SPACES.
023300     02 WKS-DC-CLIENTE      PIC X(08).
023400     02 FILLER              PIC X(02) VALUE SPACES.
023500     02 WKS-DC-MEDIA        PIC ZZZ,ZZZ,ZZ9.99.
023600     02 FILLER              PIC X(02) VALUE SPACES.
023700     02 WKS-DC-MEDIANA      PIC ZZZ,ZZZ,ZZ9.99.
023800     02 FILLER              PIC X(02) VALUE SPACES.
023900     02 WKS-DC-DESVEST      PIC ZZZ,ZZZ,ZZ9.99.
024000     02 FILLER              PIC X(68) VALUE SPACES.
024100
024200 01  REG-BIHCTOT-SAL.
024300     02 CTO-UNIDAD-SAL            PIC X(08) VALUE 'UNIDAD 2'.
024400     02 CTO-LEIDOS-SAL            PIC 9(07).
024500     02 CTO-ESCRITOS-SAL          PIC 9(07).
024600     02 CTO-RECHAZADOS-SAL        PIC 9(07).
024700     02 FILLER                    PIC X(11) VALUE SPACES.
024800
024900******************************************************************
025000 PROCEDURE DIVISION.
025100******************************************************************
025200 0000-MAIN SECTION.
025300     PERFORM 0100-ABRIR-ARCHIVOS
025400     PERFORM 0900-ENCABEZADO
025500     PERFORM 0200-PROCESA-PARAMETROS UNTIL FIN-SIMPARM
025600     PERFORM 0700-TOTALES
025700     PERFORM 0999-CERRAR-ARCHIVOS
025800     STOP RUN.
025900 0000-MAIN-E. EXIT.
026000
026100*    RUNRPT Y BIHCTOT YA VIENEN CREADOS POR LA UNIDAD 1 DEL
026200*    CICLO, POR ESO SE ABREN EN EXTEND (ESTA UNIDAD SOLO AGREGA
026300*    SU SECCION AL FINAL, NO RECREA EL REPORTE DESDE CERO).
026400 0100-ABRIR-ARCHIVOS SECTION.
026500     ACCEPT WKS-FECHA-CORRIDA FROM SYSIN
026600     OPEN INPUT  SIMPARM
026700          OUTPUT SIMRSLT
026800          EXTEND RUNRPT BIHCTOT
026900     IF FS-SIMPARM NOT = 0 AND 97
027000        DISPLAY '>>> ERROR AL ABRIR SIMPARM, STATUS: '
027100                FS-SIMPARM UPON CONSOLE
027200        MOVE 91 TO RETURN-CODE
027300        PERFORM 0999-CERRAR-ARCHIVOS
027400        STOP RUN
027500     END-IF
027600     IF FS-SIMRSLT NOT = 0 OR FS-RUNRPT NOT = 0
027700                           OR FS-BIHCTOT NOT = 0
027800        DISPLAY '>>> ERROR AL ABRIR ARCHIVOS DE SALIDA'
027900                UPON CONSOLE
028000        MOVE 91 TO RETURN-CODE
028100        PERFORM 0999-CERRAR-ARCHIVOS
028200        STOP RUN
028300     END-IF.
028400 0100-ABRIR-ARCHIVOS-E. EXIT.
028500
028600 0200-PROCESA-PARAMETROS SECTION.
028700     READ SIMPARM
028800       AT END
028900          MOVE 1 TO WKS-FIN-SIMPARM
029000       NOT AT END
029100          ADD 1 TO WKS-LEIDOS
029200          PERFORM 0300-VALIDA-PARAMETROS
029300          IF PARAMETRO-OK
029400             PERFORM 0400-SIMULA-TRAYECTORIAS
029500             PERFORM 0500-ESTADISTICAS
029600             PERFORM 0600-ESCRIBE-SIMRSLT
029700          ELSE
029800             ADD 1 TO WKS-RECHAZADOS
029900             DISPLAY 'SIMPARM RECHAZADO, CLIENTE: '
030000                     SPM-CLIENTE-ID UPON CONSOLE
030100          END-IF
030200     END-READ.
030300 0200-PROCESA-PARAMETROS-E. EXIT.
030400
030500******************************************************************
030600*   R-8  VALIDACION DE PARAMETROS DE SIMULACION                  *
030700******************************************************************
030800 0300-VALIDA-PARAMETROS SECTION.
030900     MOVE 1 TO WKS-PARAMETRO-VALIDO
031000*--> INVERSION INICIAL, APORTE Y VOLATILIDAD SON CAMPOS SIN      *
031100*--> SIGNO EN EL LAYOUT DE ENTRADA; SU VALIDACION DE NO-NEGATIVO *
031200*--> QUEDA GARANTIZADA POR LA PICTURE DEL CAMPO.                 *
031300     IF SPM-NUM-SIMULACIONES = ZERO
031400        MOVE 0 TO WKS-PARAMETRO-VALIDO
031500     END-IF
031600     IF SPM-ANIOS-HORIZONTE = ZERO
031700        MOVE 0 TO WKS-PARAMETRO-VALIDO
031800     END-IF.
031900 0300-VALIDA-PARAMETROS-E. EXIT.
032000
032100******************************************************************
032200*   R-9  SIMULACION DE N TRAYECTORIAS MENSUALES                  *
032300******************************************************************
032400 0400-SIMULA-TRAYECTORIAS SECTION.
032500     COMPUTE WKS-MESES-HORIZONTE = SPM-ANIOS-HORIZONTE * 12
032600     COMPUTE WKS-MU-MENSUAL = (SPM-RENDIMIENTO-ANUAL / 100) / 12
032700     COMPUTE WKS-SIGMA-ANUAL = SPM-VOLATILIDAD-ANUAL / 100
032800     MOVE WKS-SIGMA-ANUAL TO WKS-RAIZ-ENTRADA
032900     MOVE 12 TO WKS-RAIZ-APROX
033000     PERFORM 0550-RAIZ-CUADRADA-DE-12
033100     COMPUTE WKS-SIGMA-MENSUAL ROUNDED =
033200             WKS-SIGMA-ANUAL / WKS-RAIZ-RESULTADO
033300     MOVE SPM-NUM-SIMULACIONES TO WKS-N
033400     PERFORM 0405-SIMULA-UNA-TRAYECTORIA VARYING WKS-SIM
033500             FROM 1 BY 1 UNTIL WKS-SIM > SPM-NUM-SIMULACIONES.
033600 0400-SIMULA-TRAYECTORIAS-E. EXIT.
033700
033800 0405-SIMULA-UNA-TRAYECTORIA SECTION.
033900     MOVE SPM-INVERSION-INICIAL TO WKS-VALOR-TRAYECTORIA
034000     PERFORM 0410-SIMULA-UN-MES VARYING WKS-MES-SIM
034100             FROM 1 BY 1 UNTIL WKS-MES-SIM > WKS-MESES-HORIZONTE
034200     IF WKS-VALOR-TRAYECTORIA < 0
034300        MOVE 0 TO WKS-VALOR-TRAYECTORIA
034400     END-IF
034500     MOVE WKS-VALOR-TRAYECTORIA TO WKS-VALOR-FINAL (WKS-SIM).
034600 0405-SIMULA-UNA-TRAYECTORIA-E. EXIT.
034700
034800 0410-SIMULA-UN-MES SECTION.
034900     PERFORM 0430-DESVIO-NORMAL
035000     COMPUTE WKS-RENDIMIENTO-MES =
035100             WKS-MU-MENSUAL + (WKS-SIGMA-MENSUAL *
035200             WKS-DESVIO-NORMAL)
035300     COMPUTE WKS-VALOR-TRAYECTORIA =
035400             WKS-VALOR-TRAYECTORIA * (1 + WKS-RENDIMIENTO-MES)
035500             + SPM-APORTE-MENSUAL.
035600 0410-SIMULA-UN-MES-E. EXIT.
035700
035800******************************************************************
035900*   DESVIO NORMAL ESTANDAR POR EL METODO SUMA-DE-12-UNIFORMES    *
036000*   (EVITA USAR FUNCION LOGARITMICA O TRIGONOMETRICA)            *
036100******************************************************************
036200 0430-DESVIO-NORMAL SECTION.
036300     MOVE 0 TO WKS-SUMA-UNIFORMES
036400     PERFORM 0435-SIGUIENTE-UNIFORME VARYING WKS-J
036500             FROM 1 BY 1 UNTIL WKS-J > 12
036600     COMPUTE WKS-DESVIO-NORMAL = WKS-SUMA-UNIFORMES - 6.
036700 0430-DESVIO-NORMAL-E. EXIT.
036800
036900 0435-SIGUIENTE-UNIFORME SECTION.
037000     COMPUTE WKS-SEMILLA-PROD = 16807 * WKS-SEMILLA
037100     COMPUTE WKS-SEMILLA-DIV = WKS-SEMILLA-PROD / 2147483647
037200     COMPUTE WKS-SEMILLA = WKS-SEMILLA-PROD -
037300             (WKS-SEMILLA-DIV * 2147483647)
037400     IF WKS-SEMILLA <= 0
037500        ADD 2147483647 TO WKS-SEMILLA
037600     END-IF
037700     COMPUTE WKS-UNIFORME = WKS-SEMILLA / 2147483647
037800     ADD WKS-UNIFORME TO WKS-SUMA-UNIFORMES.
037900 0435-SIGUIENTE-UNIFORME-E. EXIT.
038000
038100******************************************************************
038200*   R-10  ESTADISTICAS SOBRE LOS VALORES FINALES ORDENADOS       *
038300******************************************************************
038400 0500-ESTADISTICAS SECTION.
038500     PERFORM 0510-ORDENA-FINALES
038600     MOVE 0 TO WKS-SUMA-FINALES
038700     PERFORM 0515-SUMA-FINAL VARYING WKS-IDX1
038800             FROM 1 BY 1 UNTIL WKS-IDX1 > WKS-N
038900     COMPUTE WKS-MEDIA-FINAL ROUNDED = WKS-SUMA-FINALES / WKS-N
039000
039100     MOVE 0 TO WKS-SUMA-CUADRADOS
039200     PERFORM 0520-SUMA-CUADRADO VARYING WKS-IDX1
039300             FROM 1 BY 1 UNTIL WKS-IDX1 > WKS-N
039400     COMPUTE WKS-VARIANZA = WKS-SUMA-CUADRADOS / WKS-N
039500     MOVE WKS-VARIANZA TO WKS-RAIZ-ENTRADA
039600     COMPUTE WKS-RAIZ-APROX = WKS-RAIZ-ENTRADA / 2
039700     PERFORM 0550-RAIZ-CUADRADA-DE-12
039800     MOVE WKS-RAIZ-RESULTADO TO WKS-DESVEST-FINAL
039900
040000     MOVE WKS-PCT-OBJETIVO (1) TO WKS-PCT-BUSCADO
040100     PERFORM 0540-CALCULA-PERCENTIL
040200     MOVE WKS-PCT-RESULTADO TO WKS-MEDIANA-FINAL
040300     DISPLAY 'TRZ ' WKS-ETIQUETA-PCT (1) WKS-PCT-RESULTADO
040400             UPON CONSOLE
040500
040600     MOVE WKS-PCT-OBJETIVO (2) TO WKS-PCT-BUSCADO
040700     PERFORM 0540-CALCULA-PERCENTIL
040800     MOVE WKS-PCT-RESULTADO TO WKS-PCTL-10-FINAL
040900     DISPLAY 'TRZ ' WKS-ETIQUETA-PCT (2) WKS-PCT-RESULTADO
041000             UPON CONSOLE
041100
041200     MOVE WKS-PCT-OBJETIVO (3) TO WKS-PCT-BUSCADO
041300     PERFORM 0540-CALCULA-PERCENTIL
041400     MOVE WKS-PCT-RESULTADO TO WKS-PCTL-90-FINAL
041500     DISPLAY 'TRZ ' WKS-ETIQUETA-PCT (3) WKS-PCT-RESULTADO
041600             UPON CONSOLE.
041700 0500-ESTADISTICAS-E. EXIT.
041800
041900 0510-ORDENA-FINALES SECTION.
042000     PERFORM 0512-PASADA-ORDEN VARYING WKS-IDX1
042100             FROM 1 BY 1 UNTIL WKS-IDX1 > WKS-N - 1.
042200 0510-ORDENA-FINALES-E. EXIT.
042300
042400 0512-PASADA-ORDEN SECTION.
042500     PERFORM 0514-COMPARA-INTERCAMBIA VARYING WKS-IDX2
042600             FROM 1 BY 1 UNTIL WKS-IDX2 > WKS-N - WKS-IDX1.
042700 0512-PASADA-ORDEN-E. EXIT.
042800
042900 0514-COMPARA-INTERCAMBIA SECTION.
043000     IF WKS-VALOR-FINAL (WKS-IDX2) >
043100        WKS-VALOR-FINAL (WKS-IDX2 + 1)
043200        MOVE WKS-VALOR-FINAL (WKS-IDX2)     TO WKS-TEMP-SWAP
043300        MOVE WKS-VALOR-FINAL (WKS-IDX2 + 1) TO
043400             WKS-VALOR-FINAL (WKS-IDX2)
043500        MOVE WKS-TEMP-SWAP TO WKS-VALOR-FINAL (WKS-IDX2 + 1)
043600     END-IF.
043700 0514-COMPARA-INTERCAMBIA-E. EXIT.
043800
043900 0515-SUMA-FINAL SECTION.
044000     ADD WKS-VALOR-FINAL (WKS-IDX1) TO WKS-SUMA-FINALES.
044100 0515-SUMA-FINAL-E. EXIT.
044200
044300 0520-SUMA-CUADRADO SECTION.
044400     COMPUTE WKS-DESVIACION =
044500             WKS-VALOR-FINAL (WKS-IDX1) - WKS-MEDIA-FINAL
044600     COMPUTE WKS-SUMA-CUADRADOS =
044700             WKS-SUMA-CUADRADOS + (WKS-DESVIACION * WKS-DESVIACION).
044800 0520-SUMA-CUADRADO-E. EXIT.
044900
045000******************************************************************
045100*   PERCENTIL POR INTERPOLACION LINEAL SOBRE TABLA ORDENADA      *
045200******************************************************************
045300 0540-CALCULA-PERCENTIL SECTION.
045400     COMPUTE WKS-RANGO = (WKS-N - 1) * WKS-PCT-BUSCADO / 100
045500     MOVE WKS-RANGO TO WKS-RANGO-ENTERO
045600     COMPUTE WKS-RANGO-FRACCION = WKS-RANGO - WKS-RANGO-ENTERO
045700     MOVE WKS-VALOR-FINAL (WKS-RANGO-ENTERO + 1) TO
045800          WKS-VAL-INFERIOR
045900     IF WKS-RANGO-ENTERO + 2 > WKS-N
046000        MOVE WKS-VAL-INFERIOR TO WKS-VAL-SUPERIOR
046100     ELSE
046200        MOVE WKS-VALOR-FINAL (WKS-RANGO-ENTERO + 2) TO
046300             WKS-VAL-SUPERIOR
046400     END-IF
046500     COMPUTE WKS-PCT-RESULTADO ROUNDED =
046600             WKS-VAL-INFERIOR + (WKS-RANGO-FRACCION *
046700             (WKS-VAL-SUPERIOR - WKS-VAL-INFERIOR)).
046800 0540-CALCULA-PERCENTIL-E. EXIT.
046900
047000******************************************************************
047100*   RAIZ CUADRADA POR NEWTON-RAPHSON, 20 ITERACIONES FIJAS.      *
047200*   ENTRADA: WKS-RAIZ-ENTRADA Y UNA APROXIMACION INICIAL EN      *
047300*   WKS-RAIZ-APROX.  SALIDA: WKS-RAIZ-RESULTADO.                 *
047400******************************************************************
047500 0550-RAIZ-CUADRADA-DE-12 SECTION.
047600     IF WKS-RAIZ-ENTRADA = 0
047700        MOVE 0 TO WKS-RAIZ-RESULTADO
047800     ELSE
047900        PERFORM 0555-ITERA-NEWTON VARYING WKS-K
048000                FROM 1 BY 1 UNTIL WKS-K > 20
048100        MOVE WKS-RAIZ-APROX TO WKS-RAIZ-RESULTADO
048200     END-IF.
048300 0550-RAIZ-CUADRADA-DE-12-E. EXIT.
048400
048500 0555-ITERA-NEWTON SECTION.
048600     COMPUTE WKS-RAIZ-APROX ROUNDED =
048700             (WKS-RAIZ-APROX + (WKS-RAIZ-ENTRADA / WKS-RAIZ-APROX))
048800             / 2.
048900 0555-ITERA-NEWTON-E. EXIT.
049000
049100 0600-ESCRIBE-SIMRSLT SECTION.
049200     INITIALIZE REG-BIHSRES
049300     MOVE SPM-CLIENTE-ID       TO SRS-CLIENTE-ID
049400     MOVE WKS-MEDIA-FINAL      TO SRS-VALOR-MEDIA
049500     MOVE WKS-MEDIANA-FINAL    TO SRS-VALOR-MEDIANA
049600     MOVE WKS-DESVEST-FINAL    TO SRS-DESV-ESTANDAR
049700     MOVE WKS-PCTL-10-FINAL    TO SRS-PERCENTIL-10
049800     MOVE WKS-PCTL-90-FINAL    TO SRS-PERCENTIL-90
049900     WRITE REG-BIHSRES
050000     IF FS-SIMRSLT NOT = 0
050100        DISPLAY '>>> ERROR AL ESCRIBIR SIMRSLT, STATUS: '
050200                FS-SIMRSLT UPON CONSOLE
050300     ELSE
050400        ADD 1 TO WKS-SIMULADOS
050500     END-IF
050600
050700     MOVE SPM-CLIENTE-ID    TO WKS-DC-CLIENTE
050800     MOVE WKS-MEDIA-FINAL   TO WKS-DC-MEDIA
050900     MOVE WKS-MEDIANA-FINAL TO WKS-DC-MEDIANA
051000     MOVE WKS-DESVEST-FINAL TO WKS-DC-DESVEST
051100     MOVE WKS-DETALLE-CLIENTE TO PRT-LINEA
051200     WRITE REG-BIHPRTL.
051300 0600-ESCRIBE-SIMRSLT-E. EXIT.
051400
051500 0900-ENCABEZADO SECTION.
051600     STRING WKS-DIA-CORRIDA DELIMITED BY SIZE
051700            '/'             DELIMITED BY SIZE
051800            WKS-MES-CORRIDA DELIMITED BY SIZE
051900            '/'             DELIMITED BY SIZE
052000            WKS-ANI-CORRIDA DELIMITED BY SIZE
052100            INTO WKS-FECHA-EDITADA
052200     INITIALIZE REG-BIHPRTL
052300     STRING 'UNIDAD 2 - SIMULACION MONTECARLO DE PORTAFOLIO'
052400            DELIMITED BY SIZE INTO PRT-ENC-TITULO
052500     MOVE 'FECHA CORRIDA:' TO PRT-ENC-FECHA-LIT
052600     MOVE WKS-FECHA-EDITADA TO PRT-ENC-FECHA
052700     WRITE REG-BIHPRTL.
052800 0900-ENCABEZADO-E. EXIT.
052900
053000 0700-TOTALES SECTION.
053100     MOVE WKS-LEIDOS       TO WKS-DET-LEIDOS
053200     MOVE WKS-RECHAZADOS   TO WKS-DET-RECHAZADOS
053300     MOVE WKS-SIMULADOS    TO WKS-DET-SIMULADOS
053400
053500     MOVE WKS-DETALLE-1 TO PRT-LINEA
053600     WRITE REG-BIHPRTL
053700     MOVE WKS-DETALLE-2 TO PRT-LINEA
053800     WRITE REG-BIHPRTL
053900     MOVE WKS-DETALLE-3 TO PRT-LINEA
054000     WRITE REG-BIHPRTL
054100
054200     MOVE WKS-LEIDOS       TO CTO-LEIDOS-SAL
054300     MOVE WKS-SIMULADOS    TO CTO-ESCRITOS-SAL
054400     MOVE WKS-RECHAZADOS   TO CTO-RECHAZADOS-SAL
054500     WRITE REG-BIHCTOT FROM REG-BIHCTOT-SAL
054600     IF FS-BIHCTOT NOT = 0
054700        DISPLAY '>>> ERROR AL ESCRIBIR BIHCTOT, STATUS: '
054800                FS-BIHCTOT UPON CONSOLE
054900     END-IF.
055000 0700-TOTALES-E. EXIT.
055100
055200 0999-CERRAR-ARCHIVOS SECTION.
055300     CLOSE SIMPARM SIMRSLT RUNRPT BIHCTOT.
055400 0999-CERRAR-ARCHIVOS-E. EXIT.

