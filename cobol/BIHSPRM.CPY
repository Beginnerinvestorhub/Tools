000100******************************************************************
000200*   BIHSPRM  -  PARAMETROS DE SIMULACION DE PORTAFOLIO          *
000300*   ENTRADA DEL PROGRAMA SIMB1C02.  REGISTRO DE 60 POSICIONES.  *
000400******************************************************************
000500 01  REG-BIHSPRM.
000600     05 SPM-CLIENTE-ID           PIC X(08).
000700     05 SPM-INVERSION-INICIAL    PIC 9(09)V99.
000800     05 SPM-APORTE-MENSUAL       PIC 9(07)V99.
000900     05 SPM-NUM-SIMULACIONES     PIC 9(04).
001000     05 SPM-ANIOS-HORIZONTE      PIC 9(02).
001100     05 SPM-RENDIMIENTO-ANUAL    PIC S9(02)V99.
001200     05 SPM-VOLATILIDAD-ANUAL    PIC 9(02)V99.
001300     05 FILLER                   PIC X(18).
