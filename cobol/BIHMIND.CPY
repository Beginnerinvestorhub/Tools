000100******************************************************************
000200*   BIHMIND  -  INDICADORES DE MERCADO POR SIMBOLO Y FECHA      *
000300*   SALIDA DEL PROGRAMA MKTB1C03.  REGISTRO DE 100 POSICIONES.  *
000400******************************************************************
000500 01  REG-BIHMIND.
000600     05 MIN-SIMBOLO              PIC X(08).
000700     05 MIN-FECHA-PRECIO         PIC 9(08).
000800     05 MIN-PRECIO-CIERRE        PIC 9(07)V9(04).
000900     05 MIN-PROMEDIO-5           PIC 9(07)V9(04).
001000     05 MIN-PROMEDIO-10          PIC 9(07)V9(04).
001100     05 MIN-PROMEDIO-20          PIC 9(07)V9(04).
001200     05 MIN-INDICE-RSI-14        PIC 9(03)V99.
001300     05 MIN-FLAG-ATIPICO         PIC X(01).
001400        88 MIN-ES-ATIPICO                VALUE 'Y'.
001500     05 FILLER                   PIC X(34).
