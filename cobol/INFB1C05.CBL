000100******************************************************************
000200* FECHA       : 14/11/1995                                       *
000300* PROGRAMADOR : P. QUINTERO (PQUI)                               *
000400* APLICACION  : EDUCACION FINANCIERA / INVERSIONISTA PRINCIPIANTE*
000500* PROGRAMA    : INFB1C05                                         *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : LEE EL ARCHIVO PUENTE DE TOTALES DE CONTROL      *
000800*             : (BIHCTOT) DEJADO POR LAS CUATRO UNIDADES DEL     *
000900*             : CICLO NOCTURNO Y ESCRIBE LA LINEA FINAL DE       *
001000*             : TOTAL GENERAL AL CIERRE DEL REPORTE RUNRPT.      *
001100* ARCHIVOS    : BIHCTOT=E, RUNRPT=S (EXTIENDE)                   *
001200* ACCION (ES) : P=PROCESA                                        *
001300* INSTALADO   : 20/11/1995                                       *
001400* BPM/RATIONAL: 125078                                           *
001500* NOMBRE      : CIERRE GENERAL DEL CICLO NOCTURNO                *
001600* DESCRIPCION : QUINTA Y ULTIMA UNIDAD DEL CICLO NOCTURNO DEL    *
001700*             : INVERSIONISTA PRINCIPIANTE                       *
001800******************************************************************
001900*               H I S T O R I A L   D E   C A M B I O S          *
002000******************************************************************
002100* 14/11/1995  PQUI  125078  VERSION ORIGINAL DEL PROGRAMA.       *CR125078
002200* 26/08/1998  PQUI  128878  REVISION DE CAMPOS DE FECHA PARA     *CR128878
002300*                           SOPORTAR EL CAMBIO DE SIGLO (Y2K).   *
002400* 08/07/2001  LROS  132008  SE AGREGA EL ARCHIVO BIHCTOT PARA    *CR132008
002500*                           REEMPLAZAR EL CUADRE MANUAL QUE SE   *
002600*                           HACIA CONTANDO LOS OTROS REPORTES.   *
002700* 03/04/2003  LROS  134411  SE AGREGA DETALLE DE LEIDOS/         *CR134411
002800*                           ESCRITOS POR UNIDAD ANTES DEL TOTAL  *
002900*                           GENERAL, A PEDIDO DE OPERACIONES.    *
003000* 16/09/2005  LROS  137599  SE CORRIGE EL ENCABEZADO DE LA       *CR137599
003100*                           SECCION FINAL QUE APARECIA DUPLICADO *
003200*                           CUANDO BIHCTOT VENIA VACIO.          *
003300******************************************************************
003400 IDENTIFICATION DIVISION.
003500 PROGRAM-ID.               INFB1C05.
003600 AUTHOR.                   P. QUINTERO.
003700 INSTALLATION.             EDUCACION FINANCIERA - DESARROLLO.
003800 DATE-WRITTEN.             14/11/1995.
003900 DATE-COMPILED.
004000 SECURITY.                 USO INTERNO UNICAMENTE.
004100 ENVIRONMENT DIVISION.
004200 CONFIGURATION SECTION.
004300 SPECIAL-NAMES.
004400     C01 IS TOP-OF-FORM.
004500 INPUT-OUTPUT SECTION.
004600 FILE-CONTROL.
004700     SELECT BIHCTOT  ASSIGN  TO BIHCTOT
004800            ORGANIZATION     IS SEQUENTIAL
004900            FILE STATUS      IS FS-BIHCTOT.
005000     SELECT RUNRPT   ASSIGN  TO RUNRPT
005100            ORGANIZATION     IS SEQUENTIAL
005200            FILE STATUS      IS FS-RUNRPT.
005300
005400 DATA DIVISION.
005500 FILE SECTION.
005600*1 -->PUENTE DE TOTALES DE CONTROL DEL CICLO
005700 FD  BIHCTOT
005800     RECORDING MODE IS F.
005900     COPY BIHCTOT.
006000*2 -->REPORTE IMPRESO DEL CICLO NOCTURNO (SE EXTIENDE)
006100 FD  RUNRPT
006200     RECORDING MODE IS F.
006300     COPY BIHPRTL.
006400
006500 WORKING-STORAGE SECTION.
006600 01  WKS-FS-STATUS.
006700     02 FS-BIHCTOT                PIC 9(02) VALUE ZEROES.
006800     02 FS-RUNRPT                 PIC 9(02) VALUE ZEROES.
006900
007000     02 FILLER                    PIC X(02) VALUE SPACES.
007100 01  WKS-FLAGS.
007200     02 WKS-FIN-BIHCTOT           PIC 9(01) VALUE ZEROES.
007300        88 FIN-BIHCTOT                       VALUE 1.
007400
007500     02 FILLER                    PIC X(02) VALUE SPACES.
007600 77  WKS-CANT-UNIDADES            PIC 9(02) COMP VALUE ZERO.
007700 77  WKS-I                        PIC 9(02) COMP VALUE ZERO.
007800
007900******************************************************************
008000*   ACUMULADORES DEL TOTAL GENERAL, EN UN GRUPO UNICO PARA QUE   *
008100*   LAS TRES LINEAS DE CIERRE SE ESCRIBAN CON UNA SOLA RUTINA    *
008200*   RECORRIENDO LA REDEFINICION COMO TABLA.                      *
008300******************************************************************
008400 01  WKS-TOTALES-GRUPO.
008500     02 WKS-TOT-LEIDOS            PIC 9(08) COMP VALUE ZERO.
008600     02 WKS-TOT-ESCRITOS          PIC 9(08) COMP VALUE ZERO.
008700     02 WKS-TOT-RECHAZADOS        PIC 9(08) COMP VALUE ZERO.
008800     02 FILLER                    PIC X(02) VALUE SPACES.
008900 01  WKS-TOTALES-TABLA REDEFINES WKS-TOTALES-GRUPO.
009000     02 WKS-TOTAL-VALOR           PIC 9(08) COMP OCCURS 3 TIMES.
009100
009200     02 FILLER                    PIC X(02) VALUE SPACES.
009300 01  WKS-ETIQUETAS-TOTAL-LIT.
009400     02 FILLER   PIC X(24) VALUE 'TOTAL GENERAL LEIDOS   :'.
009500     02 FILLER   PIC X(24) VALUE 'TOTAL GENERAL ESCRITOS :'.
009600     02 FILLER   PIC X(24) VALUE 'TOTAL GRAL RECHAZADOS  :'.
009700 01  WKS-ETIQUETAS-TOTAL REDEFINES WKS-ETIQUETAS-TOTAL-LIT.
009800     02 WKS-ETIQUETA-TOTAL        PIC X(24) OCCURS 3 TIMES.
009900
010000******************************************************************
010100*   CONTROL DE UNIDADES ESPERADAS EN EL PUENTE BIHCTOT, PARA     *
010200*   AVISAR SI ALGUNA DE LAS CUATRO UNIDADES NO DEJO SU LINEA     *
010300*   DE TOTALES (CORRIDA PARCIAL O ARCHIVO BIHCTOT INCOMPLETO).   *
010400******************************************************************
010500     02 FILLER                    PIC X(02) VALUE SPACES.
010600 01  WKS-UNIDADES-ESPERADAS-LIT.
010700     02 FILLER   PIC X(08) VALUE 'UNIDAD 1'.
010800     02 FILLER   PIC X(08) VALUE 'UNIDAD 2'.
010900     02 FILLER   PIC X(08) VALUE 'UNIDAD 3'.
011000     02 FILLER   PIC X(08) VALUE 'UNIDAD 4'.
011100 01  WKS-UNIDADES-ESPERADAS REDEFINES WKS-UNIDADES-ESPERADAS-LIT.
011200     02 WKS-UNIDAD-ESPERADA       PIC X(08) OCCURS 4 TIMES.
011300
011400     02 FILLER                    PIC X(02) VALUE SPACES.
011500 01  WKS-UNIDADES-VISTAS.
011600     02 WKS-UNIDAD-VISTA-FLAG     PIC X(01) OCCURS 4 TIMES
011700                                   VALUE 'N'.
011800        88 UNIDAD-VISTA                     VALUE 'Y'.
011900
012000******************************************************************
012100*   LINEAS DE DETALLE DEL REPORTE                                *
012200******************************************************************
012300     02 FILLER                    PIC X(02) VALUE SPACES.
012400 01  WKS-DETALLE-UNIDAD.
012500     02 FILLER              PIC X(08) VALUE SPACES.
012600     02 WKS-DU-NOMBRE       PIC X(10) VALUE SPACES.
012700     02 FILLER              PIC X(02) VALUE SPACES.
012800     02 FILLER              PIC X(08) VALUE 'LEIDOS: '.
012900     02 WKS-DU-LEIDOS       PIC ZZZ,ZZ9.
013000     02 FILLER              PIC X(02) VALUE SPACES.
013100     02 FILLER              PIC X(10) VALUE 'ESCRITOS: '.
013200     02 WKS-DU-ESCRITOS     PIC ZZZ,ZZ9.
013300     02 FILLER              PIC X(78) VALUE SPACES.
013400
013500 01  WKS-DETALLE-FALTANTE.
013600     02 FILLER              PIC X(08) VALUE SPACES.
013700     02 FILLER              PIC X(32) VALUE
013800        '*** NO LLEGO LINEA DE TOTALES: '.
013900     02 WKS-DF-UNIDAD       PIC X(08) VALUE SPACES.
014000     02 FILLER              PIC X(84) VALUE SPACES.
014100
014200 01  WKS-DETALLE-TOTAL.
014300     02 FILLER              PIC X(08) VALUE SPACES.
014400     02 WKS-DT-ETIQUETA     PIC X(24) VALUE SPACES.
014500     02 WKS-DT-VALOR        PIC ZZZ,ZZ9.
014600     02 FILLER              PIC X(93) VALUE SPACES.
014700
014800******************************************************************
014900 PROCEDURE DIVISION.
015000******************************************************************
015100 0000-MAIN SECTION.
015200     PERFORM 0100-ABRIR-ARCHIVOS
015300     PERFORM 0900-ENCABEZADO
015400     PERFORM 0200-ACUMULA-UNIDAD UNTIL FIN-BIHCTOT
015500     PERFORM 0700-ESCRIBE-TOTAL-GENERAL
015600     PERFORM 0999-CERRAR-ARCHIVOS
015700     STOP RUN.
015800 0000-MAIN-E. EXIT.
015900
016000 0100-ABRIR-ARCHIVOS SECTION.
016100     OPEN INPUT  BIHCTOT
016200          EXTEND RUNRPT
016300     IF FS-BIHCTOT NOT = 0 AND 97
016400        DISPLAY '>>> ERROR AL ABRIR BIHCTOT, STATUS: '
016500                FS-BIHCTOT UPON CONSOLE
016600        MOVE 91 TO RETURN-CODE
016700        PERFORM 0999-CERRAR-ARCHIVOS
016800        STOP RUN
016900     END-IF
017000     IF FS-RUNRPT NOT = 0
017100        DISPLAY '>>> ERROR AL ABRIR RUNRPT, STATUS: '
017200                FS-RUNRPT UPON CONSOLE
017300        MOVE 91 TO RETURN-CODE
017400        PERFORM 0999-CERRAR-ARCHIVOS
017500        STOP RUN
017600     END-IF.
017700 0100-ABRIR-ARCHIVOS-E. EXIT.
017800
017900 0900-ENCABEZADO SECTION.
018000     INITIALIZE REG-BIHPRTL
018100     STRING 'TOTAL GENERAL DEL CICLO NOCTURNO'
018200            DELIMITED BY SIZE INTO PRT-ENC-TITULO
018300     WRITE REG-BIHPRTL.
018400 0900-ENCABEZADO-E. EXIT.
018500
018600******************************************************************
018700*   POR CADA LINEA DE BIHCTOT, ACUMULA AL TOTAL GENERAL, MARCA   *
018800*   LA UNIDAD COMO VISTA E IMPRIME UN DETALLE DE ESA UNIDAD.     *
018900******************************************************************
019000 0200-ACUMULA-UNIDAD SECTION.
019100     READ BIHCTOT
019200       AT END
019300          MOVE 1 TO WKS-FIN-BIHCTOT
019400       NOT AT END
019500          ADD 1 TO WKS-CANT-UNIDADES
019600          ADD CTO-LEIDOS     TO WKS-TOT-LEIDOS
019700          ADD CTO-ESCRITOS   TO WKS-TOT-ESCRITOS
019800          ADD CTO-RECHAZADOS TO WKS-TOT-RECHAZADOS
019900          PERFORM 0210-MARCA-UNIDAD-VISTA VARYING WKS-I
020000                  FROM 1 BY 1 UNTIL WKS-I > 4
020100          MOVE CTO-UNIDAD    TO WKS-DU-NOMBRE
020200          MOVE CTO-LEIDOS    TO WKS-DU-LEIDOS
020300          MOVE CTO-ESCRITOS  TO WKS-DU-ESCRITOS
020400          MOVE WKS-DETALLE-UNIDAD TO PRT-LINEA
020500          WRITE REG-BIHPRTL
020600     END-READ.
020700 0200-ACUMULA-UNIDAD-E. EXIT.
020800
020900 0210-MARCA-UNIDAD-VISTA SECTION.
021000     IF CTO-UNIDAD = WKS-UNIDAD-ESPERADA (WKS-I)
021100        MOVE 'Y' TO WKS-UNIDAD-VISTA-FLAG (WKS-I)
021200     END-IF.
021300 0210-MARCA-UNIDAD-VISTA-E. EXIT.
021400
021500******************************************************************
021600*   AVISA EN EL REPORTE SI ALGUNA UNIDAD NO DEJO SU LINEA EN     *
021700*   EL PUENTE BIHCTOT ANTES DE IMPRIMIR EL TOTAL GENERAL.        *
021800******************************************************************
021900 0600-VERIFICA-UNIDADES-FALTANTES SECTION.
022000     PERFORM 0610-VERIFICA-UNA-UNIDAD VARYING WKS-I
022100             FROM 1 BY 1 UNTIL WKS-I > 4.
022200 0600-VERIFICA-UNIDADES-FALTANTES-E. EXIT.
022300
022400 0610-VERIFICA-UNA-UNIDAD SECTION.
022500     IF NOT UNIDAD-VISTA (WKS-I)
022600        MOVE WKS-UNIDAD-ESPERADA (WKS-I) TO WKS-DF-UNIDAD
022700        MOVE WKS-DETALLE-FALTANTE TO PRT-LINEA
022800        WRITE REG-BIHPRTL
022900     END-IF.
023000 0610-VERIFICA-UNA-UNIDAD-E. EXIT.
023100
023200 0700-ESCRIBE-TOTAL-GENERAL SECTION.
023300     PERFORM 0600-VERIFICA-UNIDADES-FALTANTES
023400     PERFORM 0710-ESCRIBE-UNA-LINEA-TOTAL VARYING WKS-I
023500             FROM 1 BY 1 UNTIL WKS-I > 3.
023600 0700-ESCRIBE-TOTAL-GENERAL-E. EXIT.
023700
023800 0710-ESCRIBE-UNA-LINEA-TOTAL SECTION.
023900     MOVE WKS-ETIQUETA-TOTAL (WKS-I) TO WKS-DT-ETIQUETA
024000     MOVE WKS-TOTAL-VALOR    (WKS-I) TO WKS-DT-VALOR
024100     MOVE WKS-DETALLE-TOTAL TO PRT-LINEA
024200     WRITE REG-BIHPRTL.
024300 0710-ESCRIBE-UNA-LINEA-TOTAL-E. EXIT.
024400
024500 0999-CERRAR-ARCHIVOS SECTION.
024600     CLOSE BIHCTOT RUNRPT.
024700 0999-CERRAR-ARCHIVOS-E. EXIT.

