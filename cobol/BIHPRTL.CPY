000100******************************************************************
000200*   BIHPRTL  -  LINEA DE IMPRESION DEL REPORTE RUNRPT            *
000300*   UTILIZADA POR LOS CINCO PROGRAMAS DEL CICLO NOCTURNO.        *
000400*   CADA PROGRAMA ARMA SU PROPIO DETALLE EN WORKING-STORAGE Y    *
000500*   LO MUEVE A PRT-LINEA ANTES DE ESCRIBIR.                      *
000600******************************************************************
000700 01  REG-BIHPRTL.
000800     05 PRT-LINEA                PIC X(132).
000900 01  PRT-ENCABEZADO REDEFINES REG-BIHPRTL.
001000     05 PRT-ENC-TITULO           PIC X(50).
001100     05 PRT-ENC-FECHA-LIT        PIC X(12).
001200     05 PRT-ENC-FECHA            PIC X(10).
001300     05 FILLER                   PIC X(60).
