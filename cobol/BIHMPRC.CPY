000100******************************************************************
000200*   BIHMPRC  -  PRECIO DE MERCADO DIARIO POR SIMBOLO            *
000300*   ENTRADA DEL PROGRAMA MKTB1C03.  REGISTRO DE 80 POSICIONES.  *
000400*   ARCHIVO VIENE ORDENADO POR SIMBOLO Y FECHA ASCENDENTE.      *
000500******************************************************************
000600 01  REG-BIHMPRC.
000700     05 MPC-SIMBOLO              PIC X(08).
000800     05 MPC-FECHA-PRECIO         PIC 9(08).
000900     05 MPC-PRECIO-APERTURA      PIC 9(07)V9(04).
001000     05 MPC-PRECIO-MAXIMO        PIC 9(07)V9(04).
001100     05 MPC-PRECIO-MINIMO        PIC 9(07)V9(04).
001200     05 MPC-PRECIO-CIERRE        PIC 9(07)V9(04).
001300     05 MPC-VOLUMEN              PIC 9(10).
001400     05 FILLER                   PIC X(10).
