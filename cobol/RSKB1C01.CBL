000100******************************************************************
000200* FECHA       : 14/03/1989                                       *
000300* PROGRAMADOR : J. VELASQUEZ (JVEL)                              *
000400* APLICACION  : EDUCACION FINANCIERA / INVERSIONISTA PRINCIPIANTE*
000500* PROGRAMA    : RSKB1C01                                         *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : CALIFICA EL RIESGO FINANCIERO DE CADA CLIENTE A  *
000800*             : PARTIR DE SUS 18 FACTORES DE RIESGO, OBTIENE EL  *
000900*             : PUNTAJE PONDERADO, LO CLASIFICA EN ALTO/MODERADO *
001000*             : /BAJO RIESGO Y REPORTA EL FACTOR DE MAYOR PESO   *
001100*             : EN EL RESULTADO.                                 *
001200* ARCHIVOS    : CUSTRISK=E, RISKRPT=S, RUNRPT=S, BIHCTOT=S       *
001300* ACCION (ES) : P=PROCESA                                        *
001400* INSTALADO   : 22/03/1989                                       *
001500* BPM/RATIONAL: 114402                                           *
001600* NOMBRE      : MOTOR DE CALIFICACION DE RIESGO DEL CLIENTE      *
001700* DESCRIPCION : PRIMERA UNIDAD DEL CICLO NOCTURNO DEL            *
001800*             : INVERSIONISTA PRINCIPIANTE                       *
001900******************************************************************
002000*               H I S T O R I A L   D E   C A M B I O S          *
002100******************************************************************
002200* 14/03/1989  JVEL  114402  VERSION ORIGINAL DEL PROGRAMA.       *CR114402
002300* 02/05/1989  JVEL  114402  SE AGREGA EL MODIFICADOR DE REGION   *CR114402
002400*                           (PIB E INFLACION) AL PUNTAJE.        *
002500* 19/09/1990  RCAB  116650  CORRIGE REDONDEO DE APORTES A 4      *CR116650
002600*                           DECIMALES SEGUN NORMA DEL AREA DE    *
002700*                           RIESGO.                              *
002800* 11/01/1992  RCAB  118890  SE AGREGA CONTEO DE CLIENTES POR     *CR118890
002900*                           CLASE DE RIESGO EN EL RESUMEN.       *
003000* 07/07/1993  MGIL  121045  SE ESTANDARIZA EL ENCABEZADO DEL     *CR121045
003100*                           REPORTE RUNRPT PARA LAS CINCO        *
003200*                           UNIDADES DEL CICLO NOCTURNO.         *
003300* 03/02/1995  MGIL  123980  SE ELIMINA USO DE FUNCTION DE FECHAS *CR123980
003400*                           YA NO PERMITIDAS EN ESTE SHOP PARA   *
003500*                           PROGRAMAS DE CIERRE.                 *
003600* 18/11/1996  PQUI  126210  SE AGREGA ARCHIVO PUENTE BIHCTOT     *CR126210
003700*                           PARA EL TOTAL GENERAL DEL CICLO.     *
003800* 26/08/1998  PQUI  128875  REVISION DE CAMPOS DE FECHA PARA     *CR128875
003900*                           SOPORTAR EL CAMBIO DE SIGLO (Y2K).   *
004000* 14/01/1999  PQUI  129410  PRUEBAS DE PASO DE SIGLO SOBRE EL    *CR129410
004100*                           ENCABEZADO DEL REPORTE. SIN IMPACTO  *
004200*                           EN LOS CALCULOS DE ESTA UNIDAD.      *
004300* 09/10/2001  LROS  132290  SE AJUSTAN LIMITES DE NORMALIZACION  *CR132290
004400*                           DE ACTIVOS Y PASIVOS A UN MILLON.    *
004500* 15/04/2004  LROS  135760  SE AGREGA DESGLOSE DE FACTOR Y       *CR135760
004600*                           APORTE PRINCIPAL AL REPORTE RISKRPT. *
004700******************************************************************
004800 IDENTIFICATION DIVISION.
004900 PROGRAM-ID.               RSKB1C01.
005000 AUTHOR.                   J. VELASQUEZ.
005100 INSTALLATION.             EDUCACION FINANCIERA - DESARROLLO.
005200 DATE-WRITTEN.             14/03/1989.
005300 DATE-COMPILED.
005400 SECURITY.                 USO INTERNO UNICAMENTE.
005500 ENVIRONMENT DIVISION.
005600 CONFIGURATION SECTION.
005700 SPECIAL-NAMES.
005800     C01 IS TOP-OF-FORM.
005900 INPUT-OUTPUT SECTION.
006000 FILE-CONTROL.
006100******************************************************************
006200*              A R C H I V O S   D E   E N T R A D A             *
006300******************************************************************
006400     SELECT CUSTRISK ASSIGN   TO CUSTRISK
006500            ORGANIZATION      IS SEQUENTIAL
006600            FILE STATUS       IS FS-CUSTRISK.
006700******************************************************************
006800*              A R C H I V O S   D E   S A L I D A               *
006900******************************************************************
007000     SELECT RISKRPT  ASSIGN   TO RISKRPT
007100            ORGANIZATION      IS SEQUENTIAL
007200            FILE STATUS       IS FS-RISKRPT.
007300     SELECT RUNRPT   ASSIGN   TO RUNRPT
007400            ORGANIZATION      IS SEQUENTIAL
007500            FILE STATUS       IS FS-RUNRPT.
007600     SELECT BIHCTOT  ASSIGN   TO BIHCTOT
007700            ORGANIZATION      IS SEQUENTIAL
007800            FILE STATUS       IS FS-BIHCTOT.
007900
008000 DATA DIVISION.
008100 FILE SECTION.
008200*1 -->MAESTRO DE FACTORES DE RIESGO POR CLIENTE
008300 FD  CUSTRISK
008400     RECORDING MODE IS F.
008500     COPY BIHCRSK.
008600*2 -->REPORTE DE RIESGO POR CLIENTE
008700 FD  RISKRPT
008800     RECORDING MODE IS F.
008900     COPY BIHRRPT.
009000*3 -->REPORTE IMPRESO DEL CICLO NOCTURNO
009100 FD  RUNRPT
009200     RECORDING MODE IS F.
009300     COPY BIHPRTL.
009400*4 -->PUENTE DE TOTALES DE CONTROL DEL CICLO
009500 FD  BIHCTOT
009600     RECORDING MODE IS F.
009700     COPY BIHCTOT.
009800
009900 WORKING-STORAGE SECTION.
010000******************************************************************
010100*           RECURSOS DE CONTROL DE ARCHIVO Y DE CORRIDA          *
010200******************************************************************
010300 01  WKS-FS-STATUS.
010400     02 FS-CUSTRISK              PIC 9(02) VALUE ZEROES.
010500     02 FS-RISKRPT                PIC 9(02) VALUE ZEROES.
010600     02 FS-RUNRPT                 PIC 9(02) VALUE ZEROES.
010700     02 FS-BIHCTOT                PIC 9(02) VALUE ZEROES.
010800
010900     02 FILLER                    PIC X(02) VALUE SPACES.
011000 01  WKS-FLAGS.
011100     02 WKS-FIN-CUSTRISK          PIC 9(01) VALUE ZEROES.
011200        88 FIN-CUSTRISK                      VALUE 1.
011300
011400     02 FILLER                    PIC X(02) VALUE SPACES.
011500 01  WKS-FECHA-CORRIDA            PIC 9(08) VALUE ZEROES.
011600 01  WKS-FECHA-CORRIDA-R REDEFINES WKS-FECHA-CORRIDA.
011700     02 WKS-ANI-CORRIDA           PIC 9(04).
011800     02 WKS-MES-CORRIDA           PIC 9(02).
011900     02 WKS-DIA-CORRIDA           PIC 9(02).
012000     02 FILLER                    PIC X(02) VALUE SPACES.
012100 01  WKS-FECHA-EDITADA            PIC X(10) VALUE SPACES.
012200
012300******************************************************************
012400*        C O N T A D O R E S   Y   A C U M U L A D O R E S       *
012500******************************************************************
012600 77  WKS-LEIDOS                   PIC 9(07) COMP VALUE ZERO.
012700 77  WKS-ESCRITOS                 PIC 9(07) COMP VALUE ZERO.
012800 77  WKS-CTA-ALTO                 PIC 9(07) COMP VALUE ZERO.
012900 77  WKS-CTA-MODERADO             PIC 9(07) COMP VALUE ZERO.
013000 77  WKS-CTA-BAJO                 PIC 9(07) COMP VALUE ZERO.
013100 77  WKS-SUMA-SCORE               PIC S9(07)V9(06) COMP VALUE 0.
013200 77  WKS-SUMA-SCORE-TOT           PIC S9(07)V9(06) COMP VALUE 0.
013300 77  WKS-PROMEDIO-SCORE           PIC S9(01)V9(04) COMP VALUE 0.
013400 77  WKS-I                        PIC 9(02) COMP VALUE ZERO.
013500 77  WKS-TOP-IDX                  PIC 9(02) COMP VALUE ZERO.
013600 77  WKS-TOP-ABS                  PIC S9(01)V9(04) COMP VALUE 0.
013700 77  WKS-VALOR-ABS                PIC S9(01)V9(04) COMP VALUE 0.
013800
013900******************************************************************
014000*   TABLA DE LOS 18 FACTORES NORMALIZADOS (R-1), EN EL MISMO     *
014100*   ORDEN DE LA TABLA DE PESOS Y LA TABLA DE NOMBRES DE ABAJO.   *
014200******************************************************************
014300 01  WKS-FACTORES-NORM.
014400     02 WKS-N-INGRESOS            PIC S9V9(06) COMP VALUE 0.
014500     02 WKS-N-EGRESOS             PIC S9V9(06) COMP VALUE 0.
014600     02 WKS-N-ACTIVOS             PIC S9V9(06) COMP VALUE 0.
014700     02 WKS-N-PASIVOS             PIC S9V9(06) COMP VALUE 0.
014800     02 WKS-N-SCORE-BURO          PIC S9V9(06) COMP VALUE 0.
014900     02 WKS-N-EXPERIENCIA         PIC S9V9(06) COMP VALUE 0.
015000     02 WKS-N-TOLERANCIA          PIC S9V9(06) COMP VALUE 0.
015100     02 WKS-N-VOLATILIDAD         PIC S9V9(06) COMP VALUE 0.
015200     02 WKS-N-INDUSTRIA           PIC S9V9(06) COMP VALUE 0.
015300     02 WKS-N-PERSPECTIVA         PIC S9V9(06) COMP VALUE 0.
015400     02 WKS-N-EDAD                PIC S9V9(06) COMP VALUE 0.
015500     02 WKS-N-DEPENDIENTE         PIC S9V9(06) COMP VALUE 0.
015600     02 WKS-N-INMIGRANTE          PIC S9V9(06) COMP VALUE 0.
015700     02 WKS-N-JUBILADO            PIC S9V9(06) COMP VALUE 0.
015800     02 WKS-N-LABORAL             PIC S9V9(06) COMP VALUE 0.
015900     02 WKS-N-ACADEMICO           PIC S9V9(06) COMP VALUE 0.
016000     02 WKS-N-CIVIL               PIC S9V9(06) COMP VALUE 0.
016100     02 WKS-N-MOD-REGION          PIC S9V9(06) COMP VALUE 0.
016200     02 FILLER                    PIC X(02) VALUE SPACES.
016300 01  WKS-FACTORES-TABLA REDEFINES WKS-FACTORES-NORM.
016400     02 WKS-FACTOR-NORM           PIC S9V9(06) COMP
016500                                   OCCURS 18 TIMES.
016600
016700******************************************************************
016800*   TABLA DE APORTES DE CADA FACTOR AL PUNTAJE (6 DECIMALES      *
016900*   PARA EL ACUMULADO Y 4 DECIMALES PARA EL REPORTE, SEGUN R-2). *
017000******************************************************************
017100     02 FILLER                    PIC X(02) VALUE SPACES.
017200 01  WKS-APORTES-CRUDO.
017300     02 WKS-APORTE-CRUDO          PIC S9V9(06) COMP
017400                                   OCCURS 18 TIMES.
017500     02 FILLER                    PIC X(02) VALUE SPACES.
017600 01  WKS-APORTES-RPT.
017700     02 WKS-APORTE-RPT            PIC S9(01)V9(04) COMP
017800                                   OCCURS 18 TIMES.
017900
018000******************************************************************
018100*   TABLA DE PESOS FIJOS POR FACTOR (R-2), CENTESIMAS CON SIGNO. *
018200*   MISMA TECNICA QUE LA TABLA-DIAS DE LOS PROGRAMAS DE MORA:    *
018300*   UN LITERAL SE REINTERPRETA COMO TABLA NUMERICA CON REDEFINES.*
018400******************************************************************
018500     02 FILLER                    PIC X(02) VALUE SPACES.
018600 01  TABLA-PESOS-LIT.
018700     02 FILLER   PIC X(54) VALUE
018800        '+10-10+15-15+20+10+10-05-05+10+05-05-05-05+05+05+05+10'.
018900 01  TABLA-PESOS REDEFINES TABLA-PESOS-LIT.
019000     02 WKS-PESO-FACTOR PIC S99 SIGN LEADING SEPARATE
019100                         OCCURS 18 TIMES.
019200
019300******************************************************************
019400*   TABLA DE NOMBRES DE FACTOR PARA EL CAMPO TOP-FACTOR DEL      *
019500*   REPORTE RISKRPT (MISMO ORDEN DE LAS DOS TABLAS ANTERIORES).  *
019600******************************************************************
019700     02 FILLER                    PIC X(02) VALUE SPACES.
019800 01  WKS-NOMBRES-FACTOR.
019900     02 FILLER PIC X(20) VALUE 'INGRESOS            '.
020000     02 FILLER PIC X(20) VALUE 'EGRESOS             '.
020100     02 FILLER PIC X(20) VALUE 'ACTIVOS             '.
020200     02 FILLER PIC X(20) VALUE 'PASIVOS             '.
020300     02 FILLER PIC X(20) VALUE 'SCORE DE CREDITO    '.
020400     02 FILLER PIC X(20) VALUE 'EXPERIENCIA         '.
020500     02 FILLER PIC X(20) VALUE 'TOLERANCIA RIESGO   '.
020600     02 FILLER PIC X(20) VALUE 'VOLATILIDAD MERCADO '.
020700     02 FILLER PIC X(20) VALUE 'RIESGO INDUSTRIA    '.
020800     02 FILLER PIC X(20) VALUE 'PERSPECTIVA ECON    '.
020900     02 FILLER PIC X(20) VALUE 'EDAD                '.
021000     02 FILLER PIC X(20) VALUE 'DEPENDIENTES        '.
021100     02 FILLER PIC X(20) VALUE 'INMIGRANTE          '.
021200     02 FILLER PIC X(20) VALUE 'JUBILADO            '.
021300     02 FILLER PIC X(20) VALUE 'ESTADO LABORAL      '.
021400     02 FILLER PIC X(20) VALUE 'NIVEL ACADEMICO     '.
021500     02 FILLER PIC X(20) VALUE 'ESTADO CIVIL        '.
021600     02 FILLER PIC X(20) VALUE 'MODIF REGION ECON   '.
021700 01  WKS-NOMBRES-TABLA REDEFINES WKS-NOMBRES-FACTOR.
021800     02 WKS-NOMBRE-FACTOR PIC X(20) OCCURS 18 TIMES.
021900
022000******************************************************************
022100*   CAMPOS DE TRABAJO DEL MODIFICADOR DE REGION (R-7)            *
022200******************************************************************
022300     02 FILLER                    PIC X(02) VALUE SPACES.
022400 01  WKS-REGION-TRABAJO.
022500     02 WKS-GDP-SCORE             PIC S9V9(06) COMP VALUE 0.
022600     02 WKS-INFL-PENAL            PIC S9V9(06) COMP VALUE 0.
022700
022800******************************************************************
022900*   CAMPOS DE SALIDA POR CLIENTE                                 *
023000******************************************************************
023100     02 FILLER                    PIC X(02) VALUE SPACES.
023200 01  WKS-SCORE-CLIENTE            PIC S9(01)V9(04) COMP VALUE 0.
023300 01  WKS-CLASE-CLIENTE            PIC X(13) VALUE SPACES.
023400
023500******************************************************************
023600*   LINEAS DE IMPRESION DEL REPORTE RUNRPT, SECCION UNIDAD 1     *
023700******************************************************************
023800 01  WKS-DETALLE-1.
023900     02 FILLER              PIC X(08) VALUE SPACES.
024000     02 FILLER              PIC X(21) VALUE
024100        'REGISTROS LEIDOS    :'.
024200     02 WKS-DET-LEIDOS      PIC ZZZ,ZZ9.
024300     02 FILLER              PIC X(88) VALUE SPACES.
024400 01  WKS-DETALLE-2.
024500     02 FILLER              PIC X(08) VALUE SPACES.
024600     02 FILLER              PIC X(21) VALUE
024700        'REGISTROS ESCRITOS  :'.
024800     02 WKS-DET-ESCRITOS    PIC ZZZ,ZZ9.
024900     02 FILLER              PIC X(88) VALUE SPACES.
025000 01  WKS-DETALLE-3.
025100     02 FILLER              PIC X(08) VALUE SPACES.
025200     02 FILLER              PIC X(21) VALUE
025300        'CLIENTES ALTO RIESGO:'.
025400     02 WKS-DET-ALTO        PIC ZZZ,ZZ9.
025500     02 FILLER              PIC X(08) VALUE SPACES.
025600     02 FILLER              PIC X(21) VALUE
025700        'CLIENTES MODERADO   :'.
025800     02 WKS-DET-MODERADO    PIC ZZZ,ZZ9.
025900     02 FILLER              PIC X(59) VALUE SPACES.
026000 01  WKS-DETALLE-4.
026100     02 FILLER              PIC X(08) VALUE SPACES.
026200     02 FILLER              PIC X(21) VALUE
026300        'CLIENTES BAJO RIESGO:'.
026400     02 WKS-DET-BAJO        PIC ZZZ,ZZ9.
026500     02 FILLER              PIC X(08) VALUE SPACES.
026600     02 FILLER              PIC X(21) VALUE
026700        'PUNTAJE PROMEDIO    :'.
026800     02 WKS-DET-PROMEDIO    PIC -9.9999.
026900     02 FILLER              PIC X(52) VALUE SPACES.
027000
027100 01  REG-BIHCTOT-SAL.
027200     02 CTO-UNIDAD-SAL            PIC X(08) VALUE 'UNIDAD 1'.
027300     02 CTO-LEIDOS-SAL            PIC 9(07).
027400     02 CTO-ESCRITOS-SAL          PIC 9(07).
027500     02 CTO-RECHAZADOS-SAL        PIC 9(07) VALUE ZERO.
027600     02 FILLER                    PIC X(11) VALUE SPACES.
027700
027800******************************************************************
027900 PROCEDURE DIVISION.
028000******************************************************************
028100*               S E C C I O N    P R I N C I P A L
028200******************************************************************
028300 0000-MAIN SECTION.
028400     PERFORM 0100-ABRIR-ARCHIVOS
028500     PERFORM 0900-ENCABEZADO
028600     PERFORM 0200-PROCESA-CLIENTES UNTIL FIN-CUSTRISK
028700     PERFORM 0700-TOTALES
028800     PERFORM 0999-CERRAR-ARCHIVOS
028900     STOP RUN.
029000 0000-MAIN-E. EXIT.
029100
029200*    ESTA ES LA PRIMERA UNIDAD DEL CICLO, POR ESO CREA RUNRPT Y
029300*    BIHCTOT DESDE CERO; LAS DEMAS UNIDADES LOS ABREN EN EXTEND
029400*    PARA IR AGREGANDO SU SECCION AL MISMO REPORTE Y PUENTE.
029500 0100-ABRIR-ARCHIVOS SECTION.
029600     ACCEPT WKS-FECHA-CORRIDA FROM SYSIN
029700     OPEN INPUT  CUSTRISK
029800          OUTPUT RISKRPT RUNRPT BIHCTOT
029900     IF FS-CUSTRISK NOT = 0 AND 97
030000        DISPLAY '>>> ERROR AL ABRIR CUSTRISK, STATUS: '
030100                FS-CUSTRISK UPON CONSOLE
030200        MOVE 91 TO RETURN-CODE
030300        PERFORM 0999-CERRAR-ARCHIVOS
030400        STOP RUN
030500     END-IF
030600     IF FS-RISKRPT NOT = 0
030700        DISPLAY '>>> ERROR AL ABRIR RISKRPT, STATUS: '
030800                FS-RISKRPT UPON CONSOLE
030900        MOVE 91 TO RETURN-CODE
031000        PERFORM 0999-CERRAR-ARCHIVOS
031100        STOP RUN
031200     END-IF
031300     IF FS-RUNRPT NOT = 0
031400        DISPLAY '>>> ERROR AL ABRIR RUNRPT, STATUS: '
031500                FS-RUNRPT UPON CONSOLE
031600        MOVE 91 TO RETURN-CODE
031700        PERFORM 0999-CERRAR-ARCHIVOS
031800        STOP RUN
031900     END-IF
032000     IF FS-BIHCTOT NOT = 0
032100        DISPLAY '>>> ERROR AL ABRIR BIHCTOT, STATUS: '
032200                FS-BIHCTOT UPON CONSOLE
032300        MOVE 91 TO RETURN-CODE
032400        PERFORM 0999-CERRAR-ARCHIVOS
032500        STOP RUN
032600     END-IF.
032700 0100-ABRIR-ARCHIVOS-E. EXIT.
032800
032900 0200-PROCESA-CLIENTES SECTION.
033000     READ CUSTRISK
033100       AT END
033200          MOVE 1 TO WKS-FIN-CUSTRISK
033300       NOT AT END
033400          ADD 1 TO WKS-LEIDOS
033500          PERFORM 0300-NORMALIZA-FACTORES
033600          PERFORM 0400-CALCULA-PUNTAJE
033700          PERFORM 0500-CLASIFICA-RIESGO
033800          PERFORM 0600-ESCRIBE-RISKRPT
033900     END-READ.
034000 0200-PROCESA-CLIENTES-E. EXIT.
034100
034200******************************************************************
034300*   R-1  NORMALIZACION DE LOS 18 FACTORES DE RIESGO              *
034400******************************************************************
034500 0300-NORMALIZA-FACTORES SECTION.
034600     COMPUTE WKS-N-INGRESOS = CRK-INGRESOS / 100000
034700     IF WKS-N-INGRESOS > 1
034800        MOVE 1 TO WKS-N-INGRESOS
034900     END-IF
035000
035100     COMPUTE WKS-N-EGRESOS = CRK-EGRESOS / 100000
035200     IF WKS-N-EGRESOS > 1
035300        MOVE 1 TO WKS-N-EGRESOS
035400     END-IF
035500
035600     COMPUTE WKS-N-ACTIVOS = CRK-ACTIVOS / 1000000
035700     IF WKS-N-ACTIVOS > 1
035800        MOVE 1 TO WKS-N-ACTIVOS
035900     END-IF
036000
036100     COMPUTE WKS-N-PASIVOS = CRK-PASIVOS / 1000000
036200     IF WKS-N-PASIVOS > 1
036300        MOVE 1 TO WKS-N-PASIVOS
036400     END-IF
036500
036600     COMPUTE WKS-N-SCORE-BURO = CRK-SCORE-BURO / 850
036700
036800     COMPUTE WKS-N-EXPERIENCIA = CRK-ANIOS-EXPERIENCIA / 20
036900     IF WKS-N-EXPERIENCIA > 1
037000        MOVE 1 TO WKS-N-EXPERIENCIA
037100     END-IF
037200
037300     COMPUTE WKS-N-TOLERANCIA = CRK-TOLERANCIA-RIESGO / 10
037400
037500     COMPUTE WKS-N-VOLATILIDAD = CRK-VOLATILIDAD-MDO / 100
037600     COMPUTE WKS-N-INDUSTRIA   = CRK-RIESGO-INDUSTRIA / 100
037700     COMPUTE WKS-N-PERSPECTIVA = CRK-PERSPECTIVA-ECON / 100
037800
037900     COMPUTE WKS-N-EDAD = CRK-EDAD / 100
038000     IF WKS-N-EDAD > 1
038100        MOVE 1 TO WKS-N-EDAD
038200     END-IF
038300
038400     COMPUTE WKS-N-DEPENDIENTE = CRK-DEPENDIENTES / 10
038500     IF WKS-N-DEPENDIENTE > 1
038600        MOVE 1 TO WKS-N-DEPENDIENTE
038700     END-IF
038800
038900     IF CRK-ES-INMIGRANTE
039000        MOVE 1 TO WKS-N-INMIGRANTE
039100     ELSE
039200        MOVE 0 TO WKS-N-INMIGRANTE
039300     END-IF
039400
039500     IF CRK-ES-JUBILADO
039600        MOVE 1 TO WKS-N-JUBILADO
039700     ELSE
039800        MOVE 0 TO WKS-N-JUBILADO
039900     END-IF
040000
040100     EVALUATE TRUE
040200        WHEN CRK-LABORAL-EMPLEADO  MOVE 1   TO WKS-N-LABORAL
040300        WHEN CRK-LABORAL-INDEPEND  MOVE .8  TO WKS-N-LABORAL
040400        WHEN CRK-LABORAL-ESTUDIA   MOVE .5  TO WKS-N-LABORAL
040500        WHEN CRK-LABORAL-JUBILADO  MOVE .3  TO WKS-N-LABORAL
040600        WHEN CRK-LABORAL-DESEMPLE  MOVE 0   TO WKS-N-LABORAL
040700        WHEN OTHER                 MOVE .5  TO WKS-N-LABORAL
040800     END-EVALUATE
040900
041000     EVALUATE TRUE
041100        WHEN CRK-ACAD-SECUNDARIA   MOVE .4  TO WKS-N-ACADEMICO
041200        WHEN CRK-ACAD-TECNICO      MOVE .5  TO WKS-N-ACADEMICO
041300        WHEN CRK-ACAD-LICENCIAT    MOVE .7  TO WKS-N-ACADEMICO
041400        WHEN CRK-ACAD-MAESTRIA     MOVE .85 TO WKS-N-ACADEMICO
041500        WHEN CRK-ACAD-DOCTORADO    MOVE 1   TO WKS-N-ACADEMICO
041600        WHEN OTHER                 MOVE .5  TO WKS-N-ACADEMICO
041700     END-EVALUATE
041800
041900     EVALUATE TRUE
042000        WHEN CRK-CIVIL-SOLTERO     MOVE .5  TO WKS-N-CIVIL
042100        WHEN CRK-CIVIL-CASADO      MOVE .7  TO WKS-N-CIVIL
042200        WHEN CRK-CIVIL-DIVORCIADO  MOVE .4  TO WKS-N-CIVIL
042300        WHEN CRK-CIVIL-VIUDO       MOVE .6  TO WKS-N-CIVIL
042400        WHEN OTHER                 MOVE .5  TO WKS-N-CIVIL
042500     END-EVALUATE
042600
042700     PERFORM 0380-MODIFICADOR-REGION.
042800 0300-NORMALIZA-FACTORES-E. EXIT.
042900
043000******************************************************************
043100*   R-7  MODIFICADOR ECONOMICO DE REGION                         *
043200******************************************************************
043300 0380-MODIFICADOR-REGION SECTION.
043400     COMPUTE WKS-GDP-SCORE = CRK-PIB-REGION / 10000
043500     IF WKS-GDP-SCORE > .1
043600        MOVE .1 TO WKS-GDP-SCORE
043700     END-IF
043800
043900     COMPUTE WKS-INFL-PENAL = CRK-INFLACION-REGION / 10
044000     IF WKS-INFL-PENAL < 0
044100        MOVE 0 TO WKS-INFL-PENAL
044200     END-IF
044300     IF WKS-INFL-PENAL > .1
044400        MOVE .1 TO WKS-INFL-PENAL
044500     END-IF
044600
044700     COMPUTE WKS-N-MOD-REGION = 1 + WKS-GDP-SCORE - WKS-INFL-PENAL
044800     IF WKS-N-MOD-REGION < .7
044900        MOVE .7 TO WKS-N-MOD-REGION
045000     END-IF
045100     IF WKS-N-MOD-REGION > 1.2
045200        MOVE 1.2 TO WKS-N-MOD-REGION
045300     END-IF.
045400 0380-MODIFICADOR-REGION-E. EXIT.
045500
045600******************************************************************
045700*   R-2  PUNTAJE PONDERADO Y FACTOR DE MAYOR APORTE              *
045800******************************************************************
045900 0400-CALCULA-PUNTAJE SECTION.
046000     MOVE 0 TO WKS-SUMA-SCORE WKS-TOP-ABS WKS-TOP-IDX
046100     PERFORM 0410-APLICA-PESO VARYING WKS-I FROM 1 BY 1
046200             UNTIL WKS-I > 18
046300     COMPUTE WKS-SCORE-CLIENTE ROUNDED = WKS-SUMA-SCORE
046400     ADD WKS-SCORE-CLIENTE TO WKS-SUMA-SCORE-TOT.
046500 0400-CALCULA-PUNTAJE-E. EXIT.
046600
046700 0410-APLICA-PESO SECTION.
046800     COMPUTE WKS-APORTE-CRUDO (WKS-I) =
046900             (WKS-PESO-FACTOR (WKS-I) / 100) *
047000             WKS-FACTOR-NORM (WKS-I)
047100     COMPUTE WKS-APORTE-RPT (WKS-I) ROUNDED =
047200             WKS-APORTE-CRUDO (WKS-I)
047300     ADD WKS-APORTE-CRUDO (WKS-I) TO WKS-SUMA-SCORE
047400
047500     IF WKS-APORTE-RPT (WKS-I) < 0
047600        COMPUTE WKS-VALOR-ABS = WKS-APORTE-RPT (WKS-I) * -1
047700     ELSE
047800        MOVE WKS-APORTE-RPT (WKS-I) TO WKS-VALOR-ABS
047900     END-IF
048000
048100     IF WKS-VALOR-ABS > WKS-TOP-ABS
048200        MOVE WKS-VALOR-ABS TO WKS-TOP-ABS
048300        MOVE WKS-I         TO WKS-TOP-IDX
048400     END-IF.
048500 0410-APLICA-PESO-E. EXIT.
048600
048700******************************************************************
048800*   R-3  CLASIFICACION DEL CLIENTE                                *
048900******************************************************************
049000 0500-CLASIFICA-RIESGO SECTION.
049100     EVALUATE TRUE
049200        WHEN WKS-SCORE-CLIENTE < .3
049300           MOVE 'HIGH RISK'     TO WKS-CLASE-CLIENTE
049400           ADD 1 TO WKS-CTA-ALTO
049500        WHEN WKS-SCORE-CLIENTE < .6
049600           MOVE 'MODERATE RISK' TO WKS-CLASE-CLIENTE
049700           ADD 1 TO WKS-CTA-MODERADO
049800        WHEN OTHER
049900           MOVE 'LOW RISK'      TO WKS-CLASE-CLIENTE
050000           ADD 1 TO WKS-CTA-BAJO
050100     END-EVALUATE.
050200 0500-CLASIFICA-RIESGO-E. EXIT.
050300
050400 0600-ESCRIBE-RISKRPT SECTION.
050500     INITIALIZE REG-BIHRRPT
050600     MOVE CRK-CLIENTE-ID                    TO RRP-CLIENTE-ID
050700     MOVE WKS-SCORE-CLIENTE                 TO RRP-PUNTAJE-RIESGO
050800     MOVE WKS-CLASE-CLIENTE                 TO RRP-CLASE-RIESGO
050900     MOVE WKS-NOMBRE-FACTOR (WKS-TOP-IDX)   TO RRP-FACTOR-PRINCIPAL
051000     MOVE WKS-APORTE-RPT (WKS-TOP-IDX)      TO RRP-APORTE-PRINCIPAL
051100     WRITE REG-BIHRRPT
051200     IF FS-RISKRPT NOT = 0
051300        DISPLAY '>>> ERROR AL ESCRIBIR RISKRPT, STATUS: '
051400                FS-RISKRPT UPON CONSOLE
051500     ELSE
051600        ADD 1 TO WKS-ESCRITOS
051700     END-IF.
051800 0600-ESCRIBE-RISKRPT-E. EXIT.
051900
052000******************************************************************
052100*   ENCABEZADO Y TOTALES DE LA SECCION 1 DEL REPORTE RUNRPT      *
052200******************************************************************
052300 0900-ENCABEZADO SECTION.
052400     STRING WKS-DIA-CORRIDA DELIMITED BY SIZE
052500            '/'             DELIMITED BY SIZE
052600            WKS-MES-CORRIDA DELIMITED BY SIZE
052700            '/'             DELIMITED BY SIZE
052800            WKS-ANI-CORRIDA DELIMITED BY SIZE
052900            INTO WKS-FECHA-EDITADA
053000     INITIALIZE REG-BIHPRTL
053100     MOVE SPACES TO PRT-LINEA
053200     STRING 'UNIDAD 1 - CALIFICACION DE RIESGO DEL CLIENTE'
053300            DELIMITED BY SIZE INTO PRT-ENC-TITULO
053400     MOVE 'FECHA CORRIDA:' TO PRT-ENC-FECHA-LIT
053500     MOVE WKS-FECHA-EDITADA TO PRT-ENC-FECHA
053600     WRITE REG-BIHPRTL.
053700 0900-ENCABEZADO-E. EXIT.
053800
053900 0700-TOTALES SECTION.
054000     IF WKS-ESCRITOS > 0
054100        COMPUTE WKS-PROMEDIO-SCORE ROUNDED =
054200                WKS-SUMA-SCORE-TOT / WKS-ESCRITOS
054300     ELSE
054400        MOVE 0 TO WKS-PROMEDIO-SCORE
054500     END-IF
054600
054700     MOVE WKS-LEIDOS     TO WKS-DET-LEIDOS
054800     MOVE WKS-ESCRITOS   TO WKS-DET-ESCRITOS
054900     MOVE WKS-CTA-ALTO   TO WKS-DET-ALTO
055000     MOVE WKS-CTA-MODERADO TO WKS-DET-MODERADO
055100     MOVE WKS-CTA-BAJO   TO WKS-DET-BAJO
055200     MOVE WKS-PROMEDIO-SCORE TO WKS-DET-PROMEDIO
055300
055400     MOVE WKS-DETALLE-1  TO PRT-LINEA
055500     WRITE REG-BIHPRTL
055600     MOVE WKS-DETALLE-2  TO PRT-LINEA
055700     WRITE REG-BIHPRTL
055800     MOVE WKS-DETALLE-3  TO PRT-LINEA
055900     WRITE REG-BIHPRTL
056000     MOVE WKS-DETALLE-4  TO PRT-LINEA
056100     WRITE REG-BIHPRTL
056200
056300     MOVE WKS-LEIDOS     TO CTO-LEIDOS-SAL
056400     MOVE WKS-ESCRITOS   TO CTO-ESCRITOS-SAL
056500     WRITE REG-BIHCTOT FROM REG-BIHCTOT-SAL
056600     IF FS-BIHCTOT NOT = 0
056700        DISPLAY '>>> ERROR AL ESCRIBIR BIHCTOT, STATUS: '
056800                FS-BIHCTOT UPON CONSOLE
056900     END-IF.
057000 0700-TOTALES-E. EXIT.
057100
057200 0999-CERRAR-ARCHIVOS SECTION.
057300     CLOSE CUSTRISK RISKRPT RUNRPT BIHCTOT.
057400 0999-CERRAR-ARCHIVOS-E. EXIT.

