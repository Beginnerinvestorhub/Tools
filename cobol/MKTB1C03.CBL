000100******************************************************************
000200* FECHA       : 11/09/1990                                       *
000300* PROGRAMADOR : R. CABRERA (RCAB)                                *
000400* APLICACION  : EDUCACION FINANCIERA / INVERSIONISTA PRINCIPIANTE*
000500* PROGRAMA    : MKTB1C03                                         *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : PROCESA LOS PRECIOS DIARIOS DE MERCADO POR       *
000800*             : SIMBOLO, CALCULA PROMEDIOS MOVILES Y EL INDICE   *
000900*             : DE FUERZA RELATIVA (RSI), DETECTA PRECIOS        *
001000*             : ATIPICOS POR SIMBOLO Y, AL TERMINAR, ARMA LA     *
001100*             : MATRIZ DE CORRELACION DE RENDIMIENTOS DIARIOS    *
001200*             : ENTRE LOS SIMBOLOS PROCESADOS.                   *
001300* ARCHIVOS    : MKTPRICE=E, MKTIND=S, RUNRPT=S, BIHCTOT=S        *
001400* ACCION (ES) : P=PROCESA                                        *
001500* INSTALADO   : 24/09/1990                                       *
001600* BPM/RATIONAL: 116650                                           *
001700* NOMBRE      : INDICADORES DE MERCADO Y CORRELACIONES           *
001800* DESCRIPCION : TERCERA Y QUINTA UNIDAD DEL CICLO NOCTURNO DEL   *
001900*             : INVERSIONISTA PRINCIPIANTE                       *
002000******************************************************************
002100*               H I S T O R I A L   D E   C A M B I O S          *
002200******************************************************************
002300* 11/09/1990  RCAB  116650  VERSION ORIGINAL DEL PROGRAMA.       *CR116650
002400* 02/04/1991  RCAB  116650  SE AGREGA DETECCION DE DUPLICADOS    *CR116650
002500*                           POR SIMBOLO Y FECHA.                 *
002600* 19/08/1992  MGIL  120014  SE AGREGA RSI-14 CON SUAVIZADO DE    *CR120014
002700*                           WILDER A PARTIR DE LA OBSERVACION 15.*
002800* 07/01/1994  MGIL  121655  SE AGREGA DETECCION DE PRECIOS       *CR121655
002900*                           ATIPICOS POR DESVIACION ESTANDAR AL  *
003000*                           CORTE DE CADA SIMBOLO.                *
003100* 30/06/1995  PQUI  124290  SE ELIMINA USO DE FUNCTION PARA RAIZ *CR124290
003200*                           CUADRADA; RUTINA PROPIA NEWTON-      *
003300*                           RAPHSON COMPARTIDA CON LA DESVIACION.*
003400* 14/03/1997  PQUI  126980  SE AGREGA LA MATRIZ DE CORRELACION   *CR126980
003500*                           DE RENDIMIENTOS AL FINAL DEL REPORTE.*
003600* 26/08/1998  PQUI  128877  REVISION DE CAMPOS DE FECHA PARA     *CR128877
003700*                           SOPORTAR EL CAMBIO DE SIGLO (Y2K).   *
003800* 11/05/2000  LROS  130544  SE AGREGA ARCHIVO PUENTE BIHCTOT     *CR130544
003900*                           PARA EL TOTAL GENERAL DEL CICLO.     *
004000* 20/09/2003  LROS  135012  SE LIMITA LA MATRIZ DE CORRELACION A *CR135012
004100*                           LOS PRIMEROS 10 SIMBOLOS DEL ARCHIVO.*
004200******************************************************************
004300 IDENTIFICATION DIVISION.
004400 PROGRAM-ID.               MKTB1C03.
004500 AUTHOR.                   R. CABRERA.
004600 INSTALLATION.             EDUCACION FINANCIERA - DESARROLLO.
004700 DATE-WRITTEN.             11/09/1990.
004800 DATE-COMPILED.
004900 SECURITY.                 USO INTERNO UNICAMENTE.
005000 ENVIRONMENT DIVISION.
005100 CONFIGURATION SECTION.
005200 SPECIAL-NAMES.
005300     C01 IS TOP-OF-FORM.
005400 INPUT-OUTPUT SECTION.
005500 FILE-CONTROL.
005600     SELECT MKTPRICE ASSIGN  TO MKTPRICE
005700            ORGANIZATION     IS SEQUENTIAL
005800            FILE STATUS      IS FS-MKTPRICE.
005900     SELECT MKTIND   ASSIGN  TO MKTIND
006000            ORGANIZATION     IS SEQUENTIAL
006100            FILE STATUS      IS FS-MKTIND.
006200     SELECT RUNRPT   ASSIGN  TO RUNRPT
006300            ORGANIZATION     IS SEQUENTIAL
006400            FILE STATUS      IS FS-RUNRPT.
006500     SELECT BIHCTOT  ASSIGN  TO BIHCTOT
006600            ORGANIZATION     IS SEQUENTIAL
006700            FILE STATUS      IS FS-BIHCTOT.
006800
006900 DATA DIVISION.
007000 FILE SECTION.
007100*1 -->PRECIOS DIARIOS DE MERCADO, ORDENADO POR SIMBOLO Y FECHA
007200 FD  MKTPRICE
007300     RECORDING MODE IS F.
007400     COPY BIHMPRC.
007500*2 -->INDICADORES DE MERCADO POR SIMBOLO Y FECHA
007600 FD  MKTIND
007700     RECORDING MODE IS F.
007800     COPY BIHMIND.
007900*3 -->REPORTE IMPRESO DEL CICLO NOCTURNO
008000 FD  RUNRPT
008100     RECORDING MODE IS F.
008200     COPY BIHPRTL.
008300*4 -->PUENTE DE TOTALES DE CONTROL DEL CICLO
008400 FD  BIHCTOT
008500     RECORDING MODE IS F.
008600     COPY BIHCTOT.
008700
008800 WORKING-STORAGE SECTION.
008900 01  WKS-FS-STATUS.
009000     02 FS-MKTPRICE               PIC 9(02) VALUE ZEROES.
009100     02 FS-MKTIND                 PIC 9(02) VALUE ZEROES.
009200     02 FS-RUNRPT                 PIC 9(02) VALUE ZEROES.
009300     02 FS-BIHCTOT                PIC 9(02) VALUE ZEROES.
009400
009500     02 FILLER                    PIC X(02) VALUE SPACES.
009600 01  WKS-FLAGS.
009700     02 WKS-FIN-MKTPRICE          PIC 9(01) VALUE ZEROES.
009800        88 FIN-MKTPRICE                      VALUE 1.
009900     02 WKS-FLAG-PRIMERO          PIC 9(01) VALUE 1.
010000        88 ES-PRIMER-REGISTRO                VALUE 1.
010100     02 WKS-PRECIO-VALIDO         PIC 9(01) VALUE ZEROES.
010200        88 PRECIO-OK                         VALUE 1.
010300     02 WKS-ES-DUPLICADO          PIC 9(01) VALUE ZEROES.
010400        88 ES-DUPLICADO                      VALUE 1.
010500
010600     02 FILLER                    PIC X(02) VALUE SPACES.
010700 01  WKS-FECHA-CORRIDA            PIC 9(08) VALUE ZEROES.
010800 01  WKS-FECHA-CORRIDA-R REDEFINES WKS-FECHA-CORRIDA.
010900     02 WKS-ANI-CORRIDA           PIC 9(04).
011000     02 WKS-MES-CORRIDA           PIC 9(02).
011100     02 WKS-DIA-CORRIDA           PIC 9(02).
011200     02 FILLER                    PIC X(02) VALUE SPACES.
011300 01  WKS-FECHA-EDITADA            PIC X(10) VALUE SPACES.
011400
011500 77  WKS-LEIDOS                   PIC 9(07) COMP VALUE ZERO.
011600 77  WKS-RECHAZADOS               PIC 9(07) COMP VALUE ZERO.
011700 77  WKS-DUPLICADOS               PIC 9(07) COMP VALUE ZERO.
011800 77  WKS-ESCRITOS                 PIC 9(07) COMP VALUE ZERO.
011900 77  WKS-SIMBOLOS-PROC            PIC 9(05) COMP VALUE ZERO.
012000
012100 01  WKS-SIMBOLO-ANTERIOR         PIC X(08) VALUE SPACES.
012200 01  WKS-FECHA-ULT-ACEPTADA       PIC 9(08) VALUE ZERO.
012300
012400******************************************************************
012500*   VALIDACION DE SIMBOLO CARACTER POR CARACTER (R-11): SOLO SE  *
012600*   ACEPTAN LETRAS MAYUSCULAS, DIGITOS, PUNTO Y GUION.           *
012700******************************************************************
012800 01  WKS-SIMBOLO-CHEQUEO          PIC X(08) VALUE SPACES.
012900 01  WKS-SIMBOLO-TABLA REDEFINES WKS-SIMBOLO-CHEQUEO.
013000     02 WKS-SIMBOLO-CAR           PIC X(01) OCCURS 8 TIMES.
013100
013200******************************************************************
013300*   ETIQUETAS PARA LA TRAZA DE CONSOLA DEL DETECTOR DE ATIPICOS  *
013400*   (R-15), SEGUN EL FLAG QUEDE EN 'Y' O EN 'N'.                 *
013500******************************************************************
013600     02 FILLER                    PIC X(02) VALUE SPACES.
013700 01  WKS-ETIQUETAS-ATIPICO-LIT.
013800     02 FILLER                    PIC X(08) VALUE 'ATIPICO '.
013900     02 FILLER                    PIC X(08) VALUE 'NORMAL  '.
014000 01  WKS-TABLA-ETQ-ATIPICO REDEFINES WKS-ETIQUETAS-ATIPICO-LIT.
014100     02 WKS-ETIQUETA-ATIPICO      PIC X(08) OCCURS 2 TIMES.
014200
014300 77  WKS-I                        PIC 9(04) COMP VALUE ZERO.
014400 77  WKS-CX                       PIC 9(02) COMP VALUE ZERO.
014500 77  WKS-CY                       PIC 9(02) COMP VALUE ZERO.
014600
014700******************************************************************
014800*   BUFFER DE UN SIMBOLO (SE VACIA Y VUELVE A LLENAR EN CADA     *
014900*   CORTE DE CONTROL POR SIMBOLO) - SOSTIENE HASTA 250 PRECIOS   *
015000*   DE CIERRE PARA PODER CALCULAR LOS PROMEDIOS MOVILES, EL RSI  *
015100*   Y LA DETECCION DE ATIPICOS ANTES DE ESCRIBIR EL INDICADOR.   *
015200******************************************************************
015300 77  WKS-CANT-BUF                 PIC 9(04) COMP VALUE ZERO.
015400 01  WKS-TABLA-BUF.
015500     02 WKS-BUF OCCURS 1 TO 250 TIMES
015600                 DEPENDING ON WKS-CANT-BUF
015700                 INDEXED BY WKS-BX.
015800        03 WKS-BUF-FECHA          PIC 9(08).
015900        03 WKS-BUF-CIERRE         PIC 9(07)V9(04).
016000        03 WKS-BUF-SMA5           PIC 9(07)V9(04).
016100        03 WKS-BUF-SMA10          PIC 9(07)V9(04).
016200        03 WKS-BUF-SMA20          PIC 9(07)V9(04).
016300        03 WKS-BUF-RSI            PIC 9(03)V99.
016400        03 WKS-BUF-FLAG           PIC X(01) VALUE SPACE.
016500
016600     02 FILLER                    PIC X(02) VALUE SPACES.
016700 77  WKS-SMA-DESDE                PIC 9(04) COMP VALUE ZERO.
016800 77  WKS-SMA-HASTA                PIC 9(04) COMP VALUE ZERO.
016900 77  WKS-SUMA-SMA                 PIC 9(09)V9(04) COMP VALUE 0.
017000
017100******************************************************************
017200*   ESTADO DEL RSI-14 DEL SIMBOLO QUE SE ESTA PROCESANDO         *
017300******************************************************************
017400 77  WKS-RSI-CONT                 PIC 9(04) COMP VALUE ZERO.
017500 77  WKS-RSI-SUMA-GAN             PIC S9(07)V9(06) COMP VALUE 0.
017600 77  WKS-RSI-SUMA-PER             PIC S9(07)V9(06) COMP VALUE 0.
017700 77  WKS-RSI-AVG-GAN              PIC S9(07)V9(06) COMP VALUE 0.
017800 77  WKS-RSI-AVG-PER              PIC S9(07)V9(06) COMP VALUE 0.
017900 77  WKS-RSI-RS                   PIC S9(05)V9(06) COMP VALUE 0.
018000 77  WKS-DELTA                    PIC S9(07)V9(04) COMP VALUE 0.
018100 77  WKS-GANANCIA                 PIC S9(07)V9(04) COMP VALUE 0.
018200 77  WKS-PERDIDA                  PIC S9(07)V9(04) COMP VALUE 0.
018300
018400******************************************************************
018500*   RAIZ CUADRADA POR NEWTON-RAPHSON (COMPARTIDA ENTRE LA        *
018600*   DETECCION DE ATIPICOS Y LA MATRIZ DE CORRELACION)            *
018700******************************************************************
018800 77  WKS-RAIZ-ENTRADA             PIC S9(11)V9(06) COMP VALUE 0.
018900 77  WKS-RAIZ-APROX               PIC S9(11)V9(06) COMP VALUE 0.
019000 77  WKS-RAIZ-RESULTADO           PIC S9(11)V9(06) COMP VALUE 0.
019100 77  WKS-K                        PIC 9(02) COMP VALUE ZERO.
019200
019300******************************************************************
019400*   DETECCION DE PRECIOS ATIPICOS (R-15)                         *
019500******************************************************************
019600 77  WKS-SUMA-CIERRES-OUT         PIC S9(11)V9(04) COMP VALUE 0.
019700 77  WKS-MEDIA-OUT                PIC S9(07)V9(04) COMP VALUE 0.
019800 77  WKS-SUMA-CUAD-OUT            PIC S9(15)V9(04) COMP VALUE 0.
019900 77  WKS-VARIANZA-OUT             PIC S9(15)V9(04) COMP VALUE 0.
020000 77  WKS-DESVEST-OUT              PIC S9(11)V9(06) COMP VALUE 0.
020100 77  WKS-DIF-OUT                  PIC S9(07)V9(04) COMP VALUE 0.
020200 77  WKS-ZSCORE-OUT               PIC S9(05)V9(04) COMP VALUE 0.
020300
020400******************************************************************
020500*   TABLA DE SIMBOLOS PARA LA MATRIZ DE CORRELACION (UNIDAD 5)   *
020600*   SE LLEVAN LOS PRIMEROS 10 SIMBOLOS DEL ARCHIVO CON SUS       *
020700*   PRECIOS DE CIERRE YA VALIDADOS Y DEPURADOS.                  *
020800******************************************************************
020900 77  WKS-NUM-SIMBOLOS-CORR        PIC 9(02) COMP VALUE ZERO.
021000 77  WKS-N-COMUN                  PIC 9(04) COMP VALUE ZERO.
021100 01  WKS-TABLA-CORR.
021200     02 WKS-CORR-SIMBOLO OCCURS 10 TIMES.
021300        03 WKS-CORR-NOMBRE        PIC X(08).
021400        03 WKS-CORR-N             PIC 9(04) COMP.
021500        03 WKS-CORR-CIERRE OCCURS 250 TIMES
021600                            PIC 9(07)V9(04).
021700
021800     02 FILLER                    PIC X(02) VALUE SPACES.
021900 01  WKS-TABLA-RETORNOS.
022000     02 WKS-RETORNO-SIMBOLO OCCURS 10 TIMES.
022100        03 WKS-RETORNO OCCURS 249 TIMES
022200                        PIC S9(03)V9(06) COMP.
022300
022400     02 FILLER                    PIC X(02) VALUE SPACES.
022500 01  WKS-MATRIZ-CORR.
022600     02 WKS-MCORR-FILA OCCURS 10 TIMES.
022700        03 WKS-MCORR-COL OCCURS 10 TIMES
022800                          PIC S9V9(04) COMP.
022900
023000     02 FILLER                    PIC X(02) VALUE SPACES.
023100 77  WKS-SUMA-X                   PIC S9(05)V9(06) COMP VALUE 0.
023200 77  WKS-SUMA-Y                   PIC S9(05)V9(06) COMP VALUE 0.
023300 77  WKS-MEDIA-X                  PIC S9(03)V9(06) COMP VALUE 0.
023400 77  WKS-MEDIA-Y                  PIC S9(03)V9(06) COMP VALUE 0.
023500 77  WKS-SUMA-XY                  PIC S9(05)V9(06) COMP VALUE 0.
023600 77  WKS-SUMA-X2                  PIC S9(05)V9(06) COMP VALUE 0.
023700 77  WKS-SUMA-Y2                  PIC S9(05)V9(06) COMP VALUE 0.
023800 77  WKS-DEV-X                    PIC S9(03)V9(06) COMP VALUE 0.
023900 77  WKS-DEV-Y                    PIC S9(03)V9(06) COMP VALUE 0.
024000 77  WKS-DENOM-CUAD               PIC S9(10)V9(06) COMP VALUE 0.
024100
024200 01  WKS-LINEA-MATRIZ.
024300     02 WKS-LM-SIMBOLO            PIC X(10) VALUE SPACES.
024400     02 WKS-LM-DATOS OCCURS 10 TIMES.
024500        03 WKS-LM-VALOR           PIC -9.9999.
024600        03 FILLER                 PIC X(01) VALUE SPACE.
024700     02 FILLER                    PIC X(42) VALUE SPACES.
024800
024900 01  WKS-DETALLE-1.
025000     02 FILLER              PIC X(08) VALUE SPACES.
025100     02 FILLER              PIC X(24) VALUE
025200        'PRECIOS LEIDOS         :'.
025300     02 WKS-DET-LEIDOS      PIC ZZZ,ZZ9.
025400     02 FILLER              PIC X(93) VALUE SPACES.
025500 01  WKS-DETALLE-2.
025600     02 FILLER              PIC X(08) VALUE SPACES.
025700     02 FILLER              PIC X(24) VALUE
025800        'PRECIOS RECHAZADOS     :'.
025900     02 WKS-DET-RECHAZADOS  PIC ZZZ,ZZ9.
026000     02 FILLER              PIC X(93) VALUE SPACES.
026100 01  WKS-DETALLE-3.
026200     02 FILLER              PIC X(08) VALUE SPACES.
026300     02 FILLER              PIC X(24) VALUE
026400        'DUPLICADOS DESCARTADOS :'.
026500     02 WKS-DET-DUPLICADOS  PIC ZZZ,ZZ9.
026600     02 FILLER              PIC X(93) VALUE SPACES.
026700 01  WKS-DETALLE-4.
026800     02 FILLER              PIC X(08) VALUE SPACES.
026900     02 FILLER              PIC X(24) VALUE
027000        'INDICADORES ESCRITOS   :'.
027100     02 WKS-DET-ESCRITOS    PIC ZZZ,ZZ9.
027200     02 FILLER              PIC X(93) VALUE SPACES.
027300 01  WKS-DETALLE-5.
027400     02 FILLER              PIC X(08) VALUE SPACES.
027500     02 FILLER              PIC X(24) VALUE
027600        'SIMBOLOS PROCESADOS    :'.
027700     02 WKS-DET-SIMBOLOS    PIC ZZZ,ZZ9.
027800     02 FILLER              PIC X(93) VALUE SPACES.
027900 01  WKS-DETALLE-CORR-TIT.
028000     02 FILLER              PIC X(08) VALUE SPACES.
028100     02 FILLER              PIC X(55) VALUE
028200        'UNIDAD 5 - MATRIZ DE CORRELACION DE RENDIMIENTOS'.
028300     02 FILLER              PIC X(69) VALUE SPACES.
028400
028500 01  REG-BIHCTOT-SAL.
028600     02 CTO-UNIDAD-SAL            PIC X(08) VALUE 'UNIDAD 3'.
028700     02 CTO-LEIDOS-SAL            PIC 9(07).
028800     02 CTO-ESCRITOS-SAL          PIC 9(07).
028900     02 CTO-RECHAZADOS-SAL        PIC 9(07).
029000     02 FILLER                    PIC X(11) VALUE SPACES.
029100
029200******************************************************************
029300 PROCEDURE DIVISION.
029400******************************************************************
029500 0000-MAIN SECTION.
029600     PERFORM 0100-ABRIR-ARCHIVOS
029700     PERFORM 0900-ENCABEZADO
029800     PERFORM 0200-PROCESA-PRECIOS UNTIL FIN-MKTPRICE
029900     IF WKS-CANT-BUF > 0
030000        PERFORM 0500-RUPTURA-SIMBOLO
030100     END-IF
030200     PERFORM 0800-CORRELACIONES
030300     PERFORM 0700-TOTALES
030400     PERFORM 0999-CERRAR-ARCHIVOS
030500     STOP RUN.
030600 0000-MAIN-E. EXIT.
030700
030800*    RUNRPT Y BIHCTOT YA VIENEN CREADOS POR LA UNIDAD 1 DEL
030900*    CICLO, POR ESO SE ABREN EN EXTEND (ESTA UNIDAD SOLO AGREGA
031000*    SU SECCION AL FINAL, NO RECREA EL REPORTE DESDE CERO).
031100 0100-ABRIR-ARCHIVOS SECTION.
031200     ACCEPT WKS-FECHA-CORRIDA FROM SYSIN
031300     OPEN INPUT  MKTPRICE
031400          OUTPUT MKTIND
031500          EXTEND RUNRPT BIHCTOT
031600     IF FS-MKTPRICE NOT = 0 AND 97
031700        DISPLAY '>>> ERROR AL ABRIR MKTPRICE, STATUS: '
031800                FS-MKTPRICE UPON CONSOLE
031900        MOVE 91 TO RETURN-CODE
032000        PERFORM 0999-CERRAR-ARCHIVOS
032100        STOP RUN
032200     END-IF
032300     IF FS-MKTIND NOT = 0 OR FS-RUNRPT NOT = 0
032400                         OR FS-BIHCTOT NOT = 0
032500        DISPLAY '>>> ERROR AL ABRIR ARCHIVOS DE SALIDA'
032600                UPON CONSOLE
032700        MOVE 91 TO RETURN-CODE
032800        PERFORM 0999-CERRAR-ARCHIVOS
032900        STOP RUN
033000     END-IF.
033100 0100-ABRIR-ARCHIVOS-E. EXIT.
033200
033300 0200-PROCESA-PRECIOS SECTION.
033400     READ MKTPRICE
033500       AT END
033600          MOVE 1 TO WKS-FIN-MKTPRICE
033700       NOT AT END
033800          ADD 1 TO WKS-LEIDOS
033900          IF NOT ES-PRIMER-REGISTRO
034000             AND MPC-SIMBOLO NOT = WKS-SIMBOLO-ANTERIOR
034100             PERFORM 0500-RUPTURA-SIMBOLO
034200          END-IF
034300          MOVE 0 TO WKS-FLAG-PRIMERO
034400          PERFORM 0300-VALIDA-PRECIO
034500          IF PRECIO-OK
034600             PERFORM 0360-VERIFICA-DUPLICADO
034700             IF ES-DUPLICADO
034800                ADD 1 TO WKS-DUPLICADOS
034900             ELSE
035000                PERFORM 0350-REDONDEA-PRECIO
035100                PERFORM 0370-AGREGA-AL-BUFFER
035200                PERFORM 0400-ACUMULA-SMA
035300                PERFORM 0450-ACUMULA-RSI
035400             END-IF
035500          ELSE
035600             ADD 1 TO WKS-RECHAZADOS
035700          END-IF
035800          MOVE MPC-SIMBOLO TO WKS-SIMBOLO-ANTERIOR
035900     END-READ.
036000 0200-PROCESA-PRECIOS-E. EXIT.
036100
036200******************************************************************
036300*   R-11  VALIDACION DEL REGISTRO DE PRECIOS                     *
036400******************************************************************
036500 0300-VALIDA-PRECIO SECTION.
036600     MOVE 1 TO WKS-PRECIO-VALIDO
036700     IF MPC-PRECIO-MAXIMO < MPC-PRECIO-APERTURA
036800        OR MPC-PRECIO-MAXIMO < MPC-PRECIO-MINIMO
036900        OR MPC-PRECIO-MAXIMO < MPC-PRECIO-CIERRE
037000        MOVE 0 TO WKS-PRECIO-VALIDO
037100     END-IF
037200     IF MPC-PRECIO-MINIMO > MPC-PRECIO-APERTURA
037300        OR MPC-PRECIO-MINIMO > MPC-PRECIO-MAXIMO
037400        OR MPC-PRECIO-MINIMO > MPC-PRECIO-CIERRE
037500        MOVE 0 TO WKS-PRECIO-VALIDO
037600     END-IF
037700     IF MPC-SIMBOLO = SPACES
037800        MOVE 0 TO WKS-PRECIO-VALIDO
037900     ELSE
038000        MOVE MPC-SIMBOLO TO WKS-SIMBOLO-CHEQUEO
038100        PERFORM 0305-VALIDA-CARACTER VARYING WKS-I
038200                FROM 1 BY 1 UNTIL WKS-I > 8
038300     END-IF.
038400*--> VOLUMEN ES UN CAMPO SIN SIGNO EN EL LAYOUT DE ENTRADA; LA   *
038500*--> VALIDACION DE NO-NEGATIVO QUEDA GARANTIZADA POR LA PICTURE.*
038600 0300-VALIDA-PRECIO-E. EXIT.
038700
038800 0305-VALIDA-CARACTER SECTION.
038900     IF NOT (WKS-SIMBOLO-CAR (WKS-I) ALPHABETIC-UPPER
039000          OR WKS-SIMBOLO-CAR (WKS-I) NUMERIC
039100          OR WKS-SIMBOLO-CAR (WKS-I) = '.'
039200          OR WKS-SIMBOLO-CAR (WKS-I) = '-'
039300          OR WKS-SIMBOLO-CAR (WKS-I) = SPACE)
039400        MOVE 0 TO WKS-PRECIO-VALIDO
039500     END-IF.
039600 0305-VALIDA-CARACTER-E. EXIT.
039700
039800******************************************************************
039900*   DEPURACION DE DUPLICADOS: EL ARCHIVO VIENE ORDENADO POR      *
040000*   SIMBOLO Y FECHA ASCENDENTE, DE MODO QUE UN DUPLICADO DE      *
040100*   (SIMBOLO,FECHA) SIEMPRE APARECE A CONTINUACION DEL ULTIMO    *
040200*   REGISTRO ACEPTADO DE ESE SIMBOLO.                            *
040300******************************************************************
040400 0360-VERIFICA-DUPLICADO SECTION.
040500     IF MPC-FECHA-PRECIO = WKS-FECHA-ULT-ACEPTADA
040600        MOVE 1 TO WKS-ES-DUPLICADO
040700     ELSE
040800        MOVE 0 TO WKS-ES-DUPLICADO
040900        MOVE MPC-FECHA-PRECIO TO WKS-FECHA-ULT-ACEPTADA
041000     END-IF.
041100 0360-VERIFICA-DUPLICADO-E. EXIT.
041200
041300******************************************************************
041400*   R-12  REDONDEO DE PRECIOS A 4 DECIMALES.  LOS CAMPOS DE      *
041500*   ENTRADA YA VIENEN CON 4 DECIMALES FIJOS; EL REDONDEO A LA    *
041600*   MITAD HACIA ARRIBA SE APLICA DONDE SE DERIVAN NUEVOS VALORES *
041700*   (PROMEDIOS, RSI, CORRELACION) CON COMPUTE ... ROUNDED.       *
041800******************************************************************
041900 0350-REDONDEA-PRECIO SECTION.
042000     CONTINUE.
042100 0350-REDONDEA-PRECIO-E. EXIT.
042200
042300 0370-AGREGA-AL-BUFFER SECTION.
042400     ADD 1 TO WKS-CANT-BUF
042500     MOVE MPC-FECHA-PRECIO  TO WKS-BUF-FECHA  (WKS-CANT-BUF)
042600     MOVE MPC-PRECIO-CIERRE TO WKS-BUF-CIERRE (WKS-CANT-BUF)
042700     MOVE SPACE             TO WKS-BUF-FLAG   (WKS-CANT-BUF).
042800 0370-AGREGA-AL-BUFFER-E. EXIT.
042900
043000******************************************************************
043100*   R-13  PROMEDIOS MOVILES SMA-5 / SMA-10 / SMA-20              *
043200******************************************************************
043300 0400-ACUMULA-SMA SECTION.
043400     IF WKS-CANT-BUF >= 5
043500        COMPUTE WKS-SMA-DESDE = WKS-CANT-BUF - 4
043600        MOVE WKS-CANT-BUF TO WKS-SMA-HASTA
043700        PERFORM 0405-SUMA-CIERRES
043800        COMPUTE WKS-BUF-SMA5 (WKS-CANT-BUF) ROUNDED =
043900                WKS-SUMA-SMA / 5
044000     ELSE
044100        MOVE 0 TO WKS-BUF-SMA5 (WKS-CANT-BUF)
044200     END-IF
044300     IF WKS-CANT-BUF >= 10
044400        COMPUTE WKS-SMA-DESDE = WKS-CANT-BUF - 9
044500        MOVE WKS-CANT-BUF TO WKS-SMA-HASTA
044600        PERFORM 0405-SUMA-CIERRES
044700        COMPUTE WKS-BUF-SMA10 (WKS-CANT-BUF) ROUNDED =
044800                WKS-SUMA-SMA / 10
044900     ELSE
045000        MOVE 0 TO WKS-BUF-SMA10 (WKS-CANT-BUF)
045100     END-IF
045200     IF WKS-CANT-BUF >= 20
045300        COMPUTE WKS-SMA-DESDE = WKS-CANT-BUF - 19
045400        MOVE WKS-CANT-BUF TO WKS-SMA-HASTA
045500        PERFORM 0405-SUMA-CIERRES
045600        COMPUTE WKS-BUF-SMA20 (WKS-CANT-BUF) ROUNDED =
045700                WKS-SUMA-SMA / 20
045800     ELSE
045900        MOVE 0 TO WKS-BUF-SMA20 (WKS-CANT-BUF)
046000     END-IF.
046100 0400-ACUMULA-SMA-E. EXIT.
046200
046300 0405-SUMA-CIERRES SECTION.
046400     MOVE 0 TO WKS-SUMA-SMA
046500     PERFORM 0406-ACUMULA-UN-CIERRE VARYING WKS-I
046600             FROM WKS-SMA-DESDE BY 1 UNTIL WKS-I > WKS-SMA-HASTA.
046700 0405-SUMA-CIERRES-E. EXIT.
046800
046900 0406-ACUMULA-UN-CIERRE SECTION.
047000     ADD WKS-BUF-CIERRE (WKS-I) TO WKS-SUMA-SMA.
047100 0406-ACUMULA-UN-CIERRE-E. EXIT.
047200
047300******************************************************************
047400*   R-14  INDICE DE FUERZA RELATIVA RSI-14 CON SUAVIZADO WILDER *
047500******************************************************************
047600 0450-ACUMULA-RSI SECTION.
047700     IF WKS-CANT-BUF = 1
047800        MOVE 0 TO WKS-BUF-RSI (WKS-CANT-BUF)
047900     ELSE
048000        COMPUTE WKS-DELTA = WKS-BUF-CIERRE (WKS-CANT-BUF) -
048100                WKS-BUF-CIERRE (WKS-CANT-BUF - 1)
048200        IF WKS-DELTA > 0
048300           MOVE WKS-DELTA TO WKS-GANANCIA
048400           MOVE 0         TO WKS-PERDIDA
048500        ELSE
048600           COMPUTE WKS-PERDIDA = WKS-DELTA * -1
048700           MOVE 0 TO WKS-GANANCIA
048800        END-IF
048900        ADD 1 TO WKS-RSI-CONT
049000        EVALUATE TRUE
049100           WHEN WKS-RSI-CONT < 14
049200              ADD WKS-GANANCIA TO WKS-RSI-SUMA-GAN
049300              ADD WKS-PERDIDA  TO WKS-RSI-SUMA-PER
049400              MOVE 0 TO WKS-BUF-RSI (WKS-CANT-BUF)
049500           WHEN WKS-RSI-CONT = 14
049600              ADD WKS-GANANCIA TO WKS-RSI-SUMA-GAN
049700              ADD WKS-PERDIDA  TO WKS-RSI-SUMA-PER
049800              COMPUTE WKS-RSI-AVG-GAN = WKS-RSI-SUMA-GAN / 14
049900              COMPUTE WKS-RSI-AVG-PER = WKS-RSI-SUMA-PER / 14
050000              PERFORM 0460-CALCULA-RSI
050100           WHEN OTHER
050200              COMPUTE WKS-RSI-AVG-GAN =
050300                      (WKS-RSI-AVG-GAN * 13 + WKS-GANANCIA) / 14
050400              COMPUTE WKS-RSI-AVG-PER =
050500                      (WKS-RSI-AVG-PER * 13 + WKS-PERDIDA) / 14
050600              PERFORM 0460-CALCULA-RSI
050700        END-EVALUATE
050800     END-IF.
050900 0450-ACUMULA-RSI-E. EXIT.
051000
051100 0460-CALCULA-RSI SECTION.
051200     IF WKS-RSI-AVG-PER = 0
051300        MOVE 100 TO WKS-BUF-RSI (WKS-CANT-BUF)
051400     ELSE
051500        COMPUTE WKS-RSI-RS = WKS-RSI-AVG-GAN / WKS-RSI-AVG-PER
051600        COMPUTE WKS-BUF-RSI (WKS-CANT-BUF) ROUNDED =
051700                100 - (100 / (1 + WKS-RSI-RS))
051800     END-IF.
051900 0460-CALCULA-RSI-E. EXIT.
052000
052100******************************************************************
052200*   CORTE DE CONTROL POR SIMBOLO: DETECTA ATIPICOS, GUARDA LA    *
052300*   SERIE EN LA TABLA DE CORRELACION Y VUELCA EL BUFFER A MKTIND *
052400******************************************************************
052500 0500-RUPTURA-SIMBOLO SECTION.
052600     IF WKS-CANT-BUF > 0
052700        PERFORM 0550-DETECTA-OUTLIERS
052800        PERFORM 0590-GUARDA-SIMBOLO-CORR
052900        PERFORM 0610-ESCRIBE-UN-REGISTRO VARYING WKS-I
053000                FROM 1 BY 1 UNTIL WKS-I > WKS-CANT-BUF
053100        ADD 1 TO WKS-SIMBOLOS-PROC
053200     END-IF
053300     MOVE 0 TO WKS-CANT-BUF
053400     MOVE 0 TO WKS-RSI-CONT
053500     MOVE 0 TO WKS-RSI-SUMA-GAN
053600     MOVE 0 TO WKS-RSI-SUMA-PER
053700     MOVE 0 TO WKS-RSI-AVG-GAN
053800     MOVE 0 TO WKS-RSI-AVG-PER
053900     MOVE 0 TO WKS-FECHA-ULT-ACEPTADA.
054000 0500-RUPTURA-SIMBOLO-E. EXIT.
054100
054200******************************************************************
054300*   R-15  DETECCION DE PRECIOS ATIPICOS POR DESVIACION ESTANDAR  *
054400******************************************************************
054500 0550-DETECTA-OUTLIERS SECTION.
054600     IF WKS-CANT-BUF >= 3
054700        MOVE 0 TO WKS-SUMA-CIERRES-OUT
054800        PERFORM 0552-SUMA-UN-CIERRE VARYING WKS-I
054900                FROM 1 BY 1 UNTIL WKS-I > WKS-CANT-BUF
055000        COMPUTE WKS-MEDIA-OUT ROUNDED =
055100                WKS-SUMA-CIERRES-OUT / WKS-CANT-BUF
055200        MOVE 0 TO WKS-SUMA-CUAD-OUT
055300        PERFORM 0554-SUMA-CUAD-CIERRE VARYING WKS-I
055400                FROM 1 BY 1 UNTIL WKS-I > WKS-CANT-BUF
055500        COMPUTE WKS-VARIANZA-OUT =
055600                WKS-SUMA-CUAD-OUT / WKS-CANT-BUF
055700        IF WKS-VARIANZA-OUT NOT = 0
055800           MOVE WKS-VARIANZA-OUT TO WKS-RAIZ-ENTRADA
055900           COMPUTE WKS-RAIZ-APROX = WKS-RAIZ-ENTRADA / 2
056000           PERFORM 0840-RAIZ-CUADRADA
056100           MOVE WKS-RAIZ-RESULTADO TO WKS-DESVEST-OUT
056200           PERFORM 0556-MARCA-SI-ATIPICO VARYING WKS-I
056300                   FROM 1 BY 1 UNTIL WKS-I > WKS-CANT-BUF
056400        END-IF
056500     END-IF.
056600 0550-DETECTA-OUTLIERS-E. EXIT.
056700
056800 0552-SUMA-UN-CIERRE SECTION.
056900     ADD WKS-BUF-CIERRE (WKS-I) TO WKS-SUMA-CIERRES-OUT.
057000 0552-SUMA-UN-CIERRE-E. EXIT.
057100
057200 0554-SUMA-CUAD-CIERRE SECTION.
057300     COMPUTE WKS-DIF-OUT = WKS-BUF-CIERRE (WKS-I) - WKS-MEDIA-OUT
057400     COMPUTE WKS-SUMA-CUAD-OUT = WKS-SUMA-CUAD-OUT +
057500             (WKS-DIF-OUT * WKS-DIF-OUT).
057600 0554-SUMA-CUAD-CIERRE-E. EXIT.
057700
057800 0556-MARCA-SI-ATIPICO SECTION.
057900     COMPUTE WKS-DIF-OUT = WKS-BUF-CIERRE (WKS-I) - WKS-MEDIA-OUT
058000     IF WKS-DIF-OUT < 0
058100        COMPUTE WKS-DIF-OUT = WKS-DIF-OUT * -1
058200     END-IF
058300     COMPUTE WKS-ZSCORE-OUT = WKS-DIF-OUT / WKS-DESVEST-OUT
058400     IF WKS-ZSCORE-OUT > 3.0
058500        MOVE 'Y' TO WKS-BUF-FLAG (WKS-I)
058600        DISPLAY 'TRZ ' WKS-SIMBOLO-ANTERIOR ' '
058700                WKS-ETIQUETA-ATIPICO (1) WKS-ZSCORE-OUT
058800                UPON CONSOLE
058900     END-IF.
059000 0556-MARCA-SI-ATIPICO-E. EXIT.
059100
059200******************************************************************
059300*   GUARDA LA SERIE DE CIERRES DEL SIMBOLO PARA LA MATRIZ DE     *
059400*   CORRELACION (UNIDAD 5), LIMITADA A LOS PRIMEROS 10 SIMBOLOS  *
059500******************************************************************
059600 0590-GUARDA-SIMBOLO-CORR SECTION.
059700     IF WKS-NUM-SIMBOLOS-CORR < 10
059800        ADD 1 TO WKS-NUM-SIMBOLOS-CORR
059900        MOVE WKS-SIMBOLO-ANTERIOR TO
060000             WKS-CORR-NOMBRE (WKS-NUM-SIMBOLOS-CORR)
060100        MOVE WKS-CANT-BUF TO
060200             WKS-CORR-N (WKS-NUM-SIMBOLOS-CORR)
060300        PERFORM 0592-COPIA-CIERRE VARYING WKS-I
060400                FROM 1 BY 1 UNTIL WKS-I > WKS-CANT-BUF
060500     END-IF.
060600 0590-GUARDA-SIMBOLO-CORR-E. EXIT.
060700
060800 0592-COPIA-CIERRE SECTION.
060900     MOVE WKS-BUF-CIERRE (WKS-I) TO
061000          WKS-CORR-CIERRE (WKS-NUM-SIMBOLOS-CORR, WKS-I).
061100 0592-COPIA-CIERRE-E. EXIT.
061200
061300 0610-ESCRIBE-UN-REGISTRO SECTION.
061400     INITIALIZE REG-BIHMIND
061500     MOVE WKS-SIMBOLO-ANTERIOR    TO MIN-SIMBOLO
061600     MOVE WKS-BUF-FECHA  (WKS-I)  TO MIN-FECHA-PRECIO
061700     MOVE WKS-BUF-CIERRE (WKS-I)  TO MIN-PRECIO-CIERRE
061800     MOVE WKS-BUF-SMA5   (WKS-I)  TO MIN-PROMEDIO-5
061900     MOVE WKS-BUF-SMA10  (WKS-I)  TO MIN-PROMEDIO-10
062000     MOVE WKS-BUF-SMA20  (WKS-I)  TO MIN-PROMEDIO-20
062100     MOVE WKS-BUF-RSI    (WKS-I)  TO MIN-INDICE-RSI-14
062200     IF WKS-BUF-FLAG (WKS-I) = 'Y'
062300        MOVE 'Y' TO MIN-FLAG-ATIPICO
062400     ELSE
062500        MOVE 'N' TO MIN-FLAG-ATIPICO
062600     END-IF
062700     WRITE REG-BIHMIND
062800     IF FS-MKTIND NOT = 0
062900        DISPLAY '>>> ERROR AL ESCRIBIR MKTIND, STATUS: '
063000                FS-MKTIND UPON CONSOLE
063100     ELSE
063200        ADD 1 TO WKS-ESCRITOS
063300     END-IF.
063400 0610-ESCRIBE-UN-REGISTRO-E. EXIT.
063500
063600******************************************************************
063700*   RAIZ CUADRADA POR NEWTON-RAPHSON, 20 ITERACIONES FIJAS.      *
063800******************************************************************
063900 0840-RAIZ-CUADRADA SECTION.
064000     IF WKS-RAIZ-ENTRADA = 0
064100        MOVE 0 TO WKS-RAIZ-RESULTADO
064200     ELSE
064300        PERFORM 0845-ITERA-NEWTON VARYING WKS-K
064400                FROM 1 BY 1 UNTIL WKS-K > 20
064500        MOVE WKS-RAIZ-APROX TO WKS-RAIZ-RESULTADO
064600     END-IF.
064700 0840-RAIZ-CUADRADA-E. EXIT.
064800
064900 0845-ITERA-NEWTON SECTION.
065000     COMPUTE WKS-RAIZ-APROX ROUNDED =
065100             (WKS-RAIZ-APROX + (WKS-RAIZ-ENTRADA / WKS-RAIZ-APROX))
065200             / 2.
065300 0845-ITERA-NEWTON-E. EXIT.
065400
065500******************************************************************
065600*   UNIDAD 5 - RENDIMIENTOS DIARIOS (R-24) Y MATRIZ DE           *
065700*   CORRELACION DE PEARSON (R-25) SOBRE LOS SIMBOLOS GUARDADOS   *
065800******************************************************************
065900 0800-CORRELACIONES SECTION.
066000     IF WKS-NUM-SIMBOLOS-CORR > 1
066100        MOVE 9999 TO WKS-N-COMUN
066200        PERFORM 0805-DETERMINA-N-COMUN VARYING WKS-CX
066300                FROM 1 BY 1 UNTIL WKS-CX > WKS-NUM-SIMBOLOS-CORR
066400        IF WKS-N-COMUN > 1
066500           PERFORM 0810-CALCULA-RENDIMIENTOS VARYING WKS-CX
066600                   FROM 1 BY 1 UNTIL WKS-CX > WKS-NUM-SIMBOLOS-CORR
066700           PERFORM 0815-FILA-MATRIZ VARYING WKS-CX
066800                   FROM 1 BY 1 UNTIL WKS-CX > WKS-NUM-SIMBOLOS-CORR
066900           MOVE WKS-DETALLE-CORR-TIT TO PRT-LINEA
067000           WRITE REG-BIHPRTL
067100           PERFORM 0830-IMPRIME-FILA-CORR VARYING WKS-CX
067200                   FROM 1 BY 1 UNTIL WKS-CX > WKS-NUM-SIMBOLOS-CORR
067300        END-IF
067400     END-IF.
067500 0800-CORRELACIONES-E. EXIT.
067600
067700 0805-DETERMINA-N-COMUN SECTION.
067800     IF WKS-CORR-N (WKS-CX) < WKS-N-COMUN
067900        MOVE WKS-CORR-N (WKS-CX) TO WKS-N-COMUN
068000     END-IF.
068100 0805-DETERMINA-N-COMUN-E. EXIT.
068200
068300 0810-CALCULA-RENDIMIENTOS SECTION.
068400     PERFORM 0814-UN-RENDIMIENTO VARYING WKS-I
068500             FROM 2 BY 1 UNTIL WKS-I > WKS-N-COMUN.
068600 0810-CALCULA-RENDIMIENTOS-E. EXIT.
068700
068800 0814-UN-RENDIMIENTO SECTION.
068900     COMPUTE WKS-RETORNO (WKS-CX, WKS-I - 1) =
069000             (WKS-CORR-CIERRE (WKS-CX, WKS-I) -
069100              WKS-CORR-CIERRE (WKS-CX, WKS-I - 1)) /
069200              WKS-CORR-CIERRE (WKS-CX, WKS-I - 1).
069300 0814-UN-RENDIMIENTO-E. EXIT.
069400
069500 0815-FILA-MATRIZ SECTION.
069600     PERFORM 0820-CALCULA-PEARSON VARYING WKS-CY
069700             FROM 1 BY 1 UNTIL WKS-CY > WKS-NUM-SIMBOLOS-CORR.
069800 0815-FILA-MATRIZ-E. EXIT.
069900
070000 0820-CALCULA-PEARSON SECTION.
070100     IF WKS-CX = WKS-CY
070200        MOVE 1 TO WKS-MCORR-COL (WKS-CX, WKS-CY)
070300     ELSE
070400        MOVE 0 TO WKS-SUMA-X
070500        MOVE 0 TO WKS-SUMA-Y
070600        PERFORM 0824-SUMA-XY VARYING WKS-I
070700                FROM 1 BY 1 UNTIL WKS-I > WKS-N-COMUN - 1
070800        COMPUTE WKS-MEDIA-X = WKS-SUMA-X / (WKS-N-COMUN - 1)
070900        COMPUTE WKS-MEDIA-Y = WKS-SUMA-Y / (WKS-N-COMUN - 1)
071000        MOVE 0 TO WKS-SUMA-XY
071100        MOVE 0 TO WKS-SUMA-X2
071200        MOVE 0 TO WKS-SUMA-Y2
071300        PERFORM 0826-SUMA-DESVIOS VARYING WKS-I
071400                FROM 1 BY 1 UNTIL WKS-I > WKS-N-COMUN - 1
071500        IF WKS-SUMA-X2 = 0 OR WKS-SUMA-Y2 = 0
071600           MOVE 0 TO WKS-MCORR-COL (WKS-CX, WKS-CY)
071700        ELSE
071800           COMPUTE WKS-DENOM-CUAD = WKS-SUMA-X2 * WKS-SUMA-Y2
071900           MOVE WKS-DENOM-CUAD TO WKS-RAIZ-ENTRADA
072000           COMPUTE WKS-RAIZ-APROX = WKS-RAIZ-ENTRADA / 2
072100           PERFORM 0840-RAIZ-CUADRADA
072200           COMPUTE WKS-MCORR-COL (WKS-CX, WKS-CY) ROUNDED =
072300                   WKS-SUMA-XY / WKS-RAIZ-RESULTADO
072400        END-IF
072500     END-IF.
072600 0820-CALCULA-PEARSON-E. EXIT.
072700
072800 0824-SUMA-XY SECTION.
072900     ADD WKS-RETORNO (WKS-CX, WKS-I) TO WKS-SUMA-X
073000     ADD WKS-RETORNO (WKS-CY, WKS-I) TO WKS-SUMA-Y.
073100 0824-SUMA-XY-E. EXIT.
073200
073300 0826-SUMA-DESVIOS SECTION.
073400     COMPUTE WKS-DEV-X = WKS-RETORNO (WKS-CX, WKS-I) - WKS-MEDIA-X
073500     COMPUTE WKS-DEV-Y = WKS-RETORNO (WKS-CY, WKS-I) - WKS-MEDIA-Y
073600     COMPUTE WKS-SUMA-XY = WKS-SUMA-XY + (WKS-DEV-X * WKS-DEV-Y)
073700     COMPUTE WKS-SUMA-X2 = WKS-SUMA-X2 + (WKS-DEV-X * WKS-DEV-X)
073800     COMPUTE WKS-SUMA-Y2 = WKS-SUMA-Y2 + (WKS-DEV-Y * WKS-DEV-Y).
073900 0826-SUMA-DESVIOS-E. EXIT.
074000
074100 0830-IMPRIME-FILA-CORR SECTION.
074200     INITIALIZE WKS-LINEA-MATRIZ
074300     MOVE WKS-CORR-NOMBRE (WKS-CX) TO WKS-LM-SIMBOLO
074400     PERFORM 0832-COPIA-VALOR-FILA VARYING WKS-CY
074500             FROM 1 BY 1 UNTIL WKS-CY > WKS-NUM-SIMBOLOS-CORR
074600     MOVE WKS-LINEA-MATRIZ TO PRT-LINEA
074700     WRITE REG-BIHPRTL.
074800 0830-IMPRIME-FILA-CORR-E. EXIT.
074900
075000 0832-COPIA-VALOR-FILA SECTION.
075100     MOVE WKS-MCORR-COL (WKS-CX, WKS-CY) TO
075200          WKS-LM-VALOR (WKS-CY).
075300 0832-COPIA-VALOR-FILA-E. EXIT.
075400
075500 0900-ENCABEZADO SECTION.
075600     STRING WKS-DIA-CORRIDA DELIMITED BY SIZE
075700            '/'             DELIMITED BY SIZE
075800            WKS-MES-CORRIDA DELIMITED BY SIZE
075900            '/'             DELIMITED BY SIZE
076000            WKS-ANI-CORRIDA DELIMITED BY SIZE
076100            INTO WKS-FECHA-EDITADA
076200     INITIALIZE REG-BIHPRTL
076300     STRING 'UNIDAD 3 - INDICADORES DE MERCADO POR SIMBOLO'
076400            DELIMITED BY SIZE INTO PRT-ENC-TITULO
076500     MOVE 'FECHA CORRIDA:' TO PRT-ENC-FECHA-LIT
076600     MOVE WKS-FECHA-EDITADA TO PRT-ENC-FECHA
076700     WRITE REG-BIHPRTL.
076800 0900-ENCABEZADO-E. EXIT.
076900
077000 0700-TOTALES SECTION.
077100     MOVE WKS-LEIDOS       TO WKS-DET-LEIDOS
077200     MOVE WKS-RECHAZADOS   TO WKS-DET-RECHAZADOS
077300     MOVE WKS-DUPLICADOS   TO WKS-DET-DUPLICADOS
077400     MOVE WKS-ESCRITOS     TO WKS-DET-ESCRITOS
077500     MOVE WKS-SIMBOLOS-PROC TO WKS-DET-SIMBOLOS
077600
077700     MOVE WKS-DETALLE-1 TO PRT-LINEA
077800     WRITE REG-BIHPRTL
077900     MOVE WKS-DETALLE-2 TO PRT-LINEA
078000     WRITE REG-BIHPRTL
078100     MOVE WKS-DETALLE-3 TO PRT-LINEA
078200     WRITE REG-BIHPRTL
078300     MOVE WKS-DETALLE-4 TO PRT-LINEA
078400     WRITE REG-BIHPRTL
078500     MOVE WKS-DETALLE-5 TO PRT-LINEA
078600     WRITE REG-BIHPRTL
078700
078800     MOVE WKS-LEIDOS       TO CTO-LEIDOS-SAL
078900     MOVE WKS-ESCRITOS     TO CTO-ESCRITOS-SAL
079000     MOVE WKS-RECHAZADOS   TO CTO-RECHAZADOS-SAL
079100     WRITE REG-BIHCTOT FROM REG-BIHCTOT-SAL
079200     IF FS-BIHCTOT NOT = 0
079300        DISPLAY '>>> ERROR AL ESCRIBIR BIHCTOT, STATUS: '
079400                FS-BIHCTOT UPON CONSOLE
079500     END-IF.
079600 0700-TOTALES-E. EXIT.
079700
079800 0999-CERRAR-ARCHIVOS SECTION.
079900     CLOSE MKTPRICE MKTIND RUNRPT BIHCTOT.
080000 0999-CERRAR-ARCHIVOS-E. EXIT.

