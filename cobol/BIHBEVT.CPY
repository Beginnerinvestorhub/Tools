000100******************************************************************
000200*   BIHBEVT  -  BITACORA DE EVENTOS DE COMPORTAMIENTO           *
000300*   ENTRADA DEL PROGRAMA NUDB1C04.  REGISTRO DE 60 POSICIONES.  *
000400*   ARCHIVO ORDENADO POR USUARIO, FECHA Y HORA DE EVENTO.       *
000500******************************************************************
000600 01  REG-BIHBEVT.
000700     05 BEV-USUARIO-ID           PIC X(08).
000800     05 BEV-FECHA-EVENTO         PIC 9(08).
000900     05 BEV-HORA-EVENTO          PIC 9(02).
001000     05 BEV-TIPO-EVENTO          PIC X(02).
001100        88 BEV-EVT-SIMULACION            VALUE 'PS'.
001200        88 BEV-EVT-EVAL-RIESGO           VALUE 'RA'.
001300        88 BEV-EVT-LECCION               VALUE 'LC'.
001400        88 BEV-EVT-RETO                  VALUE 'CC'.
001500        88 BEV-EVT-SESION                VALUE 'SN'.
001600     05 BEV-NIVEL-RIESGO         PIC 9(01)V99.
001700     05 BEV-TIPO-NUDGE           PIC X(02).
001800        88 BEV-NUDGE-SOCIAL              VALUE 'SP'.
001900        88 BEV-NUDGE-AVERSION            VALUE 'LA'.
002000        88 BEV-NUDGE-RECORDA-META         VALUE 'GR'.
002100        88 BEV-NUDGE-EDUCATIVO           VALUE 'EP'.
002200     05 BEV-RESPUESTA            PIC X(01).
002300        88 BEV-RESP-POSITIVA             VALUE 'P'.
002400        88 BEV-RESP-NEGATIVA             VALUE 'N'.
002500        88 BEV-RESP-IGNORADA             VALUE 'I'.
002600     05 FILLER                   PIC X(34).
