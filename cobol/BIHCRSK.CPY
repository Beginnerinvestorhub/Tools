000100******************************************************************
000200*   BIHCRSK   -  MAESTRO DE FACTORES DE RIESGO POR CLIENTE       *
000300*   ENTRADA DEL PROGRAMA RSKB1C01 (MOTOR DE CALIFICACION DE      *
000400*   RIESGO).  REGISTRO DE 120 POSICIONES, UNA LINEA POR CLIENTE. *
000500******************************************************************
000600 01  REG-BIHCRSK.
000700     05 CRK-CLIENTE-ID           PIC X(08).
000800     05 CRK-INGRESOS             PIC 9(07)V99.
000900     05 CRK-EGRESOS              PIC 9(07)V99.
001000     05 CRK-ACTIVOS              PIC 9(09)V99.
001100     05 CRK-PASIVOS              PIC 9(09)V99.
001200     05 CRK-SCORE-BURO           PIC 9(03).
001300     05 CRK-ANIOS-EXPERIENCIA    PIC 9(02).
001400     05 CRK-TOLERANCIA-RIESGO    PIC 9(02).
001500     05 CRK-VOLATILIDAD-MDO      PIC 9(03)V99.
001600     05 CRK-RIESGO-INDUSTRIA     PIC 9(03)V99.
001700     05 CRK-PERSPECTIVA-ECON     PIC 9(03)V99.
001800     05 CRK-EDAD                 PIC 9(03).
001900     05 CRK-DEPENDIENTES         PIC 9(02).
002000     05 CRK-FLAG-INMIGRANTE      PIC X(01).
002100        88 CRK-ES-INMIGRANTE              VALUE 'Y'.
002200     05 CRK-FLAG-JUBILADO        PIC X(01).
002300        88 CRK-ES-JUBILADO                VALUE 'Y'.
002400     05 CRK-ESTADO-LABORAL       PIC X(01).
002500        88 CRK-LABORAL-EMPLEADO           VALUE 'E'.
002600        88 CRK-LABORAL-INDEPEND           VALUE 'S'.
002700        88 CRK-LABORAL-ESTUDIA            VALUE 'T'.
002800        88 CRK-LABORAL-JUBILADO           VALUE 'R'.
002900        88 CRK-LABORAL-DESEMPLE           VALUE 'U'.
003000     05 CRK-NIVEL-ACADEMICO      PIC X(01).
003100        88 CRK-ACAD-SECUNDARIA            VALUE 'H'.
003200        88 CRK-ACAD-TECNICO               VALUE 'A'.
003300        88 CRK-ACAD-LICENCIAT             VALUE 'B'.
003400        88 CRK-ACAD-MAESTRIA              VALUE 'M'.
003500        88 CRK-ACAD-DOCTORADO             VALUE 'D'.
003600     05 CRK-ESTADO-CIVIL         PIC X(01).
003700        88 CRK-CIVIL-SOLTERO              VALUE 'S'.
003800        88 CRK-CIVIL-CASADO               VALUE 'M'.
003900        88 CRK-CIVIL-DIVORCIADO           VALUE 'D'.
004000        88 CRK-CIVIL-VIUDO                VALUE 'W'.
004100     05 CRK-PIB-REGION           PIC 9(13)V99.
004200     05 CRK-INFLACION-REGION     PIC S9(03)V99.
004300     05 FILLER                   PIC X(20).
