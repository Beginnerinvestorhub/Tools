000100******************************************************************
000200*   BIHCTOT  -  ARCHIVO PUENTE DE TOTALES DE CONTROL            *
000300*   CADA PROGRAMA DEL CICLO (RSKB1C01/SIMB1C02/MKTB1C03/         *
000400*   NUDB1C04) AGREGA UNA LINEA A ESTE ARCHIVO AL TERMINAR SU     *
000500*   PROCESO.  EL PROGRAMA INFB1C05 LO LEE DE CORRIDO PARA        *
000600*   ACUMULAR EL TOTAL GENERAL DE LEIDOS Y ESCRITOS DEL CICLO     *
000700*   SIN NECESIDAD DE UN PROGRAMA CONTROLADOR QUE HAGA CALL A     *
000800*   LOS DEMAS (ESTE SHOP NO ARMA SUS BATCH ASI).                 *
000900******************************************************************
001000 01  REG-BIHCTOT.
001100     05 CTO-UNIDAD               PIC X(08).
001200     05 CTO-LEIDOS               PIC 9(07).
001300     05 CTO-ESCRITOS             PIC 9(07).
001400     05 CTO-RECHAZADOS           PIC 9(07).
001500     05 FILLER                   PIC X(11).
