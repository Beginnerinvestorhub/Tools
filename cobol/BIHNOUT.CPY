000100******************************************************************
000200*   BIHNOUT  -  SALIDA DE NUDGE POR USUARIO                     *
000300*   SALIDA DEL PROGRAMA NUDB1C04.  REGISTRO DE 132 POSICIONES.  *
000400******************************************************************
000500 01  REG-BIHNOUT.
000600     05 NOU-USUARIO-ID           PIC X(08).
000700     05 NOU-SESGO-1              PIC X(02).
000800     05 NOU-SESGO-2              PIC X(02).
000900     05 NOU-SESGO-3              PIC X(02).
001000     05 NOU-SESGO-4              PIC X(02).
001100     05 NOU-TIPO-NUDGE           PIC X(02).
001200     05 NOU-EFECTIVIDAD          PIC 9(01)V9(04).
001300     05 NOU-ENGAGEMENT           PIC 9(01)V9(04).
001400     05 NOU-RIESGO-ABANDONO      PIC 9(01)V9(02).
001500     05 NOU-TOLERANCIA-SCORE     PIC 9(01)V9(04).
001600     05 NOU-TOLERANCIA-CONF      PIC 9(01)V9(02).
001700     05 NOU-SEGMENTO             PIC X(02).
001800     05 NOU-MENSAJE              PIC X(70).
001900     05 FILLER                   PIC X(21).
