000100******************************************************************
000200*   BIHRRPT  -  REPORTE DE RIESGO POR CLIENTE                   *
000300*   SALIDA DEL PROGRAMA RSKB1C01.  REGISTRO DE 80 POSICIONES.    *
000400******************************************************************
000500 01  REG-BIHRRPT.
000600     05 RRP-CLIENTE-ID           PIC X(08).
000700     05 RRP-PUNTAJE-RIESGO       PIC S9(01)V9(04).
000800     05 RRP-CLASE-RIESGO         PIC X(13).
000900     05 RRP-FACTOR-PRINCIPAL     PIC X(20).
001000     05 RRP-APORTE-PRINCIPAL     PIC S9(01)V9(04).
001100     05 FILLER                   PIC X(29).
