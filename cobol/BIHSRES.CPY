000100******************************************************************
000200*   BIHSRES  -  RESULTADO DE SIMULACION DE PORTAFOLIO           *
000300*   SALIDA DEL PROGRAMA SIMB1C02.  REGISTRO DE 100 POSICIONES.  *
000400******************************************************************
000500 01  REG-BIHSRES.
000600     05 SRS-CLIENTE-ID           PIC X(08).
000700     05 SRS-VALOR-MEDIA          PIC 9(11)V99.
000800     05 SRS-VALOR-MEDIANA        PIC 9(11)V99.
000900     05 SRS-DESV-ESTANDAR        PIC 9(11)V99.
001000     05 SRS-PERCENTIL-10         PIC 9(11)V99.
001100     05 SRS-PERCENTIL-90         PIC 9(11)V99.
001200     05 FILLER                   PIC X(27).
