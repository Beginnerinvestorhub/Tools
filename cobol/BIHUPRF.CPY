000100******************************************************************
000200*   BIHUPRF  -  PERFIL DE COMPORTAMIENTO DEL USUARIO            *
000300*   ENTRADA DEL PROGRAMA NUDB1C04.  REGISTRO DE 80 POSICIONES.  *
000400*   ARCHIVO ORDENADO POR USUARIO ASCENDENTE.                    *
000500******************************************************************
000600 01  REG-BIHUPRF.
000700     05 UPF-USUARIO-ID           PIC X(08).
000800     05 UPF-ANIOS-EXPERIENCIA    PIC 9(02).
000900     05 UPF-CAMBIO-PORTAF-PCT    PIC S9(03)V99.
001000     05 UPF-DECISIONES-MES       PIC 9(02).
001100     05 UPF-SCORE-EVAL-RIESGO    PIC 9(03).
001200     05 UPF-FUENTES-NOTICIAS     PIC 9(02).
001300     05 UPF-FLAG-FONDO-EMERG     PIC X(01).
001400        88 UPF-TIENE-FONDO-EMERG          VALUE 'Y'.
001500     05 UPF-OPERAC-IMPULSIVAS    PIC 9(02).
001600     05 UPF-LECCIONES-COMPLETAS  PIC 9(03).
001700     05 UPF-AVANCE-META-PCT      PIC 9(03).
001800     05 FILLER                   PIC X(49).
